000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  RPTASSEM.
000120 AUTHOR. JON SAYLES.
000130 INSTALLATION. COBOL DEV CENTER.
000140 DATE-WRITTEN. 08/14/98.
000150 DATE-COMPILED. 08/14/98.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*          THIS PROGRAM ASSEMBLES THE FINAL DRUG-REPORT AND
000220*          GENE-REPORT ROLL-UP SETS.  THE GENE-REPORT SET COMES IN
000230*          COMPLETE FROM THE MATCHER/PHENOTYPER STAGE (NAMEDALL/
000240*          PHENOMAP) AND IS HELD IN A WORKING-STORAGE TABLE FOR
000250*          THE LIFE OF THE RUN.  THE CPIC GUIDELINE FEED AND THE
000260*          DPWG/PHARMGKB GUIDELINE FEED ARE EACH WALKED IN TURN,
000270*          FINDING-OR-CREATING A DRUG-REPORT ROW BY A CASE-FOLDED
000280*          DRUG NAME, ROLLING UP A GENOTYPE COUNT FOR EACH, AND
000290*          CROSS-REFERENCING EVERY RELATED GENE BACK TO THE DRUG.
000300*          A FINAL PASS APPENDS THE *1-ALLELE, MISSING-VARIANT AND
000310*          NO-CALL ADVISORY NOTES BEFORE THE DRUG SET IS SORTED BY
000320*          NAME AND WRITTEN, ALONGSIDE A FIXED-WIDTH SUMMARY
000330*          LISTING.  THE COMMON REPORTHELPERS TEXT-DERIVATION
000340*          RULES (CALL-STRING WRAPPING, KEY SANITIZATION, NO-CALL
000350*          CLASSIFICATION) ARE CALLED OUT TO RHWRAP AND RHELPERS
000360*          RATHER THAN BEING REPEATED HERE - SEE THOSE PROGRAMS'
000370*          OWN REMARKS FOR THE FULL LIST OF FUNCTION CODES.
000380*
000390******************************************************************
000400
000410         INPUT FILE              -   PGX.GENERPT.IN
000420         INPUT FILE              -   PGX.CPICDRUG.IN
000430         INPUT FILE              -   PGX.DPWGPKG.IN
000440
000450         OUTPUT FILE PRODUCED    -   PGX.DRUGRPT.OUT
000460         OUTPUT FILE PRODUCED    -   PGX.GENERPT.OUT
000470         OUTPUT FILE PRODUCED    -   PGX.DRUGSUM.RPT
000480
000490         DUMP FILE               -   SYSOUT
000500
000510         CALLS                   -   RHWRAP, RHELPERS
000520
000530******************************************************************
000540*  CHANGE LOG
000550*  ----------------------------------------------------------------
000560*  DATE       BY   TICKET     DESCRIPTION
000570*  ----------------------------------------------------------------
000580*  08/14/98   JRS  PGX-0009   INITIAL VERSION - CPIC PASS ONLY,
000590*                             NO GENE CROSS-REFERENCE YET.
000600*  01/06/99   DKW  PGX-0013   ADDED THE DPWG/PHARMGKB PASS - A
000610*                             CHEMICAL NAME MAY CARRY SEVERAL
000620*                             GUIDELINE PACKAGES, EACH PROCESSED
000630*                             AS ITS OWN "DRUG" ENCOUNTER.
000640*  11/30/98   DKW  PGX-0011   Y2K REVIEW - NO DATE ARITHMETIC IN
000650*                             THIS PROGRAM, NO CHANGE REQUIRED.
000660*  03/02/00   TLM  PGX-0019   ADDED 500-FINAL-MSG-PASS FOR THE *1-
000670*                             ALLELE AND MISSING-VARIANT ADVISORY
000680*                             NOTES, AND THE GENE-REPORT CROSS-
000690*                             REFERENCE OUTPUT PASS.
000700*  07/11/02   TLM  PGX-0032   ADDED 550-SORT-DRUG-TABLE - THE
000710*                             OUTPUT SET MUST BE IN DRUG-NAME
000720*                             ORDER, BUT DRUGS ARRIVE IN WHATEVER
000730*                             ORDER THE GUIDELINE FEEDS CARRY THEM.
000740*  09/18/05   TLM  PGX-0044   RESIZED THE MESSAGE TABLE - SEE
000750*                             DRUGRPT COPYBOOK PGX-0044.
000760*  09/22/08   TLM  PGX-0046   AUDIT FOUND RHELPERS AND RHWRAP WERE
000770*                             CARRIED IN THE JOB BUT NEVER ACTUALLY
000780*                             CALLED FROM ANYWHERE - THE DIPLOTYPE
000790*                             CALL-STRING WRAP (R5.1), THE DRUG-
000800*                             NAME KEY SANITIZATION (R5.6) AND THE
000810*                             GENE NO-CALL CLASSIFICATION (R5.5)
000820*                             WERE ALL DEAD RULES.  WIRED IN CALLS
000830*                             AT 057-WRAP-ONE-DIPLOTYPE, 217-
000840*                             BUILD-DRUG-KEY AND 535-CHECK-GENE-
000850*                             NO-CALL, AND ADDED DT-DRUG-KEY TO
000860*                             THE DRUG-REPORT WORKING TABLE FOR
000870*                             THE SANITIZED KEY TO LAND IN.
000871*  03/05/09   TLM  PGX-0047   MOVED WS-TARGET-GENE AND WS-GENOTYPE-
000872*                             COUNT OUT OF MISC-WS-FLDS TO STAND-
000873*                             ALONE 77-LEVELS - BOTH ARE SET ONCE
000874*                             PER CROSS-REFERENCE PASS AND CARRIED
000875*                             ALONE, NOT PART OF A RELATED GROUP.
000876*  ----------------------------------------------------------------
000890******************************************************************
000900
000910 ENVIRONMENT DIVISION.
000920 CONFIGURATION SECTION.
000930 SOURCE-COMPUTER. IBM-390.
000940 OBJECT-COMPUTER. IBM-390.
000950 SPECIAL-NAMES.
000960     C01 IS NEXT-PAGE
000970     UPSI-0 ON STATUS IS PGX-RERUN-SW
000980            OFF STATUS IS PGX-NOT-RERUN-SW.
000990
001000 INPUT-OUTPUT SECTION.
001010 FILE-CONTROL.
001020     SELECT SYSOUT
001030     ASSIGN TO UT-S-SYSOUT
001040       ORGANIZATION IS SEQUENTIAL.
001050
001060     SELECT GENERPT-IN
001070     ASSIGN TO UT-S-GENERIN
001080       ACCESS MODE IS SEQUENTIAL
001090       FILE STATUS IS IFCODE.
001100
001110     SELECT CPICDRUG-IN
001120     ASSIGN TO UT-S-CPICIN
001130       ACCESS MODE IS SEQUENTIAL
001140       FILE STATUS IS IFCODE.
001150
001160     SELECT DPWGPKG-IN
001170     ASSIGN TO UT-S-DPWGIN
001180       ACCESS MODE IS SEQUENTIAL
001190       FILE STATUS IS IFCODE.
001200
001210     SELECT DRUGRPT-OUT
001220     ASSIGN TO UT-S-DRUGOUT
001230       ACCESS MODE IS SEQUENTIAL
001240       FILE STATUS IS OFCODE.
001250
001260     SELECT GENERPT-OUT
001270     ASSIGN TO UT-S-GENEROUT
001280       ACCESS MODE IS SEQUENTIAL
001290       FILE STATUS IS OFCODE.
001300
001310     SELECT DRUGSUM-RPT
001320     ASSIGN TO UT-S-DRUGSUM
001330       ACCESS MODE IS SEQUENTIAL
001340       FILE STATUS IS OFCODE.
001350
001360 DATA DIVISION.
001370 FILE SECTION.
001380 FD  SYSOUT
001390     RECORDING MODE IS F
001400     LABEL RECORDS ARE STANDARD
001410     RECORD CONTAINS 120 CHARACTERS
001420     BLOCK CONTAINS 0 RECORDS
001430     DATA RECORD IS SYSOUT-REC.
001440 01  SYSOUT-REC  PIC X(120).
001450
001460****** ONE GENE-REPORT ROLL-UP ROW PER RECORD, PRODUCED UPSTREAM
001470****** BY THE MATCHER/PHENOTYPER STAGE - LOADED WHOLE INTO
001480****** GENE-REPORT-TABLE AT START-UP.
001490 FD  GENERPT-IN
001500     RECORDING MODE IS F
001510     LABEL RECORDS ARE STANDARD
001520     BLOCK CONTAINS 0 RECORDS
001530     DATA RECORD IS GENERPT-IN-REC.
001540 01  GENERPT-IN-REC              PIC X(5456).
001550
001560****** ONE CPIC-REPORTABLE DRUG PER RECORD.
001570 FD  CPICDRUG-IN
001580     RECORDING MODE IS F
001590     LABEL RECORDS ARE STANDARD
001600     BLOCK CONTAINS 0 RECORDS
001610     DATA RECORD IS CPICDRUG-IN-REC.
001620 01  CPICDRUG-IN-REC.
001630     05  CD-DRUG-NAME             PIC X(60).
001640     05  CD-RELATED-GENE-COUNT    PIC 9(03) COMP.
001650     05  CD-RELATED-GENES OCCURS 10 TIMES
001660             PIC X(10).
001670
001680****** ONE DPWG/PHARMGKB GUIDELINE PACKAGE PER RECORD - A GIVEN
001690****** CHEMICAL NAME MAY REPEAT ACROSS SEVERAL RECORDS, ONE PER
001700****** PACKAGE.
001710 FD  DPWGPKG-IN
001720     RECORDING MODE IS F
001730     LABEL RECORDS ARE STANDARD
001740     BLOCK CONTAINS 0 RECORDS
001750     DATA RECORD IS DPWGPKG-IN-REC.
001760 01  DPWGPKG-IN-REC.
001770     05  DP-CHEM-NAME             PIC X(60).
001780     05  DP-RELATED-GENE-COUNT    PIC 9(03) COMP.
001790     05  DP-RELATED-GENES OCCURS 10 TIMES
001800             PIC X(10).
001810
001820 FD  DRUGRPT-OUT
001830     RECORDING MODE IS F
001840     LABEL RECORDS ARE STANDARD
001850     BLOCK CONTAINS 0 RECORDS
001860     DATA RECORD IS DRUGRPT-OUT-REC.
001870 01  DRUGRPT-OUT-REC              PIC X(4374).
001880
001890 FD  GENERPT-OUT
001900     RECORDING MODE IS F
001910     LABEL RECORDS ARE STANDARD
001920     BLOCK CONTAINS 0 RECORDS
001930     DATA RECORD IS GENERPT-OUT-REC.
001940 01  GENERPT-OUT-REC              PIC X(5456).
001950
001960 FD  DRUGSUM-RPT
001970     RECORDING MODE IS F
001980     LABEL RECORDS ARE STANDARD
001990     RECORD CONTAINS 80 CHARACTERS
002000     BLOCK CONTAINS 0 RECORDS
002010     DATA RECORD IS DRUGSUM-REC.
002020 01  DRUGSUM-REC                  PIC X(80).
002030
002040 WORKING-STORAGE SECTION.
002050
002060 01  FILE-STATUS-CODES.
002070     05  IFCODE                      PIC X(2).
002080         88  CODE-READ                   VALUE SPACES.
002090     05  OFCODE                      PIC X(2).
002100         88  CODE-WRITE                  VALUE SPACES.
002110
002120 COPY PGXRPT-copybook-GENERPT.
002130 COPY PGXRPT-copybook-DRUGRPT.
002140 COPY PGXRPT-copybook-ABENDREC.
002150
002160****** GENE-REPORT ROLL-UP TABLE - EVERY GENE PRODUCED BY THE
002170****** MATCHER/PHENOTYPER STAGE, LOADED ONCE AT START-UP AND
002180****** UPDATED IN PLACE WITH THE RELATED-DRUGS CROSS-REFERENCE.
002190****** EACH ROW MIRRORS PGX-GENE-REPORT-REC FIELD-FOR-FIELD SO
002200****** A ROW CAN BE WRITTEN STRAIGHT TO GENERPT-OUT.
002210 01  GENE-REPORT-TABLE.
002220     05  GT-ROW OCCURS 30 TIMES
002230             INDEXED BY GT-IDX.
002240         10  GT-GENE-SYMBOL          PIC X(10).
002250         10  GT-OUTSIDE-CALL-IND     PIC 9(01).
002260             88  GT-IS-OUTSIDE-CALL      VALUE 1.
002270             88  GT-NOT-OUTSIDE-CALL     VALUE 0.
002280         10  GT-MISSING-VARIANTS-IND PIC X(03).
002290             88  GT-IS-MISSING-VARIANTS  VALUE "YES".
002300             88  GT-NOT-MISSING-VARIANTS VALUE "NO ".
002310         10  GT-HAS-STAR-ONE-IND     PIC 9(01).
002320             88  GT-HAS-STAR-ONE         VALUE 1.
002330             88  GT-NO-STAR-ONE          VALUE 0.
002340         10  GT-CALL-SOURCE          PIC X(01).
002350             88  GT-SOURCE-NONE          VALUE "N".
002360             88  GT-SOURCE-MATCHER       VALUE "M".
002370             88  GT-SOURCE-OUTSIDE       VALUE "O".
002380         10  GT-VARIANT-REPORT-COUNT PIC 9(03) COMP.
002390         10  GT-DIPLOTYPE-COUNT      PIC 9(03) COMP.
002400         10  GT-DIPLOTYPE-TABLE OCCURS 30 TIMES
002410                 PIC X(60).
002420         10  GT-RELATED-DRUG-COUNT   PIC 9(03) COMP.
002430         10  GT-RELATED-DRUGS OCCURS 60 TIMES
002440                 PIC X(60).
002450         10  GT-RELATED-DRUGS-HEAD REDEFINES GT-RELATED-DRUGS.
002460             15  GT-FIRST-RELATED-DRUG  PIC X(60).
002470             15  FILLER                 PIC X(3540).
002480         10  FILLER                  PIC X(30).
002490     05  GENE-TABLE-COUNT            PIC 9(03) COMP.
002500     05  FILLER                      PIC X(10).
002510
002520****** DRUG-REPORT ROLL-UP TABLE - BUILT UP AS THE CPIC AND DPWG
002530****** FEEDS ARE WALKED, SORTED BY NAME AT 550-SORT-DRUG-TABLE,
002540****** THEN WRITTEN TO DRUGRPT-OUT ONE ROW PER RECORD.
002550 01  DRUG-REPORT-TABLE.
002560     05  DT-ROW OCCURS 100 TIMES
002570             INDEXED BY DT-IDX.
002580         10  DT-DRUG-NAME            PIC X(60).
002590         10  DT-DRUG-NAME-UC         PIC X(60).
002600         10  DT-RELATED-GENE-COUNT   PIC 9(03) COMP.
002610         10  DT-RELATED-GENES OCCURS 60 TIMES
002620                 PIC X(10).
002630         10  DT-NUM-CPIC-MATCHES     PIC 9(03) COMP.
002640         10  DT-NUM-DPWG-MATCHES     PIC 9(03) COMP.
002650         10  DT-HAS-CPIC-DATA-IND    PIC X(01).
002660             88  DT-HAS-CPIC-DATA        VALUE "Y".
002670             88  DT-NO-CPIC-DATA          VALUE "N".
002680         10  DT-HAS-DPWG-DATA-IND    PIC X(01).
002690             88  DT-HAS-DPWG-DATA        VALUE "Y".
002700             88  DT-NO-DPWG-DATA          VALUE "N".
002710         10  DT-MESSAGE-COUNT        PIC 9(03) COMP.
002720         10  DT-MESSAGE-TABLE OCCURS 20 TIMES
002730                 PIC X(180).
002740         10  DT-MESSAGE-TABLE-HEAD REDEFINES DT-MESSAGE-TABLE.
002750             15  DT-FIRST-MESSAGE       PIC X(180).
002760             15  FILLER                 PIC X(3420).
002770*--- SANITIZED, SAFE-IDENTIFIER FORM OF THE DRUG NAME (R5.6),
002780*--- BUILT ONCE WHEN THE ROW IS CREATED - CARVED OUT OF THE
002790*--- ROW'S OLD 40-BYTE FILLER PAD SO THE OUTPUT RECORD WIDTH
002800*--- DOES NOT CHANGE.
002810         10  DT-DRUG-KEY             PIC X(44).
002820     05  DRUG-TABLE-COUNT            PIC 9(03) COMP.
002830     05  FILLER                      PIC X(10).
002840
002850****** ONE ROW'S WORTH OF SWAP SPACE FOR 550-SORT-DRUG-TABLE -
002860****** LAID OUT FIELD-FOR-FIELD LIKE DT-ROW SO THE SORT CAN
002870****** EXCHANGE TWO ROWS WITH A CLEAN THREE-WAY GROUP MOVE.
002880 01  DT-SWAP-AREA.
002890     05  SW-DRUG-NAME                PIC X(60).
002900     05  SW-DRUG-NAME-UC             PIC X(60).
002910     05  SW-RELATED-GENE-COUNT       PIC 9(03) COMP.
002920     05  SW-RELATED-GENES OCCURS 60 TIMES
002930             PIC X(10).
002940     05  SW-NUM-CPIC-MATCHES         PIC 9(03) COMP.
002950     05  SW-NUM-DPWG-MATCHES         PIC 9(03) COMP.
002960     05  SW-HAS-CPIC-DATA-IND        PIC X(01).
002970     05  SW-HAS-DPWG-DATA-IND        PIC X(01).
002980     05  SW-MESSAGE-COUNT            PIC 9(03) COMP.
002990     05  SW-MESSAGE-TABLE OCCURS 20 TIMES
003000             PIC X(180).
003010     05  SW-DRUG-KEY                 PIC X(44).
003020
003030 01  WS-CURRENT-DRUG-CONTEXT.
003040     05  WS-CURRENT-DRUG-NAME        PIC X(60).
003050     05  WS-CURRENT-DRUG-NAME-UC     PIC X(60).
003060     05  WS-CURRENT-GENE-COUNT       PIC 9(03) COMP.
003070     05  WS-CURRENT-GENES OCCURS 10 TIMES
003080             PIC X(10).
003090*--- FLAT VIEW OF THE RELATED-GENE LIST - USED BY 1000-ABEND-RTN'S
003100*--- CONSOLE TRACE WHEN A DRUG ROW HAS TO BE DUMPED WHOLE.
003110     05  WS-CURRENT-GENES-FLAT REDEFINES WS-CURRENT-GENES
003120             PIC X(100).
003130
003140 77  WS-TARGET-GENE                  PIC X(10).
003142 77  WS-GENOTYPE-COUNT               PIC 9(07) COMP.
003144 01  MISC-WS-FLDS.
003170     05  WS-LOW-SUB                  PIC 9(03) COMP.
003180     05  WS-HIGH-SUB                 PIC 9(03) COMP.
003190     05  WS-PASS-SUB                 PIC 9(03) COMP.
003200
003210 01  COUNTERS-IDXS-AND-ACCUMULATORS.
003220     05  WS-FOUND-DT-IDX             PIC 9(03) COMP.
003230     05  WS-FOUND-GT-IDX             PIC 9(03) COMP.
003240     05  WS-GENE-SUB                 PIC 9(03) COMP.
003250     05  WS-LINK-SUB                 PIC 9(03) COMP.
003260     05  WS-DIP-SUB                  PIC 9(02) COMP.
003270     05  DT-GENE-IDX                 PIC 9(03) COMP.
003280     05  TOTAL-CPIC-MATCHES          PIC 9(07) COMP.
003290     05  TOTAL-DPWG-MATCHES          PIC 9(07) COMP.
003300     05  TOTAL-MESSAGE-COUNT         PIC 9(07) COMP.
003310     05  GENERPT-RECS-READ           PIC 9(05) COMP.
003320     05  CPICDRUG-RECS-READ          PIC 9(05) COMP.
003330     05  DPWGPKG-RECS-READ           PIC 9(05) COMP.
003340     05  WS-JOIN-LEN                 PIC 9(02) COMP.
003350     05  WS-JOIN-CHUNK-LEN           PIC 9(02) COMP.
003360
003370 01  FLAGS-AND-SWITCHES.
003380     05  MORE-GENERPT-SW             PIC X(01) VALUE "Y".
003390         88  NO-MORE-GENERPT             VALUE "N".
003400         88  MORE-GENERPT                VALUE "Y".
003410     05  MORE-CPICDRUG-SW            PIC X(01) VALUE "Y".
003420         88  NO-MORE-CPICDRUG            VALUE "N".
003430         88  MORE-CPICDRUG               VALUE "Y".
003440     05  MORE-DPWGPKG-SW             PIC X(01) VALUE "Y".
003450         88  NO-MORE-DPWGPKG              VALUE "N".
003460         88  MORE-DPWGPKG                VALUE "Y".
003470     05  GENE-ALREADY-LINKED-SW      PIC X(01) VALUE "N".
003480         88  GENE-ALREADY-LINKED         VALUE "Y".
003490     05  WS-STAR-ONE-FOUND-SW        PIC X(01) VALUE "N".
003500         88  WS-STAR-ONE-FOUND           VALUE "Y".
003510     05  TABLE-SWAPPED-SW            PIC X(01) VALUE "N".
003520         88  TABLE-WAS-SWAPPED           VALUE "Y".
003530
003540 01  DRUGSUM-HDR-LINE.
003550     05  FILLER                      PIC X(30) VALUE
003560         "DRUG NAME".
003570     05  FILLER                      PIC X(10) VALUE
003580         "CPIC".
003590     05  FILLER                      PIC X(10) VALUE
003600         "DPWG".
003610     05  FILLER                      PIC X(10) VALUE
003620         "NOTES".
003630     05  FILLER                      PIC X(20) VALUE SPACES.
003640
003650 01  DRUGSUM-DTL-LINE.
003660     05  DSL-DRUG-NAME-O             PIC X(30).
003670     05  DSL-CPIC-CNT-O              PIC ZZ9.
003680     05  FILLER                      PIC X(7) VALUE SPACES.
003690     05  DSL-DPWG-CNT-O              PIC ZZ9.
003700     05  FILLER                      PIC X(7) VALUE SPACES.
003710     05  DSL-MSG-CNT-O               PIC ZZ9.
003720     05  FILLER                      PIC X(27) VALUE SPACES.
003730
003740 01  DRUGSUM-TOT-LINE.
003750     05  FILLER                      PIC X(21) VALUE
003760         "*** CONTROL TOTALS **".
003770     05  DTL-CPIC-TOT-O              PIC ZZZ,ZZ9.
003780     05  FILLER                      PIC X(4) VALUE SPACES.
003790     05  DTL-DPWG-TOT-O              PIC ZZZ,ZZ9.
003800     05  FILLER                      PIC X(4) VALUE SPACES.
003810     05  DTL-MSG-TOT-O               PIC ZZZ,ZZ9.
003820     05  FILLER                      PIC X(27) VALUE SPACES.
003830
003840****** WORKING-STORAGE COPY OF RHWRAP'S LINKAGE RECORD - RHWRAP
003850****** IS A COMMON CALLABLE HELPER, NOT A COPYBOOK, SO EACH
003860****** CALLER CARRIES ITS OWN VERSION OF THIS AREA THE SAME WAY
003870****** RHWRAP ITSELF DECLARES IT.
003880 01  RW-REQUEST-REC.
003890     05  RW-FUNCTION-CODE            PIC X(02).
003900         88  FN-WRAP-CALL-STRING         VALUE "01".
003910         88  FN-SANITIZE-KEY              VALUE "02".
003920         88  FN-FORMAT-CITATION            VALUE "03".
003930         88  FN-NA-CAPITALIZE               VALUE "04".
003940     05  RW-INPUT-TEXT               PIC X(120).
003950     05  RW-CITATION-JOURNAL         PIC X(60).
003960     05  RW-CITATION-YEAR            PIC X(04).
003970     05  RW-CITATION-PMID            PIC X(12).
003980     05  RW-CHUNK-COUNT              PIC 9(02) COMP.
003990     05  RW-CHUNK-TABLE OCCURS 20 TIMES
004000             INDEXED BY RW-CHUNK-IDX
004010             PIC X(09).
004020     05  RW-CHUNK-TABLE-HEAD REDEFINES RW-CHUNK-TABLE.
004030         10  RW-FIRST-CHUNK          PIC X(09).
004040         10  FILLER                  PIC X(171).
004050     05  RW-RESULT-TEXT              PIC X(120).
004060     05  FILLER                      PIC X(20).
004070
004080 01  RW-RETURN-CD                    PIC 9(04) COMP.
004090
004100****** WORKING-STORAGE COPY OF RHELPERS' LINKAGE RECORD - SAME
004110****** REASONING AS RW-REQUEST-REC ABOVE.
004120 01  RH-REQUEST-REC.
004130     05  RH-FUNCTION-CODE            PIC X(02).
004140         88  FN-COMBINE-FUNCTIONS        VALUE "01".
004150         88  FN-PHENOTYPE-TEXT            VALUE "02".
004160         88  FN-NO-CALL-CLASS             VALUE "03".
004170         88  FN-PLURALIZE                 VALUE "04".
004180         88  FN-SINGLE-MULTI               VALUE "05".
004190     05  RH-GENE-SYMBOL              PIC X(10).
004200     05  RH-SINGLE-PLOIDY-IND        PIC X(01).
004210         88  RH-IS-SINGLE-PLOIDY         VALUE "Y".
004220     05  RH-COMBINATION-IND          PIC X(01).
004230         88  RH-IS-COMBINATION           VALUE "Y".
004240     05  RH-ALLELE-1-FUNCTION        PIC X(40).
004250     05  RH-ALLELE-2-FUNCTION        PIC X(40).
004260     05  RH-PHENOTYPE-COUNT          PIC 9(02) COMP.
004270     05  RH-PHENOTYPE-TABLE OCCURS 10 TIMES
004280             INDEXED BY RH-PHEN-IDX
004290             PIC X(40).
004300     05  RH-PHENOTYPE-TABLE-HEAD REDEFINES RH-PHENOTYPE-TABLE.
004310         10  RH-FIRST-PHENOTYPE      PIC X(40).
004320         10  FILLER                  PIC X(360).
004330     05  RH-CALL-SOURCE              PIC X(01).
004340         88  RH-SOURCE-NONE               VALUE "N".
004350         88  RH-SOURCE-MATCHER            VALUE "M".
004360         88  RH-SOURCE-OUTSIDE            VALUE "O".
004370     05  RH-VARIANT-REPORT-COUNT     PIC 9(03) COMP.
004380     05  RH-ALL-VARIANTS-MISSING-IND PIC X(01).
004390         88  RH-ALL-VARIANTS-MISSING     VALUE "Y".
004400     05  RH-ENTRY-COUNT              PIC 9(03) COMP.
004410     05  RH-SINGLE-VALUE             PIC X(60).
004420     05  RH-RESULT-TEXT              PIC X(120).
004430     05  RH-RESULT-FLAG              PIC X(01).
004440     05  FILLER                      PIC X(20).
004450
004460 01  RH-RETURN-CD                    PIC 9(04) COMP.
004470
004480 PROCEDURE DIVISION.
004490     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
004500     PERFORM 200-PROCESS-CPIC-DRUG THRU 200-EXIT
004510             UNTIL NO-MORE-CPICDRUG.
004520     PERFORM 300-PROCESS-DPWG-PKG THRU 300-EXIT
004530             UNTIL NO-MORE-DPWGPKG.
004540     PERFORM 500-FINAL-MSG-PASS THRU 500-EXIT
004550             VARYING DT-IDX FROM 1 BY 1
004560             UNTIL DT-IDX > DRUG-TABLE-COUNT.
004570     PERFORM 550-SORT-DRUG-TABLE THRU 550-EXIT.
004580     PERFORM 700-WRITE-DRUGRPT-OUT THRU 700-EXIT
004590             VARYING DT-IDX FROM 1 BY 1
004600             UNTIL DT-IDX > DRUG-TABLE-COUNT.
004610     PERFORM 720-WRITE-GENERPT-OUT THRU 720-EXIT
004620             VARYING GT-IDX FROM 1 BY 1
004630             UNTIL GT-IDX > GENE-TABLE-COUNT.
004640     PERFORM 999-CLEANUP THRU 999-EXIT.
004650     MOVE +0 TO RETURN-CODE.
004660     GOBACK.
004670
004680 000-HOUSEKEEPING.
004690     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
004700     DISPLAY "******** BEGIN JOB RPTASSEM ********".
004710     MOVE "RPTASSEM" TO ABEND-PGM-NAME.
004720     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
004730     MOVE ZERO TO GENE-TABLE-COUNT, DRUG-TABLE-COUNT.
004740     PERFORM 800-OPEN-FILES THRU 800-EXIT.
004750     PERFORM 900-READ-GENERPT-IN THRU 900-EXIT.
004760     PERFORM 050-LOAD-GENE-TABLE THRU 050-EXIT
004770             UNTIL NO-MORE-GENERPT.
004780     IF GENE-TABLE-COUNT = 0
004790         MOVE "** EMPTY GENE-REPORT INPUT FILE" TO ABEND-REASON
004800         GO TO 1000-ABEND-RTN
004810     END-IF.
004820     PERFORM 920-READ-CPICDRUG-IN THRU 920-EXIT.
004830     PERFORM 940-READ-DPWGPKG-IN THRU 940-EXIT.
004840 000-EXIT.
004850     EXIT.
004860
004870*****************************************************************
004880* 050-LOAD-GENE-TABLE  -  BATCH FLOW SECTION 4, STEP 1
004890* READS THE COMPLETE GENE-REPORT SET INTO GENE-REPORT-TABLE.  THE
004900* SET IS ASSUMED TO ARRIVE IN GENE NATURAL ORDER AND IS NEVER
004910* RE-SORTED - ONLY THE DRUG-REPORT SET NEEDS AN EXPLICIT SORT.
004920*****************************************************************
004930 050-LOAD-GENE-TABLE.
004940     MOVE "050-LOAD-GENE-TABLE" TO PARA-NAME.
004950     ADD +1 TO GENE-TABLE-COUNT.
004960     IF GENE-TABLE-COUNT > 30
004970         MOVE "** GENE-REPORT TABLE OVERFLOW" TO ABEND-REASON
004980         GO TO 1000-ABEND-RTN
004990     END-IF.
005000     MOVE GR-GENE-SYMBOL       TO GT-GENE-SYMBOL(GENE-TABLE-COUNT).
005010     MOVE GR-OUTSIDE-CALL-IND  TO
005020                    GT-OUTSIDE-CALL-IND(GENE-TABLE-COUNT).
005030     MOVE GR-MISSING-VARIANTS-IND TO
005040                    GT-MISSING-VARIANTS-IND(GENE-TABLE-COUNT).
005050     MOVE GR-HAS-STAR-ONE-IND  TO
005060                    GT-HAS-STAR-ONE-IND(GENE-TABLE-COUNT).
005070     MOVE GR-CALL-SOURCE       TO GT-CALL-SOURCE(GENE-TABLE-COUNT).
005080     MOVE GR-VARIANT-REPORT-COUNT TO
005090                    GT-VARIANT-REPORT-COUNT(GENE-TABLE-COUNT).
005100     MOVE GR-DIPLOTYPE-COUNT   TO
005110                    GT-DIPLOTYPE-COUNT(GENE-TABLE-COUNT).
005120     PERFORM 055-COPY-ONE-DIPLOTYPE THRU 055-EXIT
005130             VARYING WS-DIP-SUB FROM 1 BY 1
005140             UNTIL WS-DIP-SUB > 30.
005150     MOVE ZERO TO GT-RELATED-DRUG-COUNT(GENE-TABLE-COUNT).
005160     PERFORM 900-READ-GENERPT-IN THRU 900-EXIT.
005170 050-EXIT.
005180     EXIT.
005190
005200*****************************************************************
005210* 055-COPY-ONE-DIPLOTYPE  -  A BLANK SLOT (THE GENE HAS FEWER
005220* THAN 30 DIPLOTYPE CANDIDATES) IS COPIED STRAIGHT ACROSS; A
005230* POPULATED SLOT IS RUN THROUGH RHWRAP'S CALL-STRING WRAPPING
005240* RULE (R5.1) BEFORE IT IS STORED, THE SAME WAY THE FINAL REPORT
005250* RENDERER WOULD WRAP IT FOR DISPLAY.
005260*****************************************************************
005270 055-COPY-ONE-DIPLOTYPE.
005280     MOVE "055-COPY-ONE-DIPLOTYPE" TO PARA-NAME.
005290     IF GR-DIPLOTYPE-TABLE(WS-DIP-SUB) = SPACES
005300         MOVE SPACES TO
005310             GT-DIPLOTYPE-TABLE(GENE-TABLE-COUNT, WS-DIP-SUB)
005320     ELSE
005330         PERFORM 057-WRAP-ONE-DIPLOTYPE THRU 057-EXIT
005340     END-IF.
005350 055-EXIT.
005360     EXIT.
005370
005380 057-WRAP-ONE-DIPLOTYPE.
005390     MOVE "057-WRAP-ONE-DIPLOTYPE" TO PARA-NAME.
005400     MOVE SPACES TO RW-REQUEST-REC.
005410     MOVE "01" TO RW-FUNCTION-CODE.
005420     MOVE GR-DIPLOTYPE-TABLE(WS-DIP-SUB) TO RW-INPUT-TEXT.
005430     CALL "RHWRAP" USING RW-REQUEST-REC, RW-RETURN-CD.
005440     MOVE SPACES TO GT-DIPLOTYPE-TABLE(GENE-TABLE-COUNT, WS-DIP-SUB).
005450     MOVE 1 TO WS-JOIN-LEN.
005460     PERFORM 058-JOIN-ONE-CHUNK THRU 058-EXIT
005470             VARYING RW-CHUNK-IDX FROM 1 BY 1
005480             UNTIL RW-CHUNK-IDX > RW-CHUNK-COUNT.
005490 057-EXIT.
005500     EXIT.
005510
005520*****************************************************************
005530* 058-JOIN-ONE-CHUNK  -  REASSEMBLES THE WRAPPED CHUNKS BACK INTO
005540* GT-DIPLOTYPE-TABLE'S 60-BYTE SLOT, ONE BLANK BETWEEN CHUNKS,
005550* STOPPING AT THE SLOT'S RIGHT EDGE IF THE WRAP EVER PRODUCED
005560* MORE TEXT THAN THE SLOT CAN HOLD.
005570*****************************************************************
005580 058-JOIN-ONE-CHUNK.
005590     IF RW-CHUNK-IDX > 1 AND WS-JOIN-LEN < 60
005600         MOVE " " TO
005610             GT-DIPLOTYPE-TABLE(GENE-TABLE-COUNT, WS-DIP-SUB)
005620                            (WS-JOIN-LEN:1)
005630         ADD +1 TO WS-JOIN-LEN
005640     END-IF.
005650     IF WS-JOIN-LEN < 60
005660         COMPUTE WS-JOIN-CHUNK-LEN = 60 - WS-JOIN-LEN + 1
005670         IF WS-JOIN-CHUNK-LEN > 9
005680             MOVE 9 TO WS-JOIN-CHUNK-LEN
005690         END-IF
005700         MOVE RW-CHUNK-TABLE(RW-CHUNK-IDX)(1:WS-JOIN-CHUNK-LEN)
005710             TO GT-DIPLOTYPE-TABLE(GENE-TABLE-COUNT, WS-DIP-SUB)
005720                            (WS-JOIN-LEN:WS-JOIN-CHUNK-LEN)
005730         ADD WS-JOIN-CHUNK-LEN TO WS-JOIN-LEN
005740     END-IF.
005750 058-EXIT.
005760     EXIT.
005770
005780*****************************************************************
005790* 200-PROCESS-CPIC-DRUG  -  BATCH FLOW SECTION 4, PASS (A)
005800* BUSINESS RULES R4.1, R4.2, R4.5
005810*****************************************************************
005820 200-PROCESS-CPIC-DRUG.
005830     MOVE "200-PROCESS-CPIC-DRUG" TO PARA-NAME.
005840     MOVE CD-DRUG-NAME TO WS-CURRENT-DRUG-NAME.
005850     MOVE CD-RELATED-GENE-COUNT TO WS-CURRENT-GENE-COUNT.
005860     PERFORM 205-COPY-ONE-GENE THRU 205-EXIT
005870             VARYING WS-GENE-SUB FROM 1 BY 1
005880             UNTIL WS-GENE-SUB > WS-CURRENT-GENE-COUNT.
005890     PERFORM 210-FIND-OR-CREATE-DRUG THRU 210-EXIT.
005900     PERFORM 220-MERGE-RELATED-GENES THRU 220-EXIT.
005910     PERFORM 230-CROSS-PRODUCT-GENOTYPES THRU 230-EXIT.
005920     ADD WS-GENOTYPE-COUNT TO DT-NUM-CPIC-MATCHES(WS-FOUND-DT-IDX).
005930     MOVE "Y" TO DT-HAS-CPIC-DATA-IND(WS-FOUND-DT-IDX).
005940     PERFORM 480-CROSS-REF-GENE-DRUG THRU 480-EXIT
005950             VARYING WS-GENE-SUB FROM 1 BY 1
005960             UNTIL WS-GENE-SUB > WS-CURRENT-GENE-COUNT.
005970     PERFORM 920-READ-CPICDRUG-IN THRU 920-EXIT.
005980 200-EXIT.
005990     EXIT.
006000
006010*****************************************************************
006020* 300-PROCESS-DPWG-PKG  -  BATCH FLOW SECTION 4, PASS (A')
006030* BUSINESS RULES R4.1, R4.2, R4.5 - IDENTICAL LOGIC TO THE CPIC
006040* PASS, ONE GUIDELINE PACKAGE AT A TIME.
006050*****************************************************************
006060 300-PROCESS-DPWG-PKG.
006070     MOVE "300-PROCESS-DPWG-PKG" TO PARA-NAME.
006080     MOVE DP-CHEM-NAME TO WS-CURRENT-DRUG-NAME.
006090     MOVE DP-RELATED-GENE-COUNT TO WS-CURRENT-GENE-COUNT.
006100     PERFORM 305-COPY-ONE-DPWG-GENE THRU 305-EXIT
006110             VARYING WS-GENE-SUB FROM 1 BY 1
006120             UNTIL WS-GENE-SUB > WS-CURRENT-GENE-COUNT.
006130     PERFORM 210-FIND-OR-CREATE-DRUG THRU 210-EXIT.
006140     PERFORM 220-MERGE-RELATED-GENES THRU 220-EXIT.
006150     PERFORM 230-CROSS-PRODUCT-GENOTYPES THRU 230-EXIT.
006160     ADD WS-GENOTYPE-COUNT TO DT-NUM-DPWG-MATCHES(WS-FOUND-DT-IDX).
006170     MOVE "Y" TO DT-HAS-DPWG-DATA-IND(WS-FOUND-DT-IDX).
006180     PERFORM 480-CROSS-REF-GENE-DRUG THRU 480-EXIT
006190             VARYING WS-GENE-SUB FROM 1 BY 1
006200             UNTIL WS-GENE-SUB > WS-CURRENT-GENE-COUNT.
006210     PERFORM 940-READ-DPWGPKG-IN THRU 940-EXIT.
006220 300-EXIT.
006230     EXIT.
006240
006250 205-COPY-ONE-GENE.
006260     MOVE "205-COPY-ONE-GENE" TO PARA-NAME.
006270     MOVE CD-RELATED-GENES(WS-GENE-SUB)
006280                  TO WS-CURRENT-GENES(WS-GENE-SUB).
006290 205-EXIT.
006300     EXIT.
006310
006320 305-COPY-ONE-DPWG-GENE.
006330     MOVE "305-COPY-ONE-DPWG-GENE" TO PARA-NAME.
006340     MOVE DP-RELATED-GENES(WS-GENE-SUB)
006350                  TO WS-CURRENT-GENES(WS-GENE-SUB).
006360 305-EXIT.
006370     EXIT.
006380
006390*****************************************************************
006400* 210-FIND-OR-CREATE-DRUG  -  BUSINESS RULE R4.1
006410* THE CASE-INSENSITIVE MATCH IS DONE BY FOLDING THE INCOMING NAME
006420* TO UPPER CASE AND COMPARING AGAINST DT-DRUG-NAME-UC, BUILT THE
006430* SAME WAY WHEN A ROW IS FIRST CREATED.
006440*****************************************************************
006450 210-FIND-OR-CREATE-DRUG.
006460     MOVE "210-FIND-OR-CREATE-DRUG" TO PARA-NAME.
006470     MOVE WS-CURRENT-DRUG-NAME TO WS-CURRENT-DRUG-NAME-UC.
006480     INSPECT WS-CURRENT-DRUG-NAME-UC CONVERTING
006490         "abcdefghijklmnopqrstuvwxyz"
006500      TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006510     SET DT-IDX TO 1.
006520     SEARCH DT-ROW
006530         AT END
006540             PERFORM 215-CREATE-NEW-DRUG-ROW THRU 215-EXIT
006550         WHEN DT-DRUG-NAME-UC(DT-IDX) = WS-CURRENT-DRUG-NAME-UC
006560             MOVE DT-IDX TO WS-FOUND-DT-IDX
006570     END-SEARCH.
006580 210-EXIT.
006590     EXIT.
006600
006610 215-CREATE-NEW-DRUG-ROW.
006620     MOVE "215-CREATE-NEW-DRUG-ROW" TO PARA-NAME.
006630     ADD +1 TO DRUG-TABLE-COUNT.
006640     IF DRUG-TABLE-COUNT > 100
006650         MOVE "** DRUG-REPORT TABLE OVERFLOW" TO ABEND-REASON
006660         GO TO 1000-ABEND-RTN
006670     END-IF.
006680     MOVE WS-CURRENT-DRUG-NAME    TO DT-DRUG-NAME(DRUG-TABLE-COUNT).
006690     MOVE WS-CURRENT-DRUG-NAME-UC TO
006700                            DT-DRUG-NAME-UC(DRUG-TABLE-COUNT).
006710     PERFORM 217-BUILD-DRUG-KEY THRU 217-EXIT.
006720     MOVE ZERO TO DT-RELATED-GENE-COUNT(DRUG-TABLE-COUNT).
006730     MOVE ZERO TO DT-NUM-CPIC-MATCHES(DRUG-TABLE-COUNT).
006740     MOVE ZERO TO DT-NUM-DPWG-MATCHES(DRUG-TABLE-COUNT).
006750     MOVE ZERO TO DT-MESSAGE-COUNT(DRUG-TABLE-COUNT).
006760     MOVE "N" TO DT-HAS-CPIC-DATA-IND(DRUG-TABLE-COUNT).
006770     MOVE "N" TO DT-HAS-DPWG-DATA-IND(DRUG-TABLE-COUNT).
006780     MOVE DRUG-TABLE-COUNT TO WS-FOUND-DT-IDX.
006790 215-EXIT.
006800     EXIT.
006810
006820*****************************************************************
006830* 217-BUILD-DRUG-KEY  -  BUSINESS RULE R5.6, VIA RHWRAP FUNCTION
006840* CODE 02.  GIVES THE DRUG REPORT A SAFE, SANITIZED IDENTIFIER
006850* KEY FOR THIS DRUG NAME, BUILT ONCE WHEN THE ROW IS FIRST
006860* CREATED SO EVERY GUIDELINE FEED SHARES THE SAME KEY.
006870*****************************************************************
006880 217-BUILD-DRUG-KEY.
006890     MOVE "217-BUILD-DRUG-KEY" TO PARA-NAME.
006900     MOVE SPACES TO RW-REQUEST-REC.
006910     MOVE "02" TO RW-FUNCTION-CODE.
006920     MOVE WS-CURRENT-DRUG-NAME TO RW-INPUT-TEXT.
006930     CALL "RHWRAP" USING RW-REQUEST-REC, RW-RETURN-CD.
006940     MOVE RW-RESULT-TEXT(1:44) TO DT-DRUG-KEY(DRUG-TABLE-COUNT).
006950 217-EXIT.
006960     EXIT.
006970
006980*****************************************************************
006990* 220-MERGE-RELATED-GENES  -  KEEPS DT-RELATED-GENES A DISTINCT
007000* LIST WHEN THE SAME GENE ARRIVES FROM BOTH THE CPIC AND DPWG
007010* FEEDS FOR THE SAME DRUG.
007020*****************************************************************
007030 220-MERGE-RELATED-GENES.
007040     MOVE "220-MERGE-RELATED-GENES" TO PARA-NAME.
007050     PERFORM 225-MERGE-ONE-GENE THRU 225-EXIT
007060             VARYING WS-GENE-SUB FROM 1 BY 1
007070             UNTIL WS-GENE-SUB > WS-CURRENT-GENE-COUNT.
007080 220-EXIT.
007090     EXIT.
007100
007110 225-MERGE-ONE-GENE.
007120     MOVE "225-MERGE-ONE-GENE" TO PARA-NAME.
007130     MOVE "N" TO GENE-ALREADY-LINKED-SW.
007140     PERFORM 227-CHECK-ONE-LINKED-GENE THRU 227-EXIT
007150             VARYING WS-LINK-SUB FROM 1 BY 1
007160             UNTIL WS-LINK-SUB >
007170                       DT-RELATED-GENE-COUNT(WS-FOUND-DT-IDX)
007180                OR GENE-ALREADY-LINKED.
007190     IF NOT GENE-ALREADY-LINKED
007200         ADD +1 TO DT-RELATED-GENE-COUNT(WS-FOUND-DT-IDX)
007210         MOVE WS-CURRENT-GENES(WS-GENE-SUB)
007220             TO DT-RELATED-GENES(WS-FOUND-DT-IDX,
007230                    DT-RELATED-GENE-COUNT(WS-FOUND-DT-IDX))
007240     END-IF.
007250 225-EXIT.
007260     EXIT.
007270
007280 227-CHECK-ONE-LINKED-GENE.
007290     MOVE "227-CHECK-ONE-LINKED-GENE" TO PARA-NAME.
007300     IF DT-RELATED-GENES(WS-FOUND-DT-IDX, WS-LINK-SUB)
007310                  = WS-CURRENT-GENES(WS-GENE-SUB)
007320         MOVE "Y" TO GENE-ALREADY-LINKED-SW
007330     END-IF.
007340 227-EXIT.
007350     EXIT.
007360
007370*****************************************************************
007380* 230-CROSS-PRODUCT-GENOTYPES  -  BUSINESS RULE R4.2
007390* THE GENOTYPE COUNT IS THE PRODUCT OF EACH RELATED GENE'S
007400* DIPLOTYPE-CANDIDATE COUNT.  ZERO RELATED GENES, OR ANY RELATED
007410* GENE WITH ZERO DIPLOTYPES, COLLAPSES THE PRODUCT TO ZERO.
007420*****************************************************************
007430 230-CROSS-PRODUCT-GENOTYPES.
007440     MOVE "230-CROSS-PRODUCT-GENOTYPES" TO PARA-NAME.
007450     IF WS-CURRENT-GENE-COUNT = 0
007460         MOVE ZERO TO WS-GENOTYPE-COUNT
007470     ELSE
007480         MOVE 1 TO WS-GENOTYPE-COUNT
007490         PERFORM 235-MULTIPLY-ONE-GENE THRU 235-EXIT
007500                 VARYING WS-GENE-SUB FROM 1 BY 1
007510                 UNTIL WS-GENE-SUB > WS-CURRENT-GENE-COUNT
007520     END-IF.
007530 230-EXIT.
007540     EXIT.
007550
007560 235-MULTIPLY-ONE-GENE.
007570     MOVE "235-MULTIPLY-ONE-GENE" TO PARA-NAME.
007580     MOVE WS-CURRENT-GENES(WS-GENE-SUB) TO WS-TARGET-GENE.
007590     PERFORM 240-FIND-GENE-ROW THRU 240-EXIT.
007600     MULTIPLY GT-DIPLOTYPE-COUNT(WS-FOUND-GT-IDX)
007610             BY WS-GENOTYPE-COUNT.
007620 235-EXIT.
007630     EXIT.
007640
007650*****************************************************************
007660* 240-FIND-GENE-ROW  -  BUSINESS RULE R4.6
007670* A RELATED GENE NOT PRESENT IN THE GENE-REPORT SET IS A HARD
007680* FAILURE - THE ASSEMBLED CONTEXT IS INCOMPLETE AND THE RUN
007690* CANNOT PRODUCE A TRUSTWORTHY DRUG REPORT.
007700*****************************************************************
007710 240-FIND-GENE-ROW.
007720     MOVE "240-FIND-GENE-ROW" TO PARA-NAME.
007730     SET GT-IDX TO 1.
007740     SEARCH GT-ROW
007750         AT END
007760             MOVE "** RELATED GENE NOT IN GENE-REPORT SET"
007770                                      TO ABEND-REASON
007780             MOVE WS-TARGET-GENE      TO ACTUAL-VAL
007790             GO TO 1000-ABEND-RTN
007800         WHEN GT-GENE-SYMBOL(GT-IDX) = WS-TARGET-GENE
007810             MOVE GT-IDX TO WS-FOUND-GT-IDX
007820     END-SEARCH.
007830 240-EXIT.
007840     EXIT.
007850
007860*****************************************************************
007870* 480-CROSS-REF-GENE-DRUG  -  BUSINESS RULE R4.5
007880* LINKS THE CURRENT DRUG ONTO THE RELATED GENE'S RELATED-DRUGS
007890* LIST.  RUN ONCE PER RELATED GENE FOR BOTH THE CPIC AND THE
007900* DPWG PASS SO A GENE PICKS UP LINKS FROM EITHER SOURCE.
007910*****************************************************************
007920 480-CROSS-REF-GENE-DRUG.
007930     MOVE "480-CROSS-REF-GENE-DRUG" TO PARA-NAME.
007940     MOVE WS-CURRENT-GENES(WS-GENE-SUB) TO WS-TARGET-GENE.
007950     PERFORM 240-FIND-GENE-ROW THRU 240-EXIT.
007960     ADD +1 TO GT-RELATED-DRUG-COUNT(WS-FOUND-GT-IDX).
007970     IF GT-RELATED-DRUG-COUNT(WS-FOUND-GT-IDX) > 60
007980         MOVE "** GENE RELATED-DRUGS TABLE OVERFLOW"
007990                                  TO ABEND-REASON
008000         MOVE WS-TARGET-GENE      TO ACTUAL-VAL
008010         GO TO 1000-ABEND-RTN
008020     END-IF.
008030     MOVE WS-CURRENT-DRUG-NAME
008040         TO GT-RELATED-DRUGS(WS-FOUND-GT-IDX,
008050                  GT-RELATED-DRUG-COUNT(WS-FOUND-GT-IDX)).
008060 480-EXIT.
008070     EXIT.
008080
008090*****************************************************************
008100* 500-FINAL-MSG-PASS  -  BUSINESS RULES R4.3, R4.4 (CONTROL BREAK
008110* / TOTALS STEP OVER THE ASSEMBLED DRUG-REPORT SET)
008120*****************************************************************
008130 500-FINAL-MSG-PASS.
008140     MOVE "500-FINAL-MSG-PASS" TO PARA-NAME.
008150     MOVE "N" TO WS-STAR-ONE-FOUND-SW.
008160     PERFORM 510-CHECK-ONE-GENE-FOR-NOTES THRU 510-EXIT
008170             VARYING DT-GENE-IDX FROM 1 BY 1
008180             UNTIL DT-GENE-IDX > DT-RELATED-GENE-COUNT(DT-IDX).
008190     IF WS-STAR-ONE-FOUND
008200         PERFORM 520-APPEND-STAR-ONE-NOTE THRU 520-EXIT
008210     END-IF.
008220 500-EXIT.
008230     EXIT.
008240
008250 510-CHECK-ONE-GENE-FOR-NOTES.
008260     MOVE "510-CHECK-ONE-GENE-FOR-NOTES" TO PARA-NAME.
008270     MOVE DT-RELATED-GENES(DT-IDX, DT-GENE-IDX) TO WS-TARGET-GENE.
008280     PERFORM 240-FIND-GENE-ROW THRU 240-EXIT.
008290     IF GT-HAS-STAR-ONE(WS-FOUND-GT-IDX)
008300         MOVE "Y" TO WS-STAR-ONE-FOUND-SW
008310     END-IF.
008320     IF GT-NOT-OUTSIDE-CALL(WS-FOUND-GT-IDX)
008330        AND GT-IS-MISSING-VARIANTS(WS-FOUND-GT-IDX)
008340         PERFORM 530-APPEND-MISSING-VAR-NOTE THRU 530-EXIT
008350     END-IF.
008360     PERFORM 535-CHECK-GENE-NO-CALL THRU 535-EXIT.
008370 510-EXIT.
008380     EXIT.
008390
008400 520-APPEND-STAR-ONE-NOTE.
008410     MOVE "520-APPEND-STAR-ONE-NOTE" TO PARA-NAME.
008420     ADD +1 TO DT-MESSAGE-COUNT(DT-IDX).
008430     MOVE
008440     "THE *1 ALLELE ASSIGNMENT IS CHARACTERIZED BY THE ABSENCE OF"
008450     & " VARIANTS THAT ARE INCLUDED IN THE UNDERLYING ALLELE"
008460     & " DEFINITIONS BY EITHER POSITION BEING REFERENCE OR"
008470     & " MISSING."
008480         TO DT-MESSAGE-TABLE(DT-IDX, DT-MESSAGE-COUNT(DT-IDX)).
008490 520-EXIT.
008500     EXIT.
008510
008520 530-APPEND-MISSING-VAR-NOTE.
008530     MOVE "530-APPEND-MISSING-VAR-NOTE" TO PARA-NAME.
008540     ADD +1 TO DT-MESSAGE-COUNT(DT-IDX).
008550     MOVE SPACES TO DT-MESSAGE-TABLE(DT-IDX, DT-MESSAGE-COUNT(DT-IDX)).
008560     STRING "SOME POSITION DATA USED TO DEFINE "  DELIMITED BY SIZE
008570            GT-GENE-SYMBOL(WS-FOUND-GT-IDX)      DELIMITED BY SPACE
008580            " ALLELES IS MISSING WHICH MAY CHANGE THE MATCHED"
008590                                                  DELIMITED BY SIZE
008600            " GENOTYPE. SEE THE GENE SECTION FOR "
008610                                                  DELIMITED BY SIZE
008620            GT-GENE-SYMBOL(WS-FOUND-GT-IDX)      DELIMITED BY SPACE
008630            " FOR MORE INFORMATION."               DELIMITED BY SIZE
008640        INTO DT-MESSAGE-TABLE(DT-IDX, DT-MESSAGE-COUNT(DT-IDX)).
008650 530-EXIT.
008660     EXIT.
008670
008680*****************************************************************
008690* 535-CHECK-GENE-NO-CALL  -  BUSINESS RULE R5.5, VIA RHELPERS
008700* FUNCTION CODE 03.  A RELATED GENE THAT CAME BACK "NO CALL"
008710* GETS ITS OWN ADVISORY NOTE ON EVERY DRUG THAT LINKS TO IT, SO
008720* THE READER KNOWS WHY A GENE-DEPENDENT RECOMMENDATION IS
008730* MISSING RATHER THAN JUST SILENTLY ABSENT.
008740*****************************************************************
008750 535-CHECK-GENE-NO-CALL.
008760     MOVE "535-CHECK-GENE-NO-CALL" TO PARA-NAME.
008770     MOVE SPACES TO RH-REQUEST-REC.
008780     MOVE "03" TO RH-FUNCTION-CODE.
008790     MOVE GT-CALL-SOURCE(WS-FOUND-GT-IDX) TO RH-CALL-SOURCE.
008800     MOVE GT-VARIANT-REPORT-COUNT(WS-FOUND-GT-IDX)
008810         TO RH-VARIANT-REPORT-COUNT.
008820     IF GT-IS-MISSING-VARIANTS(WS-FOUND-GT-IDX)
008830         MOVE "Y" TO RH-ALL-VARIANTS-MISSING-IND
008840     ELSE
008850         MOVE "N" TO RH-ALL-VARIANTS-MISSING-IND
008860     END-IF.
008870     CALL "RHELPERS" USING RH-REQUEST-REC, RH-RETURN-CD.
008880     IF RH-RESULT-FLAG = "Y"
008890         PERFORM 540-APPEND-NO-CALL-NOTE THRU 540-EXIT
008900     END-IF.
008910 535-EXIT.
008920     EXIT.
008930
008940 540-APPEND-NO-CALL-NOTE.
008950     MOVE "540-APPEND-NO-CALL-NOTE" TO PARA-NAME.
008960     ADD +1 TO DT-MESSAGE-COUNT(DT-IDX).
008970     MOVE SPACES TO DT-MESSAGE-TABLE(DT-IDX, DT-MESSAGE-COUNT(DT-IDX)).
008980     STRING "NO GENOTYPE CALL COULD BE MADE FOR "
008990                                                  DELIMITED BY SIZE
009000            GT-GENE-SYMBOL(WS-FOUND-GT-IDX)      DELIMITED BY SPACE
009010            " - RECOMMENDATIONS DEPENDENT ON THIS GENE ARE NOT"
009020                                                  DELIMITED BY SIZE
009030            " REPORTED."                          DELIMITED BY SIZE
009040        INTO DT-MESSAGE-TABLE(DT-IDX, DT-MESSAGE-COUNT(DT-IDX)).
009050 540-EXIT.
009060     EXIT.
009070
009080*****************************************************************
009090* 550-SORT-DRUG-TABLE  -  A SIMPLE IN-STORAGE BUBBLE SORT ON
009100* DT-DRUG-NAME.  THE DRUG COUNT NEVER EXCEEDS 100 ROWS, SO THE
009110* QUADRATIC COST IS NOT A CONCERN FOR THIS BATCH WINDOW.
009120*****************************************************************
009130 550-SORT-DRUG-TABLE.
009140     MOVE "550-SORT-DRUG-TABLE" TO PARA-NAME.
009150     IF DRUG-TABLE-COUNT > 1
009160         MOVE "Y" TO TABLE-SWAPPED-SW
009170         PERFORM 560-SORT-ONE-PASS THRU 560-EXIT
009180                 UNTIL NOT TABLE-WAS-SWAPPED
009190     END-IF.
009200 550-EXIT.
009210     EXIT.
009220
009230 560-SORT-ONE-PASS.
009240     MOVE "560-SORT-ONE-PASS" TO PARA-NAME.
009250     MOVE "N" TO TABLE-SWAPPED-SW.
009260     PERFORM 570-COMPARE-ADJACENT-ROWS THRU 570-EXIT
009270             VARYING WS-PASS-SUB FROM 1 BY 1
009280             UNTIL WS-PASS-SUB >= DRUG-TABLE-COUNT.
009290 560-EXIT.
009300     EXIT.
009310
009320 570-COMPARE-ADJACENT-ROWS.
009330     MOVE "570-COMPARE-ADJACENT-ROWS" TO PARA-NAME.
009340     IF DT-DRUG-NAME-UC(WS-PASS-SUB) >
009350        DT-DRUG-NAME-UC(WS-PASS-SUB + 1)
009360         MOVE DT-ROW(WS-PASS-SUB)     TO DT-SWAP-AREA
009370         MOVE DT-ROW(WS-PASS-SUB + 1) TO DT-ROW(WS-PASS-SUB)
009380         MOVE DT-SWAP-AREA            TO DT-ROW(WS-PASS-SUB + 1)
009390         MOVE "Y" TO TABLE-SWAPPED-SW
009400     END-IF.
009410 570-EXIT.
009420     EXIT.
009430
009440 700-WRITE-DRUGRPT-OUT.
009450     MOVE "700-WRITE-DRUGRPT-OUT" TO PARA-NAME.
009460     WRITE DRUGRPT-OUT-REC FROM DT-ROW(DT-IDX).
009470     ADD DT-NUM-CPIC-MATCHES(DT-IDX) TO TOTAL-CPIC-MATCHES.
009480     ADD DT-NUM-DPWG-MATCHES(DT-IDX) TO TOTAL-DPWG-MATCHES.
009490     ADD DT-MESSAGE-COUNT(DT-IDX)    TO TOTAL-MESSAGE-COUNT.
009500     MOVE DT-DRUG-NAME(DT-IDX)       TO DSL-DRUG-NAME-O.
009510     MOVE DT-NUM-CPIC-MATCHES(DT-IDX) TO DSL-CPIC-CNT-O.
009520     MOVE DT-NUM-DPWG-MATCHES(DT-IDX) TO DSL-DPWG-CNT-O.
009530     MOVE DT-MESSAGE-COUNT(DT-IDX)    TO DSL-MSG-CNT-O.
009540     WRITE DRUGSUM-REC FROM DRUGSUM-DTL-LINE.
009550 700-EXIT.
009560     EXIT.
009570
009580 720-WRITE-GENERPT-OUT.
009590     MOVE "720-WRITE-GENERPT-OUT" TO PARA-NAME.
009600     WRITE GENERPT-OUT-REC FROM GT-ROW(GT-IDX).
009610 720-EXIT.
009620     EXIT.
009630
009640 800-OPEN-FILES.
009650     MOVE "800-OPEN-FILES" TO PARA-NAME.
009660     OPEN INPUT GENERPT-IN, CPICDRUG-IN, DPWGPKG-IN.
009670     OPEN OUTPUT DRUGRPT-OUT, GENERPT-OUT, DRUGSUM-RPT, SYSOUT.
009680     WRITE DRUGSUM-REC FROM DRUGSUM-HDR-LINE.
009690 800-EXIT.
009700     EXIT.
009710
009720 850-CLOSE-FILES.
009730     MOVE "850-CLOSE-FILES" TO PARA-NAME.
009740     MOVE TOTAL-CPIC-MATCHES TO DTL-CPIC-TOT-O.
009750     MOVE TOTAL-DPWG-MATCHES TO DTL-DPWG-TOT-O.
009760     MOVE TOTAL-MESSAGE-COUNT TO DTL-MSG-TOT-O.
009770     WRITE DRUGSUM-REC FROM DRUGSUM-TOT-LINE.
009780     CLOSE GENERPT-IN, CPICDRUG-IN, DPWGPKG-IN,
009790           DRUGRPT-OUT, GENERPT-OUT, DRUGSUM-RPT, SYSOUT.
009800 850-EXIT.
009810     EXIT.
009820
009830 900-READ-GENERPT-IN.
009840     MOVE "900-READ-GENERPT-IN" TO PARA-NAME.
009850     READ GENERPT-IN INTO PGX-GENE-REPORT-REC
009860         AT END
009870             MOVE "N" TO MORE-GENERPT-SW
009880             GO TO 900-EXIT
009890     END-READ.
009900     ADD +1 TO GENERPT-RECS-READ.
009910 900-EXIT.
009920     EXIT.
009930
009940 920-READ-CPICDRUG-IN.
009950     MOVE "920-READ-CPICDRUG-IN" TO PARA-NAME.
009960     READ CPICDRUG-IN
009970         AT END
009980             MOVE "N" TO MORE-CPICDRUG-SW
009990             GO TO 920-EXIT
010000     END-READ.
010010     ADD +1 TO CPICDRUG-RECS-READ.
010020 920-EXIT.
010030     EXIT.
010040
010050 940-READ-DPWGPKG-IN.
010060     MOVE "940-READ-DPWGPKG-IN" TO PARA-NAME.
010070     READ DPWGPKG-IN
010080         AT END
010090             MOVE "N" TO MORE-DPWGPKG-SW
010100             GO TO 940-EXIT
010110     END-READ.
010120     ADD +1 TO DPWGPKG-RECS-READ.
010130 940-EXIT.
010140     EXIT.
010150
010160 999-CLEANUP.
010170     MOVE "999-CLEANUP" TO PARA-NAME.
010180     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
010190     DISPLAY "** GENE-REPORT RECORDS READ **".
010200     DISPLAY GENERPT-RECS-READ.
010210     DISPLAY "** CPIC DRUG RECORDS READ **".
010220     DISPLAY CPICDRUG-RECS-READ.
010230     DISPLAY "** DPWG PACKAGE RECORDS READ **".
010240     DISPLAY DPWGPKG-RECS-READ.
010250     DISPLAY "** DRUG REPORTS WRITTEN **".
010260     DISPLAY DRUG-TABLE-COUNT.
010270     DISPLAY "** GENE REPORTS WRITTEN **".
010280     DISPLAY GENE-TABLE-COUNT.
010290     DISPLAY "******** NORMAL END OF JOB RPTASSEM ********".
010300 999-EXIT.
010310     EXIT.
010320
010330 1000-ABEND-RTN.
010340     WRITE SYSOUT-REC FROM ABEND-REC.
010350     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
010360     DISPLAY "*** ABNORMAL END OF JOB-RPTASSEM ***" UPON CONSOLE.
010370     DIVIDE ZERO-VAL INTO ONE-VAL.
