000100******************************************************************
000110*  COPYBOOK.......  PGXRPT-copybook-GENEPHEN
000120*  DESCRIPTION....  GENE-PHENOTYPE TABLE RECORD - TWO LOGICAL
000130*                    SUB-TABLES SHARE THIS ONE PHYSICAL LAYOUT,
000140*                    DISTINGUISHED BY GP-RECORD-TYPE:
000150*
000160*                    "H" = HAPLOTYPE ROW  (HAPLOTYPE-NAME KEYS
000170*                          TO A FUNCTION DESCRIPTION)
000180*                    "D" = DIPLOTYPE ROW  (NORMALIZED "A/B" STRING
000190*                          KEYS TO A PHENOTYPE LOOKUP-KEY)
000200******************************************************************
000210*  CHANGE LOG
000220*  ----------------------------------------------------------------
000230*  DATE       BY   TICKET     DESCRIPTION
000240*  ----------------------------------------------------------------
000250*  05/06/98   JRS  PGX-0004   INITIAL LAYOUT - HAPLOTYPE ROWS ONLY.
000260*  07/21/98   JRS  PGX-0008   ADDED GP-RECORD-TYPE AND THE
000270*                             DIPLOTYPE-KEY / LOOKUP-KEY FIELDS SO
000280*                             ONE FILE COULD CARRY BOTH TABLES -
000290*                             SAVED US A SECOND FD AND A SECOND
000300*                             VSAM CLUSTER TO MAINTAIN.
000310*  11/30/98   DKW  PGX-0011   Y2K REVIEW - NO DATE FIELDS PRESENT.
000320*  ----------------------------------------------------------------
000330******************************************************************
000340 01  PGX-GENE-PHENOTYPE-REC.
000350     05  GP-RECORD-TYPE              PIC X(01).
000360         88  GP-HAPLOTYPE-ROW             VALUE "H".
000370         88  GP-DIPLOTYPE-ROW             VALUE "D".
000380         88  GP-VALID-RECORD-TYPE
000390                 VALUES ARE "H", "D".
000400     05  GP-GENE-SYMBOL              PIC X(10).
000410     05  GP-HAPLOTYPE-DATA.
000420         10  GP-HAPLOTYPE-NAME       PIC X(30).
000430         10  GP-HAPLOTYPE-FUNCTION   PIC X(40).
000440*--- DIPLOTYPE-DATA REDEFINES THE HAPLOTYPE GROUP - GP-RECORD-TYPE
000450*--- SAYS WHICH VIEW IS LIVE FOR ANY GIVEN RECORD ON THE FILE.
000460     05  GP-DIPLOTYPE-DATA REDEFINES GP-HAPLOTYPE-DATA.
000470         10  GP-DIPLOTYPE-KEY        PIC X(60).
000480         10  GP-LOOKUP-KEY           PIC X(10).
000490     05  FILLER                      PIC X(20).
