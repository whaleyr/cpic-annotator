000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  ALSAMPLE.
000120 AUTHOR. JON SAYLES.
000130 INSTALLATION. COBOL DEV CENTER.
000140 DATE-WRITTEN. 09/09/01.
000150 DATE-COMPILED. 09/09/01.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*          THIS PROGRAM RE-SCORES EACH NAMED-ALLELE CANDIDATE FOR
000220*          ONE SAMPLE, ADJUSTING THE GENERIC SCORE PRODUCED BY
000230*          NAMEDALL DOWN BY ONE POINT FOR EVERY WOBBLE POSITION
000240*          WHERE BOTH OF THE SAMPLE'S OBSERVED CALLS AT THAT
000250*          POSITION MATCH THE GENE'S REFERENCE ALLELE THERE -
000260*          A WOBBLE POSITION THAT IS ENTIRELY REFERENCE-MATCHING
000270*          ADDS NOTHING EXTRA TO THIS CANDIDATE'S CONFIDENCE.
000280*
000290*          THE SAMPLE'S PER-POSITION CALLS ARE HELD ON THE
000300*          SAMPALEL-MSTR VSAM CLUSTER, KEYED BY GENE SYMBOL AND
000310*          POSITION NUMBER, AND ARE FETCHED ONE RANDOM READ AT A
000320*          TIME AS EACH CANDIDATE'S WOBBLE POSITIONS ARE WALKED.
000330*          THE GENE'S REFERENCE-ALLELE TABLE IS HELD ON THE
000340*          VARLOCUS-MSTR VSAM CLUSTER, KEYED BY GENE SYMBOL ALONE,
000350*          AND IS FETCHED ONCE PER CANDIDATE.
000360*
000370******************************************************************
000380
000390         INPUT FILE              -   PGX.NAMEDALL.SCORED
000400
000410         INPUT FILE              -   PGX.SAMPALEL.MSTR  (VSAM)
000420
000430         INPUT FILE              -   PGX.VARLOCUS.MSTR  (VSAM)
000440
000450         OUTPUT FILE PRODUCED    -   PGX.ALSAMPLE.SCORED
000460
000470         DUMP FILE               -   SYSOUT
000480
000490******************************************************************
000500*  CHANGE LOG
000510*  ----------------------------------------------------------------
000520*  DATE       BY   TICKET     DESCRIPTION
000530*  ----------------------------------------------------------------
000540*  09/09/01   TLM  PGX-0027   INITIAL VERSION - COMPANION TO THE
000550*                             NAMEDALL WOBBLE-DETECTION CHANGE.
000560*  02/14/02   TLM  PGX-0028   FIXED DEDUCTION TO CHECK BOTH
000570*                             CHROMOSOME COPIES - ORIGINAL LOGIC
000580*                             ONLY CHECKED SA-ALLELE-1 AND OVER-
000590*                             PENALIZED PHASED HETEROZYGOUS CALLS.
000600*  11/12/04   TLM  PGX-0037   ADDED THE VSAM RANDOM-READ FETCH OF
000610*                             SAMPALEL-MSTR - PREVIOUSLY THE WHOLE
000620*                             SAMPLE WAS RE-READ SEQUENTIALLY FOR
000630*                             EVERY CANDIDATE, WHICH DID NOT SCALE
000640*                             PAST THE CYP2D6 COMBINATION ALLELES.
000650*  09/22/08   TLM  PGX-0046   AUDIT FOUND THE DEDUCTION TEST WAS
000660*                             COMPARING THE SAMPLE'S CALLS AGAINST
000670*                             THE CANDIDATE'S OWN WOBBLE BASE, NOT
000680*                             AGAINST THE GENE'S REFERENCE ALLELE,
000690*                             AND WAS INVERTED - IT DEDUCTED WHEN
000700*                             THE CALLS DID *NOT* MATCH INSTEAD OF
000710*                             WHEN THEY DID.  ADDED THE VARLOCUS-
000720*                             MSTR RANDOM-READ FETCH OF THE GENE'S
000730*                             REFERENCE-ALLELE TABLE AND CORRECTED
000740*                             THE TEST AND ITS POLARITY.  ALSO
000750*                             FOUND THE SAMPALEL-MSTR KEY WAS BEING
000760*                             BUILT FROM THE WOBBLE LIST'S TABLE
000770*                             SUBSCRIPT INSTEAD OF THE GENE'S TRUE
000780*                             CHROMOSOME POSITION NUMBER - FIXED TO
000790*                             KEY OFF THE VARLOCUS-MSTR POSITION.
000791*  03/05/09   TLM  PGX-0047   FOLLOW-ON FINDING FROM PGX-0046 - THE
000792*                             CORRECTED TEST WAS STILL COMPARING THE
000793*                             SAMPLE'S RAW SA-ALLELE-1/SA-ALLELE-2
000794*                             CALLS INSTEAD OF THE WOBBLE-RESOLVED
000795*                             SA-POSSIBLE-SEQS VALUES BUILT FOR THIS
000796*                             VERY PURPOSE - AN IUPAC-CODED CALL
000797*                             NEVER EQUALS A SINGLE REFERENCE BASE
000798*                             DIRECTLY, SO THE DEDUCTION SILENTLY
000799*                             NEVER FIRED FOR ANY AMBIGUITY-CODED
000801*                             POSITION.  SWITCHED THE COMPARISON TO
000802*                             SA-POSSIBLE-SEQS-1CHAR(1)/(2).
000803*  ----------------------------------------------------------------
000804******************************************************************
000820
000830 ENVIRONMENT DIVISION.
000840 CONFIGURATION SECTION.
000850 SOURCE-COMPUTER. IBM-390.
000860 OBJECT-COMPUTER. IBM-390.
000870 SPECIAL-NAMES.
000880     C01 IS NEXT-PAGE
000890     UPSI-0 ON STATUS IS PGX-RERUN-SW
000900            OFF STATUS IS PGX-NOT-RERUN-SW.
000910
000920 INPUT-OUTPUT SECTION.
000930 FILE-CONTROL.
000940     SELECT SYSOUT
000950     ASSIGN TO UT-S-SYSOUT
000960       ORGANIZATION IS SEQUENTIAL.
000970
000980     SELECT NAMEDALL-IN
000990     ASSIGN TO UT-S-NAMDIN2
001000       ACCESS MODE IS SEQUENTIAL
001010       FILE STATUS IS IFCODE.
001020
001030     SELECT ALSAMPLE-OUT
001040     ASSIGN TO UT-S-ALSMOUT
001050       ACCESS MODE IS SEQUENTIAL
001060       FILE STATUS IS OFCODE.
001070
001080     SELECT SAMPALEL-MSTR
001090            ASSIGN       TO SAMPALEL
001100            ORGANIZATION IS INDEXED
001110            ACCESS MODE  IS RANDOM
001120            RECORD KEY   IS SAM-MSTR-KEY
001130            FILE STATUS  IS SAMMSTR-STATUS.
001140
001150     SELECT VARLOCUS-MSTR
001160            ASSIGN       TO VARLOCUS
001170            ORGANIZATION IS INDEXED
001180            ACCESS MODE  IS RANDOM
001190            RECORD KEY   IS VLM-MSTR-KEY
001200            FILE STATUS  IS VLMMSTR-STATUS.
001210
001220 DATA DIVISION.
001230 FILE SECTION.
001240 FD  SYSOUT
001250     RECORDING MODE IS F
001260     LABEL RECORDS ARE STANDARD
001270     RECORD CONTAINS 120 CHARACTERS
001280     BLOCK CONTAINS 0 RECORDS
001290     DATA RECORD IS SYSOUT-REC.
001300 01  SYSOUT-REC  PIC X(120).
001310
001320 FD  NAMEDALL-IN
001330     RECORDING MODE IS F
001340     LABEL RECORDS ARE STANDARD
001350     BLOCK CONTAINS 0 RECORDS
001360     DATA RECORD IS NAMEDALL-IN-REC.
001370 01  NAMEDALL-IN-REC              PIC X(1200).
001380
001390 FD  ALSAMPLE-OUT
001400     RECORDING MODE IS F
001410     LABEL RECORDS ARE STANDARD
001420     BLOCK CONTAINS 0 RECORDS
001430     DATA RECORD IS ALSAMPLE-OUT-REC.
001440 01  ALSAMPLE-OUT-REC             PIC X(1200).
001450
001460****** ONE OBSERVED-GENOTYPE CALL PER DEFINING POSITION, KEYED BY
001470****** GENE SYMBOL AND POSITION NUMBER FOR RANDOM RETRIEVAL.
001480 FD  SAMPALEL-MSTR
001490     RECORD CONTAINS 110 CHARACTERS
001500     DATA RECORD IS SAMPALEL-MSTR-REC.
001510 01  SAMPALEL-MSTR-REC.
001520     05  SAM-MSTR-KEY.
001530         10  SAM-MSTR-GENE           PIC X(10).
001540         10  SAM-MSTR-POSN           PIC 9(09).
001550     05  FILLER                      PIC X(91).
001560
001570****** ONE GENE'S FULL DEFINING-POSITION/REFERENCE-ALLELE TABLE PER
001580****** RECORD, KEYED BY GENE SYMBOL ALONE - ONE RANDOM READ PER
001590****** CANDIDATE COVERS EVERY WOBBLE POSITION FOR THAT GENE.
001600 FD  VARLOCUS-MSTR
001610     RECORD CONTAINS 1150 CHARACTERS
001620     DATA RECORD IS VARLOCUS-MSTR-REC.
001630 01  VARLOCUS-MSTR-REC.
001640     05  VLM-MSTR-KEY.
001650         10  VLM-MSTR-GENE           PIC X(10).
001660     05  FILLER                      PIC X(1140).
001670
001680 WORKING-STORAGE SECTION.
001690
001700 01  FILE-STATUS-CODES.
001710     05  IFCODE                      PIC X(2).
001720         88  CODE-READ                   VALUE SPACES.
001730         88  NO-MORE-CANDIDATES           VALUE "10".
001740     05  OFCODE                      PIC X(2).
001750         88  CODE-WRITE                  VALUE SPACES.
001760     05  SAMMSTR-STATUS              PIC X(2).
001770         88  SAMPLE-POSN-FOUND           VALUE "00".
001780         88  SAMPLE-POSN-NOT-FOUND       VALUE "23".
001790     05  VLMMSTR-STATUS              PIC X(2).
001800         88  GENE-LOCI-FOUND             VALUE "00".
001810         88  GENE-LOCI-NOT-FOUND         VALUE "23".
001820
001830 COPY PGXRPT-copybook-NAMEDALL.
001840 COPY PGXRPT-copybook-SAMPALEL.
001850 COPY PGXRPT-copybook-VARLOCUS.
001860 COPY PGXRPT-copybook-ABENDREC.
001870
001880 01  MISC-WS-FLDS.
001890     05  WS-WOB-SUB                  PIC 9(03) COMP.
001900     05  WS-POSN-SUB                 PIC 9(03) COMP.
001910     05  WS-ADJ-SCORE                PIC S9(05) COMP.
001920
001930 01  COUNTERS-IDXS-AND-ACCUMULATORS.
001940     05  CANDIDATES-READ             PIC 9(07) COMP.
001950     05  CANDIDATES-WRITTEN          PIC 9(07) COMP.
001960     05  WOBBLE-DEDUCTIONS-MADE      PIC 9(07) COMP.
001970
001980 01  FLAGS-AND-SWITCHES.
001990     05  MORE-CANDIDATES-SW          PIC X(01) VALUE "Y".
002000         88  NO-MORE-NAMEDALL-CANDS      VALUE "N".
002010         88  MORE-NAMEDALL-CANDS         VALUE "Y".
002020
002030 PROCEDURE DIVISION.
002040     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002050     PERFORM 100-MAINLINE THRU 100-EXIT
002060             UNTIL NO-MORE-NAMEDALL-CANDS.
002070     PERFORM 999-CLEANUP THRU 999-EXIT.
002080     MOVE +0 TO RETURN-CODE.
002090     GOBACK.
002100
002110 000-HOUSEKEEPING.
002120     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002130     DISPLAY "******** BEGIN JOB ALSAMPLE ********".
002140     MOVE "ALSAMPLE" TO ABEND-PGM-NAME.
002150     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
002160     PERFORM 800-OPEN-FILES THRU 800-EXIT.
002170     PERFORM 900-READ-NAMEDALL-IN THRU 900-EXIT.
002180 000-EXIT.
002190     EXIT.
002200
002210 100-MAINLINE.
002220     MOVE "100-MAINLINE" TO PARA-NAME.
002230     IF MORE-NAMEDALL-CANDS
002240         ADD +1 TO CANDIDATES-READ
002250         PERFORM 300-APPLY-WOBBLE-ADJUST THRU 300-EXIT
002260         PERFORM 700-WRITE-ALSAMPLE-OUT THRU 700-EXIT
002270         PERFORM 900-READ-NAMEDALL-IN THRU 900-EXIT
002280     END-IF.
002290 100-EXIT.
002300     EXIT.
002310
002320*****************************************************************
002330* 300-APPLY-WOBBLE-ADJUST  -  BUSINESS RULE R1.2
002340* ONE POINT IS DEDUCTED FROM THE CANDIDATE'S SCORE FOR EVERY
002350* WOBBLE POSITION WHERE BOTH OF THE SAMPLE'S OBSERVED CALLS AT
002360* THAT POSITION MATCH THE GENE'S REFERENCE ALLELE THERE.
002370*****************************************************************
002380 300-APPLY-WOBBLE-ADJUST.
002390     MOVE "300-APPLY-WOBBLE-ADJUST" TO PARA-NAME.
002400     MOVE NA-SCORE TO WS-ADJ-SCORE.
002410     IF NA-WOBBLE-POSN-COUNT > 0
002420         PERFORM 305-FETCH-GENE-LOCI THRU 305-EXIT
002430         PERFORM 310-CHECK-ONE-WOBBLE-POSN THRU 310-EXIT
002440                 VARYING WS-WOB-SUB FROM 1 BY 1
002450                 UNTIL WS-WOB-SUB > NA-WOBBLE-POSN-COUNT
002460     END-IF.
002470     MOVE WS-ADJ-SCORE TO NA-SCORE.
002480 300-EXIT.
002490     EXIT.
002500
002510*****************************************************************
002520* 305-FETCH-GENE-LOCI  -  ONE RANDOM READ PER CANDIDATE FETCHES
002530* THE WHOLE DEFINING-POSITION/REFERENCE-ALLELE TABLE FOR THE
002540* CANDIDATE'S GENE - EVERY WOBBLE POSITION BELOW IS CHECKED
002550* AGAINST THIS ONE TABLE, NOT REREAD PER POSITION.
002560*****************************************************************
002570 305-FETCH-GENE-LOCI.
002580     MOVE "305-FETCH-GENE-LOCI" TO PARA-NAME.
002590     MOVE NA-GENE-SYMBOL TO VLM-MSTR-GENE.
002600     READ VARLOCUS-MSTR INTO PGX-VARIANT-LOCUS-REC
002610         INVALID KEY
002620             MOVE "** VARIANT-LOCUS GENE NOT ON FILE"
002630                                      TO ABEND-REASON
002640             MOVE VLM-MSTR-KEY TO ACTUAL-VAL
002650             GO TO 1000-ABEND-RTN
002660     END-READ.
002670 305-EXIT.
002680     EXIT.
002690
002700 310-CHECK-ONE-WOBBLE-POSN.
002710     MOVE "310-CHECK-ONE-WOBBLE-POSN" TO PARA-NAME.
002720     MOVE NA-WOBBLE-POSN-LIST(WS-WOB-SUB) TO WS-POSN-SUB.
002730     MOVE NA-GENE-SYMBOL          TO SAM-MSTR-GENE.
002740     MOVE VL-POSITION(WS-POSN-SUB) TO SAM-MSTR-POSN.
002750     READ SAMPALEL-MSTR INTO PGX-SAMPLE-ALLELE-REC
002760         INVALID KEY
002770             MOVE "** SAMPLE-ALLELE POSITION NOT ON FILE"
002780                                      TO ABEND-REASON
002790             MOVE SAM-MSTR-KEY TO ACTUAL-VAL
002800             GO TO 1000-ABEND-RTN
002810     END-READ.
002820     IF SA-POSSIBLE-SEQS-1CHAR(1) = VL-REF-ALLELE(WS-POSN-SUB)
002830        AND SA-POSSIBLE-SEQS-1CHAR(2) = VL-REF-ALLELE(WS-POSN-SUB)
002840         SUBTRACT 1 FROM WS-ADJ-SCORE
002850         ADD +1 TO WOBBLE-DEDUCTIONS-MADE
002860     END-IF.
002870 310-EXIT.
002880     EXIT.
002890
002900 700-WRITE-ALSAMPLE-OUT.
002910     MOVE "700-WRITE-ALSAMPLE-OUT" TO PARA-NAME.
002920     WRITE ALSAMPLE-OUT-REC FROM PGX-NAMED-ALLELE-REC.
002930     ADD +1 TO CANDIDATES-WRITTEN.
002940 700-EXIT.
002950     EXIT.
002960
002970 800-OPEN-FILES.
002980     MOVE "800-OPEN-FILES" TO PARA-NAME.
002990     OPEN INPUT NAMEDALL-IN, SAMPALEL-MSTR, VARLOCUS-MSTR.
003000     OPEN OUTPUT ALSAMPLE-OUT, SYSOUT.
003010 800-EXIT.
003020     EXIT.
003030
003040 850-CLOSE-FILES.
003050     MOVE "850-CLOSE-FILES" TO PARA-NAME.
003060     CLOSE NAMEDALL-IN, SAMPALEL-MSTR, VARLOCUS-MSTR,
003070           ALSAMPLE-OUT, SYSOUT.
003080 850-EXIT.
003090     EXIT.
003100
003110 900-READ-NAMEDALL-IN.
003120     MOVE "900-READ-NAMEDALL-IN" TO PARA-NAME.
003130     READ NAMEDALL-IN INTO PGX-NAMED-ALLELE-REC
003140         AT END
003150             MOVE "N" TO MORE-CANDIDATES-SW
003160             GO TO 900-EXIT
003170     END-READ.
003180 900-EXIT.
003190     EXIT.
003200
003210 999-CLEANUP.
003220     MOVE "999-CLEANUP" TO PARA-NAME.
003230     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
003240     DISPLAY "** CANDIDATES READ **".
003250     DISPLAY CANDIDATES-READ.
003260     DISPLAY "** CANDIDATES WRITTEN **".
003270     DISPLAY CANDIDATES-WRITTEN.
003280     DISPLAY "** WOBBLE DEDUCTIONS MADE **".
003290     DISPLAY WOBBLE-DEDUCTIONS-MADE.
003300     DISPLAY "******** NORMAL END OF JOB ALSAMPLE ********".
003310 999-EXIT.
003320     EXIT.
003330
003340 1000-ABEND-RTN.
003350     WRITE SYSOUT-REC FROM ABEND-REC.
003360     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
003370     DISPLAY "*** ABNORMAL END OF JOB-ALSAMPLE ***" UPON CONSOLE.
003380     DIVIDE ZERO-VAL INTO ONE-VAL.
