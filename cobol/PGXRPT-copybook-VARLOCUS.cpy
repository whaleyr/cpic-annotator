000100******************************************************************
000110*  COPYBOOK.......  PGXRPT-copybook-VARLOCUS
000120*  DESCRIPTION....  VARIANT-LOCUS REFERENCE POSITION TABLE
000130*
000140*  ONE PHYSICAL RECORD CARRIES THE FULL ORDERED LIST OF DEFINING
000150*  CHROMOSOMAL POSITIONS FOR ONE GENE.  POSITIONS ARE CARRIED IN
000160*  ASCENDING NATURAL LOCUS ORDER - SUBSCRIPT ORDER *IS* SORT
000170*  ORDER, NO SEPARATE SORT STEP IS TAKEN AGAINST THIS TABLE.
000180******************************************************************
000190*  CHANGE LOG
000200*  ----------------------------------------------------------------
000210*  DATE       BY   TICKET     DESCRIPTION
000220*  ----------------------------------------------------------------
000230*  03/11/98   JRS  PGX-0002   INITIAL LAYOUT.
000240*  02/17/99   JRS  PGX-0014   BUMPED VL-LOCUS-TABLE TO OCCURS 60
000250*                             TO MATCH NAMEDALL COPYBOOK CHANGE.
000260*  11/30/98   DKW  PGX-0011   Y2K REVIEW - NO DATE FIELDS PRESENT.
000270*  ----------------------------------------------------------------
000280******************************************************************
000290 01  PGX-VARIANT-LOCUS-REC.
000300     05  VL-GENE-SYMBOL              PIC X(10).
000310     05  VL-LOCUS-COUNT              PIC 9(03) COMP.
000320     05  VL-LOCUS-TABLE OCCURS 60 TIMES
000330             INDEXED BY VL-LOCUS-IDX.
000340         10  VL-POSITION             PIC 9(09).
000350         10  VL-REF-ALLELE           PIC X(10).
000360*--- CONDENSED VIEW USED WHEN THE POSITION LIST IS COMPARED
000370*--- BYTE-FOR-BYTE AGAINST AN INCOMING NAMED-ALLELE'S POSITION
000380*--- COUNT TO CATCH A MISALIGNED DEFINITION AT LOAD TIME.
000390     05  VL-LOCUS-TABLE-FLAT REDEFINES VL-LOCUS-TABLE
000400             PIC X(19) OCCURS 60 TIMES.
000410     05  FILLER                      PIC X(35).
