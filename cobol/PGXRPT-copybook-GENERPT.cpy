000100******************************************************************
000110*  COPYBOOK.......  PGXRPT-copybook-GENERPT
000120*  DESCRIPTION....  GENE-REPORT ROLL-UP RECORD - ONE PER GENE,
000130*                    PRODUCED UPSTREAM BY THE MATCHER/PHENOTYPER
000140*                    STAGE AND READ IN HERE AS INPUT TO RPTASSEM;
000150*                    RPTASSEM ADDS THE RELATED-DRUGS CROSS-
000160*                    REFERENCE AND ANY ADVISORY MESSAGES.
000170******************************************************************
000180*  CHANGE LOG
000190*  ----------------------------------------------------------------
000200*  DATE       BY   TICKET     DESCRIPTION
000210*  ----------------------------------------------------------------
000220*  08/14/98   JRS  PGX-0010   INITIAL LAYOUT.
000230*  11/30/98   DKW  PGX-0011   Y2K REVIEW - NO DATE FIELDS PRESENT.
000240*  03/02/00   TLM  PGX-0019   ADDED GR-RELATED-DRUGS TABLE - CROSS
000250*                             REFERENCE MAINTAINED BY RPTASSEM,
000260*                             NOT BY THE UPSTREAM MATCHER.
000270*  06/28/02   TLM  PGX-0031   ADDED GR-HAS-STAR-ONE-IND - DRIVES THE
000280*                             *1-ALLELE ADVISORY NOTE ON EVERY DRUG
000290*                             REPORT LINKED TO THIS GENE.
000300*  ----------------------------------------------------------------
000310******************************************************************
000320 01  PGX-GENE-REPORT-REC.
000330     05  GR-GENE-SYMBOL              PIC X(10).
000340     05  GR-OUTSIDE-CALL-IND         PIC 9(01).
000350         88  GR-IS-OUTSIDE-CALL          VALUE 1.
000360         88  GR-NOT-OUTSIDE-CALL         VALUE 0.
000370     05  GR-MISSING-VARIANTS-IND     PIC X(03).
000380         88  GR-IS-MISSING-VARIANTS      VALUE "YES".
000390         88  GR-NOT-MISSING-VARIANTS     VALUE "NO ".
000400     05  GR-HAS-STAR-ONE-IND         PIC 9(01).
000410         88  GR-HAS-STAR-ONE             VALUE 1.
000420         88  GR-NO-STAR-ONE              VALUE 0.
000430     05  GR-CALL-SOURCE              PIC X(01).
000440         88  GR-SOURCE-NONE               VALUE "N".
000450         88  GR-SOURCE-MATCHER            VALUE "M".
000460         88  GR-SOURCE-OUTSIDE            VALUE "O".
000470     05  GR-VARIANT-REPORT-COUNT     PIC 9(03) COMP.
000480     05  GR-DIPLOTYPE-COUNT          PIC 9(03) COMP.
000490     05  GR-DIPLOTYPE-TABLE OCCURS 30 TIMES
000500             INDEXED BY GR-DIP-IDX
000510             PIC X(60).
000520     05  GR-RELATED-DRUG-COUNT       PIC 9(03) COMP.
000530     05  GR-RELATED-DRUGS OCCURS 60 TIMES
000540             INDEXED BY GR-DRUG-IDX
000550             PIC X(60).
000560*--- FOLD OF THE FIRST DRUG SLOT ON TOP OF THE FULL TABLE - USED
000570*--- BY 480-CROSS-REF-GENE-DRUG WHEN IT NEEDS TO PEEK AT WHETHER
000580*--- ANY DRUG HAS BEEN LINKED YET WITHOUT SETTING AN INDEX.
000590     05  GR-RELATED-DRUGS-HEAD REDEFINES GR-RELATED-DRUGS.
000600         10  GR-FIRST-RELATED-DRUG   PIC X(60).
000610         10  FILLER                  PIC X(3540).
000620     05  FILLER                      PIC X(30).
