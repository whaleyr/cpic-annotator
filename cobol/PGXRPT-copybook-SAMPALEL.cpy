000100******************************************************************
000110*  COPYBOOK.......  PGXRPT-copybook-SAMPALEL
000120*  DESCRIPTION....  SAMPLE-ALLELE - ONE OBSERVED GENOTYPE CALL
000130*                    FOR ONE DEFINING POSITION OF ONE SAMPLE.
000140*
000150*  THE INPUT FILE CARRIES ONE OF THESE PER DEFINING POSITION PER
000160*  GENE, IN ASCENDING POSITION ORDER, FOR THE SAMPLE CURRENTLY
000170*  BEING MATCHED.  SA-POSSIBLE-SEQS HOLDS THE (UP TO) TWO SINGLE-
000180*  CHARACTER VALUES A WOBBLE/AMBIGUITY CODE AT THIS POSITION CAN
000190*  RESOLVE TO.
000200******************************************************************
000210*  CHANGE LOG
000220*  ----------------------------------------------------------------
000230*  DATE       BY   TICKET     DESCRIPTION
000240*  ----------------------------------------------------------------
000250*  04/02/98   JRS  PGX-0003   INITIAL LAYOUT FOR SAMPLE-INTAKE.
000260*  09/09/01   TLM  PGX-0027   ADDED SA-POSSIBLE-SEQS TABLE FOR THE
000270*                             IUPAC WOBBLE-CODE SCORING ENHANCEMENT
000280*                             (SAME REQUEST THAT TOUCHED NAMEDALL).
000290*  11/30/98   DKW  PGX-0011   Y2K REVIEW - NO DATE FIELDS PRESENT.
000300*  05/19/05   TLM  PGX-0041   ADDED SA-PHASED-IND 88-LEVELS SO
000310*                             CMBPERM COULD DROP A HAND-CODED "Y"/"N"
000320*                             LITERAL COMPARE.
000330*  ----------------------------------------------------------------
000340******************************************************************
000350 01  PGX-SAMPLE-ALLELE-REC.
000360     05  SA-GENE-SYMBOL              PIC X(10).
000370     05  SA-CHROMOSOME               PIC X(10).
000380     05  SA-POSITION                 PIC 9(09).
000390     05  SA-ALLELE-1                 PIC X(10).
000400     05  SA-ALLELE-2                 PIC X(10).
000410     05  SA-PHASED-IND               PIC 9(01).
000420         88  SA-IS-PHASED                VALUE 1.
000430         88  SA-NOT-PHASED                VALUE 0.
000440     05  SA-POSSIBLE-SEQS OCCURS 2 TIMES
000450             INDEXED BY SA-SEQ-IDX
000460             PIC X(10).
000470*--- SINGLE-CHARACTER-ONLY VIEW - WOBBLE CODES IN THIS SYSTEM ARE
000480*--- ALWAYS ONE-BYTE IUPAC LETTERS, BUT THE FIELD IS CARRIED AS
000490*--- X(10) SO A FUTURE MULTI-CHARACTER NOTATION DOESN'T BLOW UP
000500*--- THE RECORD LAYOUT AGAIN.
000510     05  SA-POSSIBLE-SEQS-1CHAR REDEFINES SA-POSSIBLE-SEQS
000520             PIC X(01) OCCURS 2 TIMES.
000530     05  SA-RECORD-SEQUENCE-NBR      PIC 9(05) COMP.
000540     05  FILLER                      PIC X(30).
