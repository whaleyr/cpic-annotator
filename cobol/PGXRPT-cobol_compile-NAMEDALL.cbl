000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  NAMEDALL.
000120 AUTHOR. JON SAYLES.
000130 INSTALLATION. COBOL DEV CENTER.
000140 DATE-WRITTEN. 03/11/98.
000150 DATE-COMPILED. 03/11/98.
000160 SECURITY. NON-CONFIDENTIAL.
000170 
000180******************************************************************
000190*REMARKS.
000200*
000210*          THIS PROGRAM SCORES EVERY NAMED-ALLELE (STAR ALLELE)
000220*          DEFINITION FOR A GENE AGAINST THAT GENE'S ORDERED LIST
000230*          OF VARIANT-LOCUS REFERENCE POSITIONS.
000240*
000250*          FOR EACH NAMED-ALLELE RECORD IT BUILDS A POSITION-
000260*          ALIGNED ALLELE MAP, COMPUTES THE MATCH SCORE (COUNT OF
000270*          NON-BLANK DEFINING POSITIONS LESS NUM-PARTIALS),
000280*          FLAGS THE SINGLE-CHARACTER IUPAC WOBBLE POSITIONS, AND
000290*          BUILDS THE REGEX-STYLE PERMUTATION PATTERN CONSUMED
000300*          DOWNSTREAM BY THE MATCHER.
000310*
000320******************************************************************
000330 
000340         INPUT FILE              -   PGX.NAMEDALL.DEFS
000350 
000360         INPUT FILE              -   PGX.VARLOCUS.REFS
000370 
000380         OUTPUT FILE PRODUCED    -   PGX.NAMEDALL.SCORED
000390 
000400         DUMP FILE               -   SYSOUT
000410 
000420******************************************************************
000430*  CHANGE LOG
000440*  ----------------------------------------------------------------
000450*  DATE       BY   TICKET     DESCRIPTION
000460*  ----------------------------------------------------------------
000470*  03/11/98   JRS  PGX-0001   INITIAL VERSION - SCORE BUILD AND
000480*                             PERMUTATION PATTERN CONSTRUCTION.
000490*  06/02/98   JRS  PGX-0006   PATTERN NOW CARRIES CPIC-STYLE
000500*                             NOTATION SEPARATELY FROM THE RAW
000510*                             ALLELE VALUE (SEE 400-BUILD-PATTERN).
000520*  09/09/01   TLM  PGX-0027   ADDED WOBBLE-POSITION DETECTION -
000530*                             SINGLE-CHARACTER IUPAC CODES ARE
000540*                             NOW RECORDED FOR THE SAMPLE-SCORING
000550*                             STEP DOWNSTREAM (SEE ALSAMPLE).
000560*  11/30/98   DKW  PGX-0011   Y2K REVIEW - NO DATE ARITHMETIC IN
000570*                             THIS PROGRAM, NO CHANGE REQUIRED.
000580*  02/17/99   JRS  PGX-0014   RAISED POSITION TABLE TO 60 - SOME
000590*                             CYP2D6 COMBINATION ALLELES CARRY
000600*                             MORE DEFINING POSITIONS THAN THE
000610*                             ORIGINAL OCCURS 40 ALLOWED.
000620*  04/14/04   TLM  PGX-0035   ADDED 500-SORT-COMPARE-RTN - THIS
000630*                             WAS PREVIOUSLY LEFT TO THE CALLER;
000640*                             CENTRALIZING IT HERE MATCHES THE
000650*                             SHOP'S STANDARD SORT/COMPARE RULE.
000651*  09/22/08   TLM  PGX-0046   CORRECTED 500-SORT-COMPARE-RTN'S
000652*                             BANNER - IT CLAIMED RPTASSEM CALLED
000653*                             IT, BUT RPTASSEM NEVER DID.  THE
000654*                             AUDIT THAT REWORKED PERFPAIR PUT THE
000655*                             ACTUAL R1.3/R1.4 SORT AND DE-DUPE
000656*                             LOGIC THERE INSTEAD - THIS PARAGRAPH
000657*                             STAYS AS DOCUMENTATION ONLY.
000658*  ----------------------------------------------------------------
000670******************************************************************
000680 
000690 ENVIRONMENT DIVISION.
000700 CONFIGURATION SECTION.
000710 SOURCE-COMPUTER. IBM-390.
000720 OBJECT-COMPUTER. IBM-390.
000730 SPECIAL-NAMES.
000740     C01 IS NEXT-PAGE
000750     UPSI-0 ON STATUS IS PGX-RERUN-SW
000760            OFF STATUS IS PGX-NOT-RERUN-SW.
000770 
000780 INPUT-OUTPUT SECTION.
000790 FILE-CONTROL.
000800     SELECT SYSOUT
000810     ASSIGN TO UT-S-SYSOUT
000820       ORGANIZATION IS SEQUENTIAL.
000830 
000840     SELECT NAMEDALL-IN
000850     ASSIGN TO UT-S-NAMEDALL
000860       ACCESS MODE IS SEQUENTIAL
000870       FILE STATUS IS OFCODE.
000880 
000890     SELECT VARLOCUS-IN
000900     ASSIGN TO UT-S-VARLOCUS
000910       ACCESS MODE IS SEQUENTIAL
000920       FILE STATUS IS VFCODE.
000930 
000940     SELECT NAMEDALL-OUT
000950     ASSIGN TO UT-S-NAMDOUT
000960       ACCESS MODE IS SEQUENTIAL
000970       FILE STATUS IS OFCODE.
000980 
000990     SELECT NAMEDALL-ERR
001000     ASSIGN TO UT-S-NAMDERR
001010       ACCESS MODE IS SEQUENTIAL
001020       FILE STATUS IS OFCODE.
001030 
001040 DATA DIVISION.
001050 FILE SECTION.
001060 FD  SYSOUT
001070     RECORDING MODE IS F
001080     LABEL RECORDS ARE STANDARD
001090     RECORD CONTAINS 130 CHARACTERS
001100     BLOCK CONTAINS 0 RECORDS
001110     DATA RECORD IS SYSOUT-REC.
001120 01  SYSOUT-REC  PIC X(130).
001130 
001140****** ONE NAMED-ALLELE DEFINITION PER RECORD, GROUPED BY GENE.
001150****** A HIGH-VALUES TRAILER KEY MARKS END OF THE CURRENT GENE'S
001160****** GROUP OF ALLELES.
001170 FD  NAMEDALL-IN
001180     RECORDING MODE IS F
001190     LABEL RECORDS ARE STANDARD
001200     BLOCK CONTAINS 0 RECORDS
001210     DATA RECORD IS NAMEDALL-IN-REC.
001220 01  NAMEDALL-IN-REC             PIC X(1200).
001230 
001240****** ONE GENE'S FULL VARIANT-LOCUS TABLE PER RECORD - MUST BE
001250****** READ AND HELD BEFORE THE GENE'S NAMED-ALLELE GROUP CAN BE
001260****** SCORED (POSITION COUNT MISMATCH IS A FATAL EDIT).
001270 FD  VARLOCUS-IN
001280     RECORDING MODE IS F
001290     LABEL RECORDS ARE STANDARD
001300     BLOCK CONTAINS 0 RECORDS
001310     DATA RECORD IS VARLOCUS-IN-REC.
001320 01  VARLOCUS-IN-REC             PIC X(1150).
001330 
001340 FD  NAMEDALL-OUT
001350     RECORDING MODE IS F
001360     LABEL RECORDS ARE STANDARD
001370     BLOCK CONTAINS 0 RECORDS
001380     DATA RECORD IS NAMEDALL-OUT-REC.
001390 01  NAMEDALL-OUT-REC            PIC X(1200).
001400 
001410 FD  NAMEDALL-ERR
001420     RECORDING MODE IS F
001430     LABEL RECORDS ARE STANDARD
001440     BLOCK CONTAINS 0 RECORDS
001450     DATA RECORD IS NAMEDALL-ERR-REC.
001460 01  NAMEDALL-ERR-REC.
001470     05  ERR-MSG-NA                  PIC X(40).
001480     05  REST-OF-NA-REC              PIC X(1200).
001490 
001500 WORKING-STORAGE SECTION.
001510 
001520 01  FILE-STATUS-CODES.
001530     05  OFCODE                      PIC X(2).
001540         88  CODE-WRITE                  VALUE SPACES.
001550     05  VFCODE                      PIC X(2).
001560         88  VARLOCUS-READ-OK            VALUE SPACES.
001570         88  NO-MORE-VARLOCUS            VALUE "10".
001580 
001590 COPY PGXRPT-copybook-NAMEDALL.
001600 COPY PGXRPT-copybook-VARLOCUS.
001610 COPY PGXRPT-copybook-ABENDREC.
001620 
001630 01  IUPAC-WOBBLE-TABLE.
001640*--- EVERY SINGLE-CHARACTER IUPAC AMBIGUITY CODE THE CURATED
001650*--- ALLELE DEFINITIONS USE, AND THE CHARACTER-CLASS EXPANSION
001660*--- 400-BUILD-PERM-PATTERN SUBSTITUTES FOR IT (R1.6).
001670     05  IUPAC-CODE-TAB OCCURS 10 TIMES
001680             INDEXED BY IUPAC-IDX.
001690         10  IUPAC-CODE              PIC X(01).
001700         10  IUPAC-EXPANSION         PIC X(08).
001710     05  FILLER REDEFINES IUPAC-CODE-TAB PIC X(90).
001720 
001730 01  IUPAC-TABLE-VALUES.
001740     05  FILLER PIC X(09) VALUE "R[AG]    ".
001750     05  FILLER PIC X(09) VALUE "Y[CT]    ".
001760     05  FILLER PIC X(09) VALUE "S[GC]    ".
001770     05  FILLER PIC X(09) VALUE "W[AT]    ".
001780     05  FILLER PIC X(09) VALUE "K[GT]    ".
001790     05  FILLER PIC X(09) VALUE "M[AC]    ".
001800     05  FILLER PIC X(09) VALUE "B[CGT]   ".
001810     05  FILLER PIC X(09) VALUE "D[AGT]   ".
001820     05  FILLER PIC X(09) VALUE "H[ACT]   ".
001830     05  FILLER PIC X(09) VALUE "V[ACG]   ".
001840 01  FILLER REDEFINES IUPAC-TABLE-VALUES
001850                  PIC X(01) OCCURS 90 TIMES.
001860 
001870 77  WS-FRAG                         PIC X(11).
001875 77  WS-HOLD-GENE                    PIC X(10).
001880 01  MISC-WS-FLDS.
001885     05  WS-POS-SUB                  PIC 9(03) COMP.
001890     05  WS-PATTERN-PTR              PIC 9(04) COMP.
001920
001930 01  COUNTERS-IDXS-AND-ACCUMULATORS.
001940     05  ALLELES-READ                PIC 9(07) COMP.
001950     05  ALLELES-WRITTEN             PIC 9(07) COMP.
001960     05  ALLELES-IN-ERROR            PIC 9(07) COMP.
001970     05  GENES-PROCESSED             PIC 9(05) COMP.
001980 
001990 01  FLAGS-AND-SWITCHES.
002000     05  MORE-NAMEDALL-SW            PIC X(01) VALUE "Y".
002010         88  NO-MORE-NAMEDALL            VALUE "N".
002020         88  MORE-NAMEDALL               VALUE "Y".
002030     05  ERROR-FOUND-SW              PIC X(01) VALUE "N".
002040         88  RECORD-ERROR-FOUND          VALUE "Y".
002050         88  VALID-RECORD                VALUE "N".
002060 
002070 PROCEDURE DIVISION.
002080     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002090     PERFORM 100-MAINLINE THRU 100-EXIT
002100             UNTIL NO-MORE-NAMEDALL.
002110     PERFORM 999-CLEANUP THRU 999-EXIT.
002120     MOVE +0 TO RETURN-CODE.
002130     GOBACK.
002140 
002150 000-HOUSEKEEPING.
002160     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002170     DISPLAY "******** BEGIN JOB NAMEDALL ********".
002180     MOVE "NAMEDALL" TO ABEND-PGM-NAME.
002190     MOVE IUPAC-TABLE-VALUES TO IUPAC-WOBBLE-TABLE.
002200     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
002210     PERFORM 800-OPEN-FILES THRU 800-EXIT.
002220     PERFORM 900-READ-NAMEDALL THRU 900-EXIT.
002230 000-EXIT.
002240     EXIT.
002250 
002260 100-MAINLINE.
002270     MOVE "100-MAINLINE" TO PARA-NAME.
002280     IF MORE-NAMEDALL
002290         MOVE "N" TO ERROR-FOUND-SW
002300         MOVE NAMEDALL-IN-REC TO PGX-NAMED-ALLELE-REC
002310         IF NA-GENE-SYMBOL NOT = WS-HOLD-GENE
002320             PERFORM 920-READ-VARLOCUS THRU 920-EXIT
002330         END-IF
002340         PERFORM 200-BUILD-POSN-MAPS THRU 200-EXIT
002350         PERFORM 300-SCORE-ALLELE THRU 300-EXIT
002360         PERFORM 400-BUILD-PERM-PATTERN THRU 400-EXIT
002370         IF RECORD-ERROR-FOUND
002380             PERFORM 795-WRITE-NAMEDALL-ERR THRU 795-EXIT
002390         ELSE
002400             PERFORM 700-WRITE-NAMEDALL-OUT THRU 700-EXIT
002410         END-IF
002420         PERFORM 900-READ-NAMEDALL THRU 900-EXIT
002430     END-IF.
002440 100-EXIT.
002450     EXIT.
002460 
002470*****************************************************************
002480* 200-BUILD-POSN-MAPS -  BUSINESS RULE R1.6 (SET-UP HALF)
002490* BUILDS THE POSITION-TO-ALLELE AND POSITION-TO-CPIC-ALLELE MAPS,
002500* ALIGNED BY SUBSCRIPT TO THE CURRENT GENE'S VARLOCUS TABLE.  A
002510* POSITION-COUNT MISMATCH BETWEEN THE ALLELE AND THE LOCUS LIST
002520* IS A FATAL EDIT FOR THIS RECORD (WRITTEN TO NAMEDALL-ERR).
002530*****************************************************************
002540 200-BUILD-POSN-MAPS.
002550     MOVE "200-BUILD-POSN-MAPS" TO PARA-NAME.
002560     IF NA-POSITION-COUNT NOT = VL-LOCUS-COUNT
002570         MOVE "Y" TO ERROR-FOUND-SW
002580         MOVE "** POSITION COUNT MISMATCH VS VARLOCUS"
002590                                 TO ERR-MSG-NA
002600         GO TO 200-EXIT
002610     END-IF.
002620 200-EXIT.
002630     EXIT.
002640 
002650*****************************************************************
002660* 300-SCORE-ALLELE  -  BUSINESS RULES R1.1, R1.5
002670* SCORE = COUNT OF NON-BLANK DEFINING POSITIONS - NUM-PARTIALS.
002680* A SINGLE-CHARACTER ALLELE VALUE AT A POSITION IS FLAGGED AS A
002690* WOBBLE POSITION AND ITS SUBSCRIPT KEPT IN NA-WOBBLE-POSN-LIST
002700* FOR THE DOWNSTREAM SAMPLE-SCORING PASS (SEE ALSAMPLE).
002710*****************************************************************
002720 300-SCORE-ALLELE.
002730     MOVE "300-SCORE-ALLELE" TO PARA-NAME.
002740     MOVE ZERO TO NA-SCORE, NA-WOBBLE-POSN-COUNT.
002750     IF NA-NUM-COMBINATIONS > 1
002760         SET NA-IS-COMBINATION TO TRUE
002770     ELSE
002780         SET NA-NOT-COMBINATION TO TRUE
002790     END-IF.
002800     IF NA-NUM-PARTIALS > 0
002810         SET NA-IS-PARTIAL TO TRUE
002820     ELSE
002830         SET NA-NOT-PARTIAL TO TRUE
002840     END-IF.
002850     PERFORM 310-SCORE-ONE-POSN THRU 310-EXIT
002860             VARYING WS-POS-SUB FROM 1 BY 1
002870             UNTIL WS-POS-SUB > NA-POSITION-COUNT.
002880     SUBTRACT NA-NUM-PARTIALS FROM NA-SCORE.
002890 300-EXIT.
002900     EXIT.
002910 
002920 310-SCORE-ONE-POSN.
002930     MOVE "310-SCORE-ONE-POSN" TO PARA-NAME.
002940     SET NA-NOT-WOBBLE-POSN(WS-POS-SUB) TO TRUE.
002950     IF NA-ALLELE-VALUE(WS-POS-SUB) = SPACES
002960         SET NA-POSN-IS-BLANK(WS-POS-SUB) TO TRUE
002970         GO TO 310-EXIT
002980     END-IF.
002990     SET NA-POSN-NOT-BLANK(WS-POS-SUB) TO TRUE.
003000     ADD +1 TO NA-SCORE.
003010     IF NA-ALLELE-VALUE(WS-POS-SUB)(2:9) = SPACES
003020         SET NA-IS-WOBBLE-POSN(WS-POS-SUB) TO TRUE
003030         ADD +1 TO NA-WOBBLE-POSN-COUNT
003040         MOVE WS-POS-SUB TO
003050              NA-WOBBLE-POSN-LIST(NA-WOBBLE-POSN-COUNT)
003060     END-IF.
003070 310-EXIT.
003080     EXIT.
003090 
003100*****************************************************************
003110* 400-BUILD-PERM-PATTERN  -  BUSINESS RULE R1.6
003120* POSITIONS ARE PROCESSED IN ASCENDING NATURAL POSITION ORDER
003130* (SUBSCRIPT ORDER, SEE VARLOCUS COPYBOOK REMARKS).  EACH SLOT
003140* BECOMES "POSITION:VALUE;" - VALUE IS THE LITERAL ALLELE, ITS
003150* IUPAC CHARACTER-CLASS EXPANSION IF A WOBBLE CODE, OR ".*?" IF
003160* THE POSITION IS BLANK FOR THIS ALLELE.
003170*****************************************************************
003180 400-BUILD-PERM-PATTERN.
003190     MOVE "400-BUILD-PERM-PATTERN" TO PARA-NAME.
003200     MOVE SPACES TO NA-PERMUTATION-PATTERN.
003210     PERFORM 410-BUILD-ONE-FRAG THRU 410-EXIT
003220             VARYING WS-POS-SUB FROM 1 BY 1
003230             UNTIL WS-POS-SUB > NA-POSITION-COUNT.
003240 400-EXIT.
003250     EXIT.
003260 
003270 410-BUILD-ONE-FRAG.
003280     MOVE "410-BUILD-ONE-FRAG" TO PARA-NAME.
003290     MOVE SPACES TO WS-FRAG.
003300     IF NA-POSN-IS-BLANK(WS-POS-SUB)
003310         STRING VL-POSITION(WS-POS-SUB) ":" ".*?" ";"
003320             DELIMITED BY SIZE INTO WS-FRAG
003330     ELSE
003340         IF NA-IS-WOBBLE-POSN(WS-POS-SUB)
003350             PERFORM 420-EXPAND-WOBBLE THRU 420-EXIT
003360         ELSE
003370             STRING VL-POSITION(WS-POS-SUB) ":"
003380                    NA-ALLELE-VALUE(WS-POS-SUB) ";"
003390                 DELIMITED BY SIZE INTO WS-FRAG
003400         END-IF
003410     END-IF.
003420     MOVE WS-FRAG TO NA-PERMUTATION-PATTERN-TBL(WS-POS-SUB).
003430 410-EXIT.
003440     EXIT.
003450 
003460 420-EXPAND-WOBBLE.
003470     MOVE "420-EXPAND-WOBBLE" TO PARA-NAME.
003480     SET IUPAC-IDX TO 1.
003490     SEARCH IUPAC-CODE-TAB
003500         AT END
003510             STRING VL-POSITION(WS-POS-SUB) ":"
003520                    NA-ALLELE-VALUE(WS-POS-SUB)(1:1) ";"
003530                 DELIMITED BY SIZE INTO WS-FRAG
003540         WHEN IUPAC-CODE(IUPAC-IDX) =
003550              NA-ALLELE-VALUE(WS-POS-SUB)(1:1)
003560             STRING VL-POSITION(WS-POS-SUB) ":"
003570                    IUPAC-EXPANSION(IUPAC-IDX) ";"
003580                 DELIMITED BY SIZE INTO WS-FRAG
003590     END-SEARCH.
003600 420-EXIT.
003610     EXIT.
003620 
003630*****************************************************************
003640* 500-SORT-COMPARE-RTN  -  BUSINESS RULES R1.3, R1.4
003650* NOT INVOKED IN THIS PROGRAM'S OWN READ LOOP - NAMEDALL WRITES ITS
003660* SCORED CANDIDATES IN THE ORDER THEY ARRIVE, ONE GENE GROUP AT A
003670* TIME, AND DOES NOT ITSELF SORT OR DE-DUPE THEM.  THE ACTUAL
003680* SORT/DE-DUPE PASS RUNS DOWNSTREAM IN PERFPAIR (250-SORT-GROUP,
003685* 260-DEDUP-AND-LOAD-CANDS) AHEAD OF THE PAIR-BUILD STEP.  KEPT
003687* HERE AS A COMMENT-ONLY PARAGRAPH SINCE THIS PROGRAM OWNS THE
003688* RECORD LAYOUT THE RULE APPLIES TO.
003690*****************************************************************
003700 500-SORT-COMPARE-RTN.
003710     MOVE "500-SORT-COMPARE-RTN" TO PARA-NAME.
003720*    REFERENCE ALLELES SORT FIRST, THEN NATURAL HAPLOTYPE-NAME
003730*    COMPARE, THEN ALLELE-ID AS FINAL TIEBREAKER (R1.3).
003740*    EQUALITY (R1.4) IS NAME + ID + FULL ALLELE ARRAY MATCH -
003750*    IMPLEMENTED BY THE CALLER AS A GROUP-LEVEL COMPARE OF
003760*    PGX-NAMED-ALLELE-REC SINCE THE ALLELE ARRAY IS CONTIGUOUS.
003770 500-EXIT.
003780     EXIT.
003790 
003800 700-WRITE-NAMEDALL-OUT.
003810     MOVE "700-WRITE-NAMEDALL-OUT" TO PARA-NAME.
003820     WRITE NAMEDALL-OUT-REC FROM PGX-NAMED-ALLELE-REC.
003830     ADD +1 TO ALLELES-WRITTEN.
003840 700-EXIT.
003850     EXIT.
003860 
003870 795-WRITE-NAMEDALL-ERR.
003880     MOVE "795-WRITE-NAMEDALL-ERR" TO PARA-NAME.
003890     MOVE NAMEDALL-IN-REC TO REST-OF-NA-REC.
003900     WRITE NAMEDALL-ERR-REC.
003910     ADD +1 TO ALLELES-IN-ERROR.
003920 795-EXIT.
003930     EXIT.
003940 
003950 800-OPEN-FILES.
003960     MOVE "800-OPEN-FILES" TO PARA-NAME.
003970     OPEN INPUT NAMEDALL-IN, VARLOCUS-IN.
003980     OPEN OUTPUT NAMEDALL-OUT, NAMEDALL-ERR, SYSOUT.
003990 800-EXIT.
004000     EXIT.
004010 
004020 850-CLOSE-FILES.
004030     MOVE "850-CLOSE-FILES" TO PARA-NAME.
004040     CLOSE NAMEDALL-IN, VARLOCUS-IN, NAMEDALL-OUT,
004050           NAMEDALL-ERR, SYSOUT.
004060 850-EXIT.
004070     EXIT.
004080 
004090 900-READ-NAMEDALL.
004100     MOVE "900-READ-NAMEDALL" TO PARA-NAME.
004110     READ NAMEDALL-IN
004120         AT END
004130             MOVE "N" TO MORE-NAMEDALL-SW
004140             GO TO 900-EXIT
004150     END-READ.
004160     ADD +1 TO ALLELES-READ.
004170 900-EXIT.
004180     EXIT.
004190 
004200 920-READ-VARLOCUS.
004210     MOVE "920-READ-VARLOCUS" TO PARA-NAME.
004220     READ VARLOCUS-IN INTO PGX-VARIANT-LOCUS-REC
004230         AT END
004240             MOVE "** UNEXPECTED END OF VARLOCUS FILE"
004250                                      TO ABEND-REASON
004260             GO TO 1000-ABEND-RTN
004270     END-READ.
004280     MOVE VL-GENE-SYMBOL TO WS-HOLD-GENE.
004290     ADD +1 TO GENES-PROCESSED.
004300 920-EXIT.
004310     EXIT.
004320 
004330 999-CLEANUP.
004340     MOVE "999-CLEANUP" TO PARA-NAME.
004350     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
004360     DISPLAY "** NAMED-ALLELE RECORDS READ **".
004370     DISPLAY ALLELES-READ.
004380     DISPLAY "** NAMED-ALLELE RECORDS WRITTEN **".
004390     DISPLAY ALLELES-WRITTEN.
004400     DISPLAY "** NAMED-ALLELE RECORDS IN ERROR **".
004410     DISPLAY ALLELES-IN-ERROR.
004420     DISPLAY "** GENES PROCESSED **".
004430     DISPLAY GENES-PROCESSED.
004440     DISPLAY "******** NORMAL END OF JOB NAMEDALL ********".
004450 999-EXIT.
004460     EXIT.
004470 
004480 1000-ABEND-RTN.
004490     WRITE SYSOUT-REC FROM ABEND-REC.
004500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
004510     DISPLAY "*** ABNORMAL END OF JOB-NAMEDALL ***" UPON CONSOLE.
004520     DIVIDE ZERO-VAL INTO ONE-VAL.
