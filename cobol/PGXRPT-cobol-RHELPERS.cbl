000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  RHELPERS.
000120 AUTHOR. JON SAYLES.
000130 INSTALLATION. COBOL DEV CENTER.
000140 DATE-WRITTEN. 09/02/98.
000150 DATE-COMPILED. 09/02/98.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*          CALLABLE HELPER SUBPROGRAM - ONE ENTRY POINT, DISPATCHED
000220*          BY A FUNCTION CODE IN THE LINKAGE RECORD, SO THE MANY
000230*          SMALL TEXT-DERIVATION RULES THE REPORT WRITERS NEED
000240*          DON'T EACH NEED THEIR OWN CALLED PROGRAM.  FUNCTION
000250*          CODES CURRENTLY SUPPORTED -
000260*
000270*             01  COMBINE TWO ALLELE FUNCTION STRINGS INTO ONE
000280*                 DISPLAY PHRASE
000290*             02  BUILD THE PHENOTYPE DISPLAY TEXT FOR A GENE
000300*             03  CLASSIFY A GENE CALL AS "NO CALL" OR NOT
000310*             04  DECIDE WHETHER A LABEL NEEDS A PLURAL "S"
000320*             05  DECIDE SINGLE-VALUE VS. MULTI-VALUE DISPLAY
000330*
000340******************************************************************
000350*  CHANGE LOG
000360*  ----------------------------------------------------------------
000370*  DATE       BY   TICKET     DESCRIPTION
000380*  ----------------------------------------------------------------
000390*  09/02/98   JRS  PGX-0010   INITIAL VERSION - FUNCTION CODES 01
000400*                             AND 02 ONLY (ALLELE COMBINATION AND
000410*                             PHENOTYPE TEXT).
000420*  02/17/99   DKW  PGX-0014   ADDED FUNCTION CODE 03, NO-CALL
000430*                             CLASSIFICATION, FOR THE GENE SECTION
000440*                             OF THE SUMMARY REPORT.
000450*  11/30/98   DKW  PGX-0011   Y2K REVIEW - NO DATE FIELDS PRESENT,
000460*                             NO CHANGE REQUIRED.
000470*  05/09/01   TLM  PGX-0025   ADDED FUNCTION CODES 04 AND 05 -
000480*                             PLURALIZATION AND SINGLE/MULTI VALUE
000490*                             DISPLAY, PULLED OUT OF RPTASSEM SO
000500*                             BOTH THE GENE AND DRUG REPORT WRITERS
000510*                             CAN SHARE THE SAME LOGIC.
000520*  08/14/03   TLM  PGX-0036   DPYD IS A COMBINATION ALLELE'S
000530*                             PHENOTYPE TEXT IS ALWAYS THE "SEE
000540*                             DRUG REPORT" SENTINEL - FUNCTION 02
000550*                             NOW CHECKS THE GENE SYMBOL BEFORE
000560*                             FALLING THROUGH TO THE NORMAL JOIN.
000570*  09/22/08   TLM  PGX-0046   220-FIND-RESULT-END WAS PRELOADING
000580*                             THE LENGTH COUNTER TO 121 AND THEN
000590*                             TALLYING LEADING SPACES ON TOP OF
000600*                             IT - A NORMAL LEFT-JUSTIFIED VALUE
000610*                             HAS NO LEADING SPACES SO THE COUNTER
000620*                             NEVER MOVED, AND EVERY MULTI-
000630*                             PHENOTYPE JOIN OVERWROTE THE PRIOR
000640*                             ONE INSTEAD OF APPENDING TO IT.
000650*                             REPLACED WITH A BACKWARD SCAN FOR
000660*                             THE LAST NON-BLANK BYTE.
000670*  ----------------------------------------------------------------
000680******************************************************************
000690
000700 ENVIRONMENT DIVISION.
000710 CONFIGURATION SECTION.
000720 SOURCE-COMPUTER. IBM-390.
000730 OBJECT-COMPUTER. IBM-390.
000740 SPECIAL-NAMES.
000750     C01 IS NEXT-PAGE
000760     UPSI-0 ON STATUS IS PGX-RERUN-SW
000770            OFF STATUS IS PGX-NOT-RERUN-SW.
000780 INPUT-OUTPUT SECTION.
000790
000800 DATA DIVISION.
000810 FILE SECTION.
000820
000830 WORKING-STORAGE SECTION.
000840 01  MISC-WS-FLDS.
000850     05  WS-NA-SENTINEL              PIC X(02) VALUE "NA".
000860     05  WS-DPYD-LITERAL             PIC X(04) VALUE "DPYD".
000870     05  WS-SEE-DRUG-RPT-TEXT        PIC X(60) VALUE
000880         "SEE DRUG REPORT".
000890     05  WS-LOW-FUNCTION             PIC X(40).
000900     05  WS-HIGH-FUNCTION            PIC X(40).
000910*--- ALPHANUMERIC-COMPARE VIEW OF THE LOW-SORTED FUNCTION TEXT -
000920*--- KEPT SEPARATE FROM WS-LOW-FUNCTION SO A FUTURE NUMERIC-CODED
000930*--- FUNCTION TABLE COULD REDEFINE THE SAME SLOT WITHOUT
000940*--- DISTURBING 110-SORT-THE-TWO-FUNCTIONS.
000950     05  WS-LOW-FUNCTION-ALPHA REDEFINES WS-LOW-FUNCTION
000960             PIC X(40).
000970     05  FILLER                      PIC X(10).
000980
000990 01  COUNTERS-IDXS-AND-ACCUMULATORS.
001000     05  WS-PHEN-SUB                 PIC 9(02) COMP.
001010     05  WS-OUT-LEN                  PIC 9(03) COMP.
001020     05  WS-SCAN-SUB                 PIC 9(03) COMP.
001030     05  WS-ALL-MISSING-COUNT        PIC 9(03) COMP.
001040
001050 01  FLAGS-AND-SWITCHES.
001060     05  WS-FUNCTIONS-MATCH-SW       PIC X(01) VALUE "N".
001070         88  WS-FUNCTIONS-MATCH          VALUE "Y".
001080     05  WS-IS-NO-CALL-SW            PIC X(01) VALUE "N".
001090         88  WS-IS-NO-CALL                VALUE "Y".
001100
001110 LINKAGE SECTION.
001120
001130****** COMMON REQUEST/RESPONSE RECORD FOR EVERY FUNCTION CODE.
001140****** ONLY THE FIELDS THE ACTIVE FUNCTION NEEDS ARE MEANINGFUL
001150****** ON A GIVEN CALL - THE CALLER ZEROES/BLANKS THE REST.
001160 01  RH-REQUEST-REC.
001170     05  RH-FUNCTION-CODE            PIC X(02).
001180         88  FN-COMBINE-FUNCTIONS        VALUE "01".
001190         88  FN-PHENOTYPE-TEXT            VALUE "02".
001200         88  FN-NO-CALL-CLASS             VALUE "03".
001210         88  FN-PLURALIZE                 VALUE "04".
001220         88  FN-SINGLE-MULTI               VALUE "05".
001230     05  RH-GENE-SYMBOL              PIC X(10).
001240     05  RH-SINGLE-PLOIDY-IND        PIC X(01).
001250         88  RH-IS-SINGLE-PLOIDY         VALUE "Y".
001260     05  RH-COMBINATION-IND          PIC X(01).
001270         88  RH-IS-COMBINATION           VALUE "Y".
001280     05  RH-ALLELE-1-FUNCTION        PIC X(40).
001290     05  RH-ALLELE-2-FUNCTION        PIC X(40).
001300     05  RH-PHENOTYPE-COUNT          PIC 9(02) COMP.
001310     05  RH-PHENOTYPE-TABLE OCCURS 10 TIMES
001320             INDEXED BY RH-PHEN-IDX
001330             PIC X(40).
001340     05  RH-PHENOTYPE-TABLE-HEAD REDEFINES RH-PHENOTYPE-TABLE.
001350         10  RH-FIRST-PHENOTYPE      PIC X(40).
001360         10  FILLER                  PIC X(360).
001370     05  RH-CALL-SOURCE              PIC X(01).
001380         88  RH-SOURCE-NONE               VALUE "N".
001390         88  RH-SOURCE-MATCHER            VALUE "M".
001400         88  RH-SOURCE-OUTSIDE            VALUE "O".
001410     05  RH-VARIANT-REPORT-COUNT     PIC 9(03) COMP.
001420     05  RH-ALL-VARIANTS-MISSING-IND PIC X(01).
001430         88  RH-ALL-VARIANTS-MISSING     VALUE "Y".
001440     05  RH-ENTRY-COUNT              PIC 9(03) COMP.
001450     05  RH-SINGLE-VALUE             PIC X(60).
001460     05  RH-RESULT-TEXT              PIC X(120).
001470     05  RH-RESULT-FLAG              PIC X(01).
001480     05  FILLER                      PIC X(20).
001490
001500 01  RH-RETURN-CD                    PIC 9(04) COMP.
001510
001520 01  RH-RETURN-CD-ALPHA REDEFINES RH-RETURN-CD.
001530     05  FILLER                      PIC X(04).
001540
001550 PROCEDURE DIVISION USING RH-REQUEST-REC, RH-RETURN-CD.
001560     MOVE ZERO TO RH-RETURN-CD.
001570     EVALUATE TRUE
001580         WHEN FN-COMBINE-FUNCTIONS
001590             PERFORM 100-COMBINE-FUNCTIONS THRU 100-EXIT
001600         WHEN FN-PHENOTYPE-TEXT
001610             PERFORM 200-PHENOTYPE-TEXT THRU 200-EXIT
001620         WHEN FN-NO-CALL-CLASS
001630             PERFORM 300-NO-CALL-CLASS THRU 300-EXIT
001640         WHEN FN-PLURALIZE
001650             PERFORM 400-PLURALIZE THRU 400-EXIT
001660         WHEN FN-SINGLE-MULTI
001670             PERFORM 500-SINGLE-MULTI THRU 500-EXIT
001680         WHEN OTHER
001690             MOVE 9999 TO RH-RETURN-CD
001700     END-EVALUATE.
001710     GOBACK.
001720
001730*****************************************************************
001740* 100-COMBINE-FUNCTIONS  -  BUSINESS RULE R5.2
001750*****************************************************************
001760 100-COMBINE-FUNCTIONS.
001770     MOVE SPACES TO RH-RESULT-TEXT.
001780     IF RH-IS-SINGLE-PLOIDY
001790         IF RH-ALLELE-1-FUNCTION NOT = SPACES
001800             MOVE RH-ALLELE-1-FUNCTION TO RH-RESULT-TEXT
001810         ELSE
001820             MOVE WS-NA-SENTINEL TO RH-RESULT-TEXT
001830         END-IF
001840     ELSE
001850         IF RH-ALLELE-1-FUNCTION = SPACES
001860            OR RH-ALLELE-2-FUNCTION = SPACES
001870             MOVE WS-NA-SENTINEL TO RH-RESULT-TEXT
001880         ELSE
001890             IF RH-ALLELE-1-FUNCTION = RH-ALLELE-2-FUNCTION
001900                 STRING "TWO " DELIMITED BY SIZE
001910                        RH-ALLELE-1-FUNCTION DELIMITED BY SPACE
001920                        " ALLELES" DELIMITED BY SIZE
001930                     INTO RH-RESULT-TEXT
001940             ELSE
001950                 PERFORM 110-SORT-THE-TWO-FUNCTIONS
001960                         THRU 110-EXIT
001970                 STRING "ONE " DELIMITED BY SIZE
001980                        WS-LOW-FUNCTION DELIMITED BY SPACE
001990                        " ALLELE AND ONE " DELIMITED BY SIZE
002000                        WS-HIGH-FUNCTION DELIMITED BY SPACE
002010                        " ALLELE" DELIMITED BY SIZE
002020                     INTO RH-RESULT-TEXT
002030             END-IF
002040         END-IF
002050     END-IF.
002060 100-EXIT.
002070     EXIT.
002080
002090*****************************************************************
002100* 110-SORT-THE-TWO-FUNCTIONS  -  ASCENDING LEXICAL ORDER SO THE
002110* COMBINED PHRASE READS THE SAME REGARDLESS OF ALLELE ORDER.
002120*****************************************************************
002130 110-SORT-THE-TWO-FUNCTIONS.
002140     IF RH-ALLELE-1-FUNCTION < RH-ALLELE-2-FUNCTION
002150         MOVE RH-ALLELE-1-FUNCTION TO WS-LOW-FUNCTION
002160         MOVE RH-ALLELE-2-FUNCTION TO WS-HIGH-FUNCTION
002170     ELSE
002180         MOVE RH-ALLELE-2-FUNCTION TO WS-LOW-FUNCTION
002190         MOVE RH-ALLELE-1-FUNCTION TO WS-HIGH-FUNCTION
002200     END-IF.
002210 110-EXIT.
002220     EXIT.
002230
002240*****************************************************************
002250* 200-PHENOTYPE-TEXT  -  BUSINESS RULES R5.3, R5.4
002260*****************************************************************
002270 200-PHENOTYPE-TEXT.
002280     MOVE SPACES TO RH-RESULT-TEXT.
002290     IF RH-GENE-SYMBOL = WS-DPYD-LITERAL
002300*--- PGX-0036 - DPYD PHENOTYPE IS ALWAYS THE SENTINEL, WHETHER OR
002310*--- NOT THE DIPLOTYPE IS A COMBINATION ALLELE (R5.3 IS A SPECIAL
002320*--- CASE OF THIS BROADER R5.4 RULE, NOT AN ADDITIONAL CONDITION).
002330         MOVE WS-SEE-DRUG-RPT-TEXT TO RH-RESULT-TEXT
002340     ELSE
002350         IF RH-PHENOTYPE-COUNT = 0
002360             MOVE WS-NA-SENTINEL TO RH-RESULT-TEXT
002370         ELSE
002380             PERFORM 210-JOIN-ONE-PHENOTYPE THRU 210-EXIT
002390                     VARYING WS-PHEN-SUB FROM 1 BY 1
002400                     UNTIL WS-PHEN-SUB > RH-PHENOTYPE-COUNT
002410         END-IF
002420     END-IF.
002430 200-EXIT.
002440     EXIT.
002450
002460 210-JOIN-ONE-PHENOTYPE.
002470     IF WS-PHEN-SUB = 1
002480         MOVE RH-PHENOTYPE-TABLE(WS-PHEN-SUB) TO RH-RESULT-TEXT
002490     ELSE
002500         PERFORM 220-FIND-RESULT-END THRU 220-EXIT
002510         STRING "; " DELIMITED BY SIZE
002520                RH-PHENOTYPE-TABLE(WS-PHEN-SUB)
002530                                      DELIMITED BY SPACE
002540             INTO RH-RESULT-TEXT
002550             WITH POINTER WS-OUT-LEN
002560     END-IF.
002570 210-EXIT.
002580     EXIT.
002590
002600*****************************************************************
002610* 220-FIND-RESULT-END  -  POSITIONS WS-OUT-LEN JUST PAST THE LAST
002620* NON-BLANK CHARACTER ALREADY ACCUMULATED IN RH-RESULT-TEXT SO
002630* THE NEXT STRING APPENDS RATHER THAN OVERWRITES.  SCANS BACKWARD
002640* FROM THE END OF THE FIELD SO A LEFT-JUSTIFIED NON-BLANK VALUE
002650* (WHICH HAS NO LEADING SPACES TO TALLY) IS MEASURED CORRECTLY.
002660*****************************************************************
002670 220-FIND-RESULT-END.
002680     MOVE ZERO TO WS-OUT-LEN.
002690     PERFORM 225-SCAN-ONE-BYTE THRU 225-EXIT
002700             VARYING WS-SCAN-SUB FROM 120 BY -1
002710             UNTIL WS-SCAN-SUB < 1
002720                OR WS-OUT-LEN NOT = ZERO.
002730     IF WS-OUT-LEN = ZERO
002740         MOVE 1 TO WS-OUT-LEN
002750     ELSE
002760         ADD +1 TO WS-OUT-LEN
002770     END-IF.
002780 220-EXIT.
002790     EXIT.
002800
002810 225-SCAN-ONE-BYTE.
002820     IF RH-RESULT-TEXT(WS-SCAN-SUB:1) NOT = SPACE
002830         MOVE WS-SCAN-SUB TO WS-OUT-LEN
002840     END-IF.
002850 225-EXIT.
002860     EXIT.
002870
002880*****************************************************************
002890* 300-NO-CALL-CLASS  -  BUSINESS RULE R5.5
002900*****************************************************************
002910 300-NO-CALL-CLASS.
002920     MOVE "N" TO WS-IS-NO-CALL-SW.
002930     IF RH-SOURCE-NONE
002940         MOVE "Y" TO WS-IS-NO-CALL-SW
002950     ELSE
002960         IF RH-SOURCE-MATCHER
002970             IF RH-VARIANT-REPORT-COUNT = 0
002980                 MOVE "Y" TO WS-IS-NO-CALL-SW
002990             ELSE
003000                 IF RH-ALL-VARIANTS-MISSING
003010                     MOVE "Y" TO WS-IS-NO-CALL-SW
003020                 END-IF
003030             END-IF
003040         END-IF
003050     END-IF.
003060     MOVE WS-IS-NO-CALL-SW TO RH-RESULT-FLAG.
003070 300-EXIT.
003080     EXIT.
003090
003100*****************************************************************
003110* 400-PLURALIZE  -  BUSINESS RULE R5.9
003120*****************************************************************
003130 400-PLURALIZE.
003140     IF RH-ENTRY-COUNT > 1
003150         MOVE "Y" TO RH-RESULT-FLAG
003160     ELSE
003170         MOVE "N" TO RH-RESULT-FLAG
003180     END-IF.
003190 400-EXIT.
003200     EXIT.
003210
003220*****************************************************************
003230* 500-SINGLE-MULTI  -  BUSINESS RULE R5.10
003240* SETS RH-RESULT-FLAG TO "S" (SINGLE PARAGRAPH VALUE) OR "M"
003250* (LABEL:VALUE LIST); THE SINGLE-VALUE CASE ALSO RETURNS THE
003260* NA-CAPITALIZED TEXT IN RH-RESULT-TEXT - THE CALLER STILL DOES
003270* ITS OWN LOOP OVER THE MAP FOR THE MULTI-VALUE CASE.
003280*****************************************************************
003290 500-SINGLE-MULTI.
003300     IF RH-ENTRY-COUNT = 1
003310         MOVE "S" TO RH-RESULT-FLAG
003320         IF RH-SINGLE-VALUE = WS-NA-SENTINEL
003330             MOVE "N/A" TO RH-RESULT-TEXT
003340         ELSE
003350             MOVE RH-SINGLE-VALUE TO RH-RESULT-TEXT
003360         END-IF
003370     ELSE
003380         MOVE "M" TO RH-RESULT-FLAG
003390         MOVE SPACES TO RH-RESULT-TEXT
003400     END-IF.
003410 500-EXIT.
003420     EXIT.
