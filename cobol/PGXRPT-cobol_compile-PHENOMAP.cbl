000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  PHENOMAP.
000120 AUTHOR. JON SAYLES.
000130 INSTALLATION. COBOL DEV CENTER.
000140 DATE-WRITTEN. 05/06/98.
000150 DATE-COMPILED. 05/06/98.
000160 SECURITY. NON-CONFIDENTIAL.
000170 
000180******************************************************************
000190*REMARKS.
000200*
000210*          THIS PROGRAM LOADS THE CURATED GENE-PHENOTYPE TABLE
000220*          (HAPLOTYPE FUNCTION ROWS AND DIPLOTYPE-TO-PHENOTYPE
000230*          ROWS SHARING ONE PHYSICAL FILE) AND VALIDATES IT
000240*          CARRIES ALL 13 SUPPORTED GENES BEFORE SERVING LOOKUP
000250*          REQUESTS AGAINST IT.
000260*
000270*          EACH LOOKUP REQUEST NAMES A GENE AND A DIPLOTYPE
000280*          STRING.  THE DIPLOTYPE IS NORMALIZED TO AN ORDER-
000290*          INDEPENDENT KEY (LOWER HAPLOTYPE NAME FIRST) BEFORE
000300*          THE TABLE IS SEARCHED.  A REQUEST THAT DOES NOT MATCH
000310*          ANY CURATED ROW IS ANSWERED "N/A" RATHER THAN FAILED.
000320*
000330******************************************************************
000340 
000350         INPUT FILE              -   PGX.GENEPHEN.TABLE
000360 
000370         INPUT FILE              -   PGX.PHENOMAP.LOOKUPS
000380 
000390         OUTPUT FILE PRODUCED    -   PGX.PHENOMAP.RESULTS
000400 
000410         DUMP FILE               -   SYSOUT
000420 
000430******************************************************************
000440*  CHANGE LOG
000450*  ----------------------------------------------------------------
000460*  DATE       BY   TICKET     DESCRIPTION
000470*  ----------------------------------------------------------------
000480*  05/06/98   JRS  PGX-0004   INITIAL VERSION - HAPLOTYPE LOOKUP
000490*                             ONLY.
000500*  07/21/98   JRS  PGX-0008   ADDED DIPLOTYPE-KEY NORMALIZATION
000510*                             AND LOOKUP - SAME TABLE FILE NOW
000520*                             CARRIES BOTH ROW TYPES.
000530*  11/30/98   DKW  PGX-0011   Y2K REVIEW - NO DATE ARITHMETIC IN
000540*                             THIS PROGRAM, NO CHANGE REQUIRED.
000550*  02/03/99   JRS  PGX-0015   ADDED 13-GENE CONTROL TOTAL EDIT AT
000560*                             LOAD TIME - A DROPPED GENE IN A
000570*                             CURATION REFRESH USED TO SLIP BY
000580*                             UNNOTICED UNTIL THE PATIENT REPORT
000590*                             CAME BACK SHORT.
000600*  08/11/03   TLM  PGX-0032   ADDED N/A FALLBACK - PREVIOUSLY AN
000610*                             UNMATCHED DIPLOTYPE ABENDED THE
000620*                             WHOLE RUN; NOW ONLY A BAD GENE
000630*                             COUNT AT LOAD TIME DOES.
000640*  ----------------------------------------------------------------
000650******************************************************************
000660 
000670 ENVIRONMENT DIVISION.
000680 CONFIGURATION SECTION.
000690 SOURCE-COMPUTER. IBM-390.
000700 OBJECT-COMPUTER. IBM-390.
000710 SPECIAL-NAMES.
000720     C01 IS NEXT-PAGE
000730     UPSI-0 ON STATUS IS PGX-RERUN-SW
000740            OFF STATUS IS PGX-NOT-RERUN-SW.
000750 
000760 INPUT-OUTPUT SECTION.
000770 FILE-CONTROL.
000780     SELECT SYSOUT
000790     ASSIGN TO UT-S-SYSOUT
000800       ORGANIZATION IS SEQUENTIAL.
000810 
000820     SELECT GENEPHEN-IN
000830     ASSIGN TO UT-S-GPHENIN
000840       ACCESS MODE IS SEQUENTIAL
000850       FILE STATUS IS GFCODE.
000860 
000870     SELECT LOOKUP-IN
000880     ASSIGN TO UT-S-PMAPIN
000890       ACCESS MODE IS SEQUENTIAL
000900       FILE STATUS IS IFCODE.
000910 
000920     SELECT LOOKUP-OUT
000930     ASSIGN TO UT-S-PMAPOUT
000940       ACCESS MODE IS SEQUENTIAL
000950       FILE STATUS IS OFCODE.
000960 
000970 DATA DIVISION.
000980 FILE SECTION.
000990 FD  SYSOUT
001000     RECORDING MODE IS F
001010     LABEL RECORDS ARE STANDARD
001020     RECORD CONTAINS 120 CHARACTERS
001030     BLOCK CONTAINS 0 RECORDS
001040     DATA RECORD IS SYSOUT-REC.
001050 01  SYSOUT-REC  PIC X(120).
001060 
001070 FD  GENEPHEN-IN
001080     RECORDING MODE IS F
001090     LABEL RECORDS ARE STANDARD
001100     BLOCK CONTAINS 0 RECORDS
001110     DATA RECORD IS GENEPHEN-IN-REC.
001120 01  GENEPHEN-IN-REC              PIC X(101).
001130 
001140****** ONE LOOKUP REQUEST PER RECORD - A GENE AND A RAW,
001150****** POSSIBLY UNORDERED, DIPLOTYPE STRING.
001160 FD  LOOKUP-IN
001170     RECORDING MODE IS F
001180     LABEL RECORDS ARE STANDARD
001190     BLOCK CONTAINS 0 RECORDS
001200     DATA RECORD IS LOOKUP-IN-REC.
001210 01  LOOKUP-IN-REC                PIC X(80).
001220 
001230 FD  LOOKUP-OUT
001240     RECORDING MODE IS F
001250     LABEL RECORDS ARE STANDARD
001260     BLOCK CONTAINS 0 RECORDS
001270     DATA RECORD IS LOOKUP-OUT-REC.
001280 01  LOOKUP-OUT-REC               PIC X(100).
001290 
001300 WORKING-STORAGE SECTION.
001310 
001320 01  FILE-STATUS-CODES.
001330     05  GFCODE                      PIC X(2).
001340         88  GENEPHEN-READ-OK            VALUE SPACES.
001350         88  NO-MORE-GENEPHEN            VALUE "10".
001360     05  IFCODE                      PIC X(2).
001370         88  CODE-READ                   VALUE SPACES.
001380         88  NO-MORE-LOOKUPS             VALUE "10".
001390     05  OFCODE                      PIC X(2).
001400         88  CODE-WRITE                  VALUE SPACES.
001410 
001420 COPY PGXRPT-copybook-GENEPHEN.
001430 COPY PGXRPT-copybook-ABENDREC.
001440 
001450 01  PGX-LOOKUP-REQUEST-REC.
001460     05  LR-GENE-SYMBOL              PIC X(10).
001470     05  LR-RAW-DIPLOTYPE            PIC X(60).
001480     05  FILLER                      PIC X(10).
001490 
001500 01  PGX-LOOKUP-RESULT-REC.
001510     05  LO-GENE-SYMBOL              PIC X(10).
001520     05  LO-NORMALIZED-KEY           PIC X(60).
001530     05  LO-PHENOTYPE-LOOKUP-KEY     PIC X(10).
001540     05  LO-MATCH-FOUND-IND          PIC X(01).
001550         88  LO-WAS-MATCHED              VALUE "Y".
001560         88  LO-NOT-MATCHED              VALUE "N".
001570     05  FILLER                      PIC X(19).
001580 
001590****** IN-MEMORY GENE-PHENOTYPE TABLE, BOTH ROW TYPES TOGETHER,
001600****** SEARCHED SEQUENTIALLY SINCE THE FULL CURATED SET IS SMALL.
001610 01  GENEPHEN-TABLE.
001620     05  GP-TABLE-ROW OCCURS 600 TIMES
001630             INDEXED BY GP-TAB-IDX.
001640         10  GPT-RECORD-TYPE         PIC X(01).
001650         10  GPT-GENE-SYMBOL         PIC X(10).
001660         10  GPT-HAPLOTYPE-DATA.
001670             15  GPT-HAPLOTYPE-NAME  PIC X(30).
001680             15  GPT-HAPLOTYPE-FUNC  PIC X(40).
001690         10  GPT-DIPLOTYPE-DATA REDEFINES GPT-HAPLOTYPE-DATA.
001700             15  GPT-DIPLOTYPE-KEY   PIC X(60).
001710             15  GPT-LOOKUP-KEY      PIC X(10).
001720*--- FLAT BYTE-RANGE VIEW OF ONE TABLE ROW - USED BY THE 13-GENE
001730*--- CONTROL-TOTAL EDIT TO PEEK AT THE GENE-SYMBOL SLICE WITHOUT
001740*--- QUALIFYING THROUGH THE GROUP HIERARCHY.
001750     05  GP-TABLE-ROW-FLAT REDEFINES GP-TABLE-ROW
001760             PIC X(101) OCCURS 600 TIMES.
001770 
001780****** THE 13 GENES THIS SYSTEM CARRIES CURATED DEFINITIONS FOR -
001790****** EVERY ONE MUST APPEAR AT LEAST ONCE IN THE LOADED TABLE.
001800 01  SUPPORTED-GENE-LIST.
001810     05  FILLER PIC X(10) VALUE "CACNA1S   ".
001820     05  FILLER PIC X(10) VALUE "CFTR      ".
001830     05  FILLER PIC X(10) VALUE "CYP2C19   ".
001840     05  FILLER PIC X(10) VALUE "CYP2C9    ".
001850     05  FILLER PIC X(10) VALUE "CYP2D6    ".
001860     05  FILLER PIC X(10) VALUE "CYP3A5    ".
001870     05  FILLER PIC X(10) VALUE "CYP4F2    ".
001880     05  FILLER PIC X(10) VALUE "DPYD      ".
001890     05  FILLER PIC X(10) VALUE "IFNL3     ".
001900     05  FILLER PIC X(10) VALUE "NUDT15    ".
001910     05  FILLER PIC X(10) VALUE "RYR1      ".
001920     05  FILLER PIC X(10) VALUE "TPMT      ".
001930     05  FILLER PIC X(10) VALUE "VKORC1    ".
001940 01  SUPPORTED-GENE-TABLE REDEFINES SUPPORTED-GENE-LIST.
001950     05  SUPP-GENE OCCURS 13 TIMES
001960             INDEXED BY SUPP-GENE-IDX
001970             PIC X(10).
001980 
001990 01  MISC-WS-FLDS.
002000     05  WS-LEFT-HALF                PIC X(30).
002010     05  WS-RIGHT-HALF               PIC X(30).
002020     05  WS-HOLD-HALF                PIC X(30).
002030     05  WS-SLASH-POSN               PIC 9(03) COMP.
002040     05  WS-GENE-FOUND-SW            PIC X(01).
002050         88  WS-GENE-WAS-FOUND           VALUE "Y".
002060         88  WS-GENE-NOT-FOUND           VALUE "N".
002070 
002080 01  COUNTERS-IDXS-AND-ACCUMULATORS.
002090     05  GENEPHEN-ROWS-LOADED        PIC 9(05) COMP.
002100     05  LOOKUPS-READ                PIC 9(07) COMP.
002110     05  LOOKUPS-MATCHED             PIC 9(07) COMP.
002120     05  LOOKUPS-NOT-MATCHED         PIC 9(07) COMP.
002130     05  GENES-FOUND-COUNT           PIC 9(02) COMP.
002140 
002150 01  FLAGS-AND-SWITCHES.
002160     05  MORE-LOOKUPS-SW             PIC X(01) VALUE "Y".
002170         88  NO-MORE-LOOKUP-RECS         VALUE "N".
002180         88  MORE-LOOKUP-RECS            VALUE "Y".
002190 
002200 PROCEDURE DIVISION.
002210     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002220     PERFORM 050-LOAD-PHENOTYPE-TABLE THRU 050-EXIT
002230             VARYING GP-TAB-IDX FROM 1 BY 1
002240             UNTIL NO-MORE-GENEPHEN.
002250     PERFORM 060-VALIDATE-GENE-COUNT THRU 060-EXIT.
002260     PERFORM 100-MAINLINE THRU 100-EXIT
002270             UNTIL NO-MORE-LOOKUP-RECS.
002280     PERFORM 999-CLEANUP THRU 999-EXIT.
002290     MOVE +0 TO RETURN-CODE.
002300     GOBACK.
002310 
002320 000-HOUSEKEEPING.
002330     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002340     DISPLAY "******** BEGIN JOB PHENOMAP ********".
002350     MOVE "PHENOMAP" TO ABEND-PGM-NAME.
002360     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
002370     PERFORM 800-OPEN-FILES THRU 800-EXIT.
002380     READ GENEPHEN-IN
002390         AT END
002400             MOVE "** EMPTY GENE-PHENOTYPE TABLE FILE"
002410                                      TO ABEND-REASON
002420             GO TO 1000-ABEND-RTN
002430     END-READ.
002440     PERFORM 900-READ-LOOKUP-IN THRU 900-EXIT.
002450 000-EXIT.
002460     EXIT.
002470 
002480*****************************************************************
002490* 050-LOAD-PHENOTYPE-TABLE  -  BATCH FLOW SECTION 3
002500* ONE PHYSICAL RECORD PER TABLE ROW (HAPLOTYPE OR DIPLOTYPE, PER
002510* GP-RECORD-TYPE) - LOADED STRAIGHT INTO THE IN-MEMORY TABLE.
002520*****************************************************************
002530 050-LOAD-PHENOTYPE-TABLE.
002540     MOVE "050-LOAD-PHENOTYPE-TABLE" TO PARA-NAME.
002550     MOVE GENEPHEN-IN-REC TO GP-TABLE-ROW-FLAT(GP-TAB-IDX).
002560     ADD +1 TO GENEPHEN-ROWS-LOADED.
002570     READ GENEPHEN-IN
002580         AT END
002590             GO TO 050-EXIT
002600     END-READ.
002610 050-EXIT.
002620     EXIT.
002630 
002640*****************************************************************
002650* 060-VALIDATE-GENE-COUNT  -  BUSINESS RULE R3.3
002660* EVERY ONE OF THE 13 SUPPORTED GENES MUST APPEAR AT LEAST ONCE
002670* AMONG THE LOADED HAPLOTYPE ROWS.  A SHORT COUNT IS FATAL - A
002680* CURATION REFRESH THAT DROPPED A GENE MUST NOT RUN SILENTLY.
002690*****************************************************************
002700 060-VALIDATE-GENE-COUNT.
002710     MOVE "060-VALIDATE-GENE-COUNT" TO PARA-NAME.
002720     MOVE ZERO TO GENES-FOUND-COUNT.
002730     PERFORM 065-CHECK-ONE-GENE THRU 065-EXIT
002740             VARYING SUPP-GENE-IDX FROM 1 BY 1
002750             UNTIL SUPP-GENE-IDX > 13.
002760     IF GENES-FOUND-COUNT NOT = 13
002770         MOVE "** GENE-PHENOTYPE TABLE MISSING ONE OR MORE"
002780              TO ABEND-REASON
002790         MOVE 13               TO EXPECTED-VAL
002800         MOVE GENES-FOUND-COUNT TO ACTUAL-VAL
002810         GO TO 1000-ABEND-RTN
002820     END-IF.
002830 060-EXIT.
002840     EXIT.
002850 
002860 065-CHECK-ONE-GENE.
002870     MOVE "065-CHECK-ONE-GENE" TO PARA-NAME.
002880     MOVE "N" TO WS-GENE-FOUND-SW.
002890     SET GP-TAB-IDX TO 1.
002900     SEARCH GP-TABLE-ROW
002910         AT END
002920             NEXT SENTENCE
002930         WHEN GPT-GENE-SYMBOL(GP-TAB-IDX) = SUPP-GENE(SUPP-GENE-IDX)
002940             MOVE "Y" TO WS-GENE-FOUND-SW
002950     END-SEARCH.
002960     IF WS-GENE-WAS-FOUND
002970         ADD +1 TO GENES-FOUND-COUNT
002980     END-IF.
002990 065-EXIT.
003000     EXIT.
003010 
003020 100-MAINLINE.
003030     MOVE "100-MAINLINE" TO PARA-NAME.
003040     IF MORE-LOOKUP-RECS
003050         MOVE LOOKUP-IN-REC TO PGX-LOOKUP-REQUEST-REC
003060         MOVE "N" TO LO-MATCH-FOUND-IND
003070         ADD +1 TO LOOKUPS-READ
003080         PERFORM 200-NORMALIZE-DIPLOTYPE THRU 200-EXIT
003090         PERFORM 300-LOOKUP-DIPLOTYPE THRU 300-EXIT
003100         PERFORM 700-WRITE-LOOKUP-OUT THRU 700-EXIT
003110         PERFORM 900-READ-LOOKUP-IN THRU 900-EXIT
003120     END-IF.
003130 100-EXIT.
003140     EXIT.
003150 
003160*****************************************************************
003170* 200-NORMALIZE-DIPLOTYPE  -  BUSINESS RULE R3.1
003180* THE RAW DIPLOTYPE STRING IS TWO HAPLOTYPE NAMES SEPARATED BY A
003190* SLASH.  THE NORMALIZED KEY ALWAYS CARRIES THE LOWER OF THE TWO
003200* NAMES FIRST SO "*2/*1" AND "*1/*2" LOOK UP THE SAME TABLE ROW.
003210*****************************************************************
003220 200-NORMALIZE-DIPLOTYPE.
003230     MOVE "200-NORMALIZE-DIPLOTYPE" TO PARA-NAME.
003240     MOVE SPACES TO WS-LEFT-HALF, WS-RIGHT-HALF.
003250     UNSTRING LR-RAW-DIPLOTYPE DELIMITED BY "/"
003260         INTO WS-LEFT-HALF, WS-RIGHT-HALF.
003270     IF WS-LEFT-HALF > WS-RIGHT-HALF
003280         MOVE WS-LEFT-HALF TO WS-HOLD-HALF
003290         MOVE WS-RIGHT-HALF TO WS-LEFT-HALF
003300         MOVE WS-HOLD-HALF TO WS-RIGHT-HALF
003310     END-IF.
003320     STRING WS-LEFT-HALF DELIMITED BY SPACE
003330            "/"          DELIMITED BY SIZE
003340            WS-RIGHT-HALF DELIMITED BY SPACE
003350         INTO LO-NORMALIZED-KEY.
003360     MOVE LR-GENE-SYMBOL TO LO-GENE-SYMBOL.
003370 200-EXIT.
003380     EXIT.
003390 
003400*****************************************************************
003410* 300-LOOKUP-DIPLOTYPE  -  BUSINESS RULE R3.2
003420* SEARCHES THE DIPLOTYPE ROWS FOR THIS GENE'S NORMALIZED KEY.
003430* NO MATCH IS NOT AN ERROR - THE CALLER GETS BACK "N/A" AND
003440* LOOKUPS-NOT-MATCHED IS BUMPED FOR THE END-OF-JOB TALLY.
003450*****************************************************************
003460 300-LOOKUP-DIPLOTYPE.
003470     MOVE "300-LOOKUP-DIPLOTYPE" TO PARA-NAME.
003480     MOVE "N/A" TO LO-PHENOTYPE-LOOKUP-KEY.
003490     SET GP-TAB-IDX TO 1.
003500     SEARCH GP-TABLE-ROW
003510         AT END
003520             MOVE "N" TO LO-MATCH-FOUND-IND
003530             ADD +1 TO LOOKUPS-NOT-MATCHED
003540         WHEN GPT-RECORD-TYPE(GP-TAB-IDX) = "D"
003550          AND GPT-GENE-SYMBOL(GP-TAB-IDX) = LO-GENE-SYMBOL
003560          AND GPT-DIPLOTYPE-KEY(GP-TAB-IDX) = LO-NORMALIZED-KEY
003570             MOVE "Y" TO LO-MATCH-FOUND-IND
003580             MOVE GPT-LOOKUP-KEY(GP-TAB-IDX)
003590                                 TO LO-PHENOTYPE-LOOKUP-KEY
003600             ADD +1 TO LOOKUPS-MATCHED
003610     END-SEARCH.
003620 300-EXIT.
003630     EXIT.
003640 
003650 700-WRITE-LOOKUP-OUT.
003660     MOVE "700-WRITE-LOOKUP-OUT" TO PARA-NAME.
003670     WRITE LOOKUP-OUT-REC FROM PGX-LOOKUP-RESULT-REC.
003680 700-EXIT.
003690     EXIT.
003700 
003710 800-OPEN-FILES.
003720     MOVE "800-OPEN-FILES" TO PARA-NAME.
003730     OPEN INPUT GENEPHEN-IN, LOOKUP-IN.
003740     OPEN OUTPUT LOOKUP-OUT, SYSOUT.
003750 800-EXIT.
003760     EXIT.
003770 
003780 850-CLOSE-FILES.
003790     MOVE "850-CLOSE-FILES" TO PARA-NAME.
003800     CLOSE GENEPHEN-IN, LOOKUP-IN, LOOKUP-OUT, SYSOUT.
003810 850-EXIT.
003820     EXIT.
003830 
003840 900-READ-LOOKUP-IN.
003850     MOVE "900-READ-LOOKUP-IN" TO PARA-NAME.
003860     READ LOOKUP-IN
003870         AT END
003880             MOVE "N" TO MORE-LOOKUPS-SW
003890             GO TO 900-EXIT
003900     END-READ.
003910 900-EXIT.
003920     EXIT.
003930 
003940 999-CLEANUP.
003950     MOVE "999-CLEANUP" TO PARA-NAME.
003960     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
003970     DISPLAY "** GENE-PHENOTYPE ROWS LOADED **".
003980     DISPLAY GENEPHEN-ROWS-LOADED.
003990     DISPLAY "** LOOKUPS READ **".
004000     DISPLAY LOOKUPS-READ.
004010     DISPLAY "** LOOKUPS MATCHED **".
004020     DISPLAY LOOKUPS-MATCHED.
004030     DISPLAY "** LOOKUPS NOT MATCHED (N/A) **".
004040     DISPLAY LOOKUPS-NOT-MATCHED.
004050     DISPLAY "******** NORMAL END OF JOB PHENOMAP ********".
004060 999-EXIT.
004070     EXIT.
004080 
004090 1000-ABEND-RTN.
004100     WRITE SYSOUT-REC FROM ABEND-REC.
004110     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
004120     DISPLAY "*** ABNORMAL END OF JOB-PHENOMAP ***" UPON CONSOLE.
004130     DIVIDE ZERO-VAL INTO ONE-VAL.
