000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  RHWRAP.
000120 AUTHOR. JON SAYLES.
000130 INSTALLATION. COBOL DEV CENTER.
000140 DATE-WRITTEN. 09/02/98.
000150 DATE-COMPILED. 09/02/98.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*          CALLABLE HELPER SUBPROGRAM - COMPANION TO RHELPERS,
000220*          HOLDING THE TEXT-CHUNKING AND CHARACTER-CLASS RULES
000230*          THAT WORK A BYTE AT A TIME RATHER THAN FIELD AT A
000240*          TIME.  DISPATCHED BY A FUNCTION CODE THE SAME WAY AS
000250*          RHELPERS.  FUNCTION CODES CURRENTLY SUPPORTED -
000260*
000270*             01  WRAP A GENOTYPE CALL STRING INTO DISPLAY CHUNKS
000280*             02  SANITIZE FREE TEXT INTO A SAFE KEY/CSS CLASS
000290*             03  FORMAT A CITATION STRING
000300*             04  NA-CAPITALIZE A FREE-TEXT VALUE
000310*
000320******************************************************************
000330*  CHANGE LOG
000340*  ----------------------------------------------------------------
000350*  DATE       BY   TICKET     DESCRIPTION
000360*  ----------------------------------------------------------------
000370*  09/02/98   JRS  PGX-0010   INITIAL VERSION - FUNCTION CODE 01
000380*                             (CALL-STRING WRAPPING) ONLY.
000390*  11/30/98   DKW  PGX-0011   Y2K REVIEW - NO DATE FIELDS PRESENT,
000400*                             NO CHANGE REQUIRED.
000410*  02/17/99   DKW  PGX-0014   ADDED FUNCTION CODE 02, KEY
000420*                             SANITIZATION, FOR THE DRUG-NAME-
000430*                             DERIVED RECORD KEYS ON THE SUMMARY
000440*                             REPORT.
000450*  05/09/01   TLM  PGX-0025   ADDED FUNCTION CODES 03 AND 04 -
000460*                             CITATION FORMATTING AND NA-
000470*                             CAPITALIZATION, PULLED OUT OF THE
000480*                             GENE REPORT WRITER SO ALL THREE
000490*                             REPORT WRITERS SHARE ONE COPY.
000500*  06/03/04   TLM  PGX-0040   FUNCTION CODE 01 NOW CHUNKS ANY
000510*                             SEGMENT OVER 8 BYTES, NOT JUST THE
000520*                             WHOLE UNSPLIT CALL STRING - A LONG
000530*                             SECOND ALLELE WAS SLIPPING THROUGH
000540*                             UNWRAPPED.
000550*  09/22/08   TLM  PGX-0046   105-MEASURE-CALL-STRING AND 310-
000560*                             MEASURE-TITLE WERE PRELOADING THE
000570*                             LENGTH COUNTER TO 121 AND TALLYING
000580*                             LEADING SPACES ON TOP OF IT - A
000590*                             NORMAL LEFT-JUSTIFIED VALUE HAS NO
000600*                             LEADING SPACES SO THE COUNTER NEVER
000610*                             MOVED, WHICH FORCED THE CALL-STRING
000620*                             LENGTH TO ZERO (SKIPPING CHUNKING)
000630*                             AND THE TITLE LENGTH TO ZERO (DROP-
000640*                             PING THE TITLE FROM EVERY CITATION).
000650*                             REPLACED BOTH WITH A BACKWARD SCAN
000660*                             FOR THE LAST NON-BLANK BYTE.
000670*  ----------------------------------------------------------------
000680******************************************************************
000690
000700 ENVIRONMENT DIVISION.
000710 CONFIGURATION SECTION.
000720 SOURCE-COMPUTER. IBM-390.
000730 OBJECT-COMPUTER. IBM-390.
000740 SPECIAL-NAMES.
000750     C01 IS NEXT-PAGE
000760     UPSI-0 ON STATUS IS PGX-RERUN-SW
000770            OFF STATUS IS PGX-NOT-RERUN-SW.
000780 INPUT-OUTPUT SECTION.
000790
000800 DATA DIVISION.
000810 FILE SECTION.
000820
000830 WORKING-STORAGE SECTION.
000840 01  MISC-WS-FLDS.
000850     05  WS-NA-SENTINEL              PIC X(02) VALUE "NA".
000860     05  WS-NA-SLASH-TEXT            PIC X(03) VALUE "N/A".
000870     05  WS-WORK-SEGMENT             PIC X(40).
000880     05  WS-WORK-TEXT                PIC X(120).
000890     05  FILLER                      PIC X(10).
000900
000910 01  COUNTERS-IDXS-AND-ACCUMULATORS.
000920     05  WS-CALL-LEN                 PIC 9(03) COMP.
000930     05  WS-SCAN-SUB                 PIC 9(03) COMP.
000940     05  WS-SEG-START                PIC 9(03) COMP.
000950     05  WS-CHUNK-COUNT              PIC 9(02) COMP.
000960     05  WS-SEG-COUNT                PIC 9(02) COMP.
000970     05  WS-TITLE-LEN                PIC 9(03) COMP.
000980     05  WS-KEEP-SUB                 PIC 9(03) COMP.
000990     05  WS-KEEP-LEN                 PIC 9(03) COMP.
001000
001010 01  FLAGS-AND-SWITCHES.
001020     05  WS-PREV-WAS-WORD-SW         PIC X(01) VALUE "N".
001030         88  WS-PREV-WAS-WORD            VALUE "Y".
001040
001050****** ONE ENTRY PER ALLELE SEGMENT ONCE THE CALL STRING HAS BEEN
001060****** SPLIT ON "/" - FUNCTION CODE 01 WORKING TABLE.
001070 01  RHWRAP-SEGMENT-TABLE.
001080     05  SEG-ROW OCCURS 2 TIMES
001090             INDEXED BY SEG-IDX.
001100         10  SEG-TEXT                PIC X(40).
001110         10  SEG-LEN                 PIC 9(02) COMP.
001120     05  SEG-ROW-FLAT REDEFINES SEG-ROW.
001130         10  FILLER                  PIC X(84).
001140     05  FILLER                      PIC X(10).
001150
001160 LINKAGE SECTION.
001170
001180****** COMMON REQUEST/RESPONSE RECORD FOR EVERY FUNCTION CODE.
001190 01  RW-REQUEST-REC.
001200     05  RW-FUNCTION-CODE            PIC X(02).
001210         88  FN-WRAP-CALL-STRING         VALUE "01".
001220         88  FN-SANITIZE-KEY              VALUE "02".
001230         88  FN-FORMAT-CITATION            VALUE "03".
001240         88  FN-NA-CAPITALIZE               VALUE "04".
001250     05  RW-INPUT-TEXT               PIC X(120).
001260     05  RW-CITATION-JOURNAL         PIC X(60).
001270     05  RW-CITATION-YEAR            PIC X(04).
001280     05  RW-CITATION-PMID            PIC X(12).
001290     05  RW-CHUNK-COUNT              PIC 9(02) COMP.
001300     05  RW-CHUNK-TABLE OCCURS 20 TIMES
001310             INDEXED BY RW-CHUNK-IDX
001320             PIC X(09).
001330     05  RW-CHUNK-TABLE-HEAD REDEFINES RW-CHUNK-TABLE.
001340         10  RW-FIRST-CHUNK          PIC X(09).
001350         10  FILLER                  PIC X(171).
001360     05  RW-RESULT-TEXT              PIC X(120).
001370     05  FILLER                      PIC X(20).
001380
001390 01  RW-RETURN-CD                    PIC 9(04) COMP.
001400
001410 01  RW-RETURN-CD-ALPHA REDEFINES RW-RETURN-CD.
001420     05  FILLER                      PIC X(04).
001430
001440 PROCEDURE DIVISION USING RW-REQUEST-REC, RW-RETURN-CD.
001450     MOVE ZERO TO RW-RETURN-CD.
001460     EVALUATE TRUE
001470         WHEN FN-WRAP-CALL-STRING
001480             PERFORM 100-WRAP-CALL-STRING THRU 100-EXIT
001490         WHEN FN-SANITIZE-KEY
001500             PERFORM 200-SANITIZE-KEY THRU 200-EXIT
001510         WHEN FN-FORMAT-CITATION
001520             PERFORM 300-FORMAT-CITATION THRU 300-EXIT
001530         WHEN FN-NA-CAPITALIZE
001540             PERFORM 400-NA-CAPITALIZE THRU 400-EXIT
001550         WHEN OTHER
001560             MOVE 9999 TO RW-RETURN-CD
001570     END-EVALUATE.
001580     GOBACK.
001590
001600*****************************************************************
001610* 100-WRAP-CALL-STRING  -  BUSINESS RULE R5.1
001620* A CALL STRING OVER 9 BYTES IS SPLIT ON "/" INTO ALLELE
001630* SEGMENTS; ANY SEGMENT OVER 8 BYTES IS FURTHER CHUNKED INTO
001640* RUNS OF 9.  THE RESULT IS RETURNED AS A CHUNK TABLE SO THE
001650* CALLER CAN PLACE A LINE BREAK AFTER EACH ENTRY.
001660*****************************************************************
001670 100-WRAP-CALL-STRING.
001680     MOVE ZERO TO RW-CHUNK-COUNT.
001690     MOVE SPACES TO RW-CHUNK-TABLE(1).
001700     PERFORM 105-MEASURE-CALL-STRING THRU 105-EXIT.
001710     IF WS-CALL-LEN NOT > 9
001720         ADD +1 TO RW-CHUNK-COUNT
001730         MOVE RW-INPUT-TEXT(1:WS-CALL-LEN) TO RW-CHUNK-TABLE(1)
001740     ELSE
001750         PERFORM 110-SPLIT-ON-SLASH THRU 110-EXIT
001760         PERFORM 130-CHUNK-ONE-SEGMENT THRU 130-EXIT
001770                 VARYING SEG-IDX FROM 1 BY 1
001780                 UNTIL SEG-IDX > WS-SEG-COUNT
001790     END-IF.
001800 100-EXIT.
001810     EXIT.
001820
001830*****************************************************************
001840* 105-MEASURE-CALL-STRING  -  SCANS BACKWARD FROM THE END OF THE
001850* FIELD FOR THE LAST NON-BLANK BYTE SO A NORMAL LEFT-JUSTIFIED
001860* VALUE (WHICH HAS NO LEADING SPACES) IS MEASURED CORRECTLY.
001870*****************************************************************
001880 105-MEASURE-CALL-STRING.
001890     MOVE ZERO TO WS-CALL-LEN.
001900     PERFORM 107-SCAN-CALL-BYTE THRU 107-EXIT
001910             VARYING WS-SCAN-SUB FROM 120 BY -1
001920             UNTIL WS-SCAN-SUB < 1
001930                OR WS-CALL-LEN NOT = ZERO.
001940 105-EXIT.
001950     EXIT.
001960
001970 107-SCAN-CALL-BYTE.
001980     IF RW-INPUT-TEXT(WS-SCAN-SUB:1) NOT = SPACE
001990         MOVE WS-SCAN-SUB TO WS-CALL-LEN
002000     END-IF.
002010 107-EXIT.
002020     EXIT.
002030
002040*****************************************************************
002050* 110-SPLIT-ON-SLASH  -  BREAKS RW-INPUT-TEXT INTO AT MOST TWO
002060* ALLELE SEGMENTS ON THE "/" DELIMITER (THIS SHOP'S DIPLOTYPE
002070* CALL STRINGS ARE ALWAYS ONE OR TWO ALLELES).
002080*****************************************************************
002090 110-SPLIT-ON-SLASH.
002100     MOVE ZERO TO WS-SEG-COUNT.
002110     MOVE 1 TO WS-SEG-START.
002120     PERFORM 115-SCAN-FOR-SLASH THRU 115-EXIT
002130             VARYING WS-SCAN-SUB FROM 1 BY 1
002140             UNTIL WS-SCAN-SUB > WS-CALL-LEN.
002150     ADD +1 TO WS-SEG-COUNT.
002160     COMPUTE SEG-LEN(WS-SEG-COUNT) =
002170             WS-CALL-LEN - WS-SEG-START + 1.
002180     MOVE RW-INPUT-TEXT(WS-SEG-START:SEG-LEN(WS-SEG-COUNT))
002190         TO SEG-TEXT(WS-SEG-COUNT).
002200 110-EXIT.
002210     EXIT.
002220
002230 115-SCAN-FOR-SLASH.
002240     IF RW-INPUT-TEXT(WS-SCAN-SUB:1) = "/"
002250         ADD +1 TO WS-SEG-COUNT
002260         COMPUTE SEG-LEN(WS-SEG-COUNT) =
002270                 WS-SCAN-SUB - WS-SEG-START
002280         MOVE RW-INPUT-TEXT(WS-SEG-START:SEG-LEN(WS-SEG-COUNT))
002290             TO SEG-TEXT(WS-SEG-COUNT)
002300         COMPUTE WS-SEG-START = WS-SCAN-SUB + 1
002310     END-IF.
002320 115-EXIT.
002330     EXIT.
002340
002350*****************************************************************
002360* 130-CHUNK-ONE-SEGMENT  -  A SEGMENT OF 8 BYTES OR LESS BECOMES
002370* ONE CHUNK-TABLE ENTRY AS-IS; A LONGER SEGMENT IS BROKEN INTO
002380* RUNS OF 9, THE LAST RUN POSSIBLY SHORTER.
002390*****************************************************************
002400 130-CHUNK-ONE-SEGMENT.
002410     IF SEG-LEN(SEG-IDX) NOT > 8
002420         ADD +1 TO RW-CHUNK-COUNT
002430         MOVE SEG-TEXT(SEG-IDX)(1:SEG-LEN(SEG-IDX))
002440             TO RW-CHUNK-TABLE(RW-CHUNK-COUNT)
002450     ELSE
002460         MOVE 1 TO WS-SEG-START
002470         PERFORM 140-CHUNK-ONE-RUN THRU 140-EXIT
002480                 UNTIL WS-SEG-START > SEG-LEN(SEG-IDX)
002490     END-IF.
002500 130-EXIT.
002510     EXIT.
002520
002530 140-CHUNK-ONE-RUN.
002540     COMPUTE WS-KEEP-LEN = SEG-LEN(SEG-IDX) - WS-SEG-START + 1.
002550     IF WS-KEEP-LEN > 9
002560         MOVE 9 TO WS-KEEP-LEN
002570     END-IF.
002580     ADD +1 TO RW-CHUNK-COUNT.
002590     MOVE SEG-TEXT(SEG-IDX)(WS-SEG-START:WS-KEEP-LEN)
002600         TO RW-CHUNK-TABLE(RW-CHUNK-COUNT).
002610     COMPUTE WS-SEG-START = WS-SEG-START + WS-KEEP-LEN.
002620 140-EXIT.
002630     EXIT.
002640
002650*****************************************************************
002660* 200-SANITIZE-KEY  -  BUSINESS RULE R5.6
002670* COLLAPSES RUNS OF NON-WORD BYTES (ANYTHING BUT A-Z, 0-9, OR
002680* UNDERSCORE) TO A SINGLE UNDERSCORE, THEN STRIPS ANY LEADING
002690* OR TRAILING UNDERSCORE LEFT BEHIND.
002700*****************************************************************
002710 200-SANITIZE-KEY.
002720     MOVE SPACES TO WS-WORK-TEXT.
002730     MOVE ZERO TO WS-KEEP-LEN.
002740     MOVE "N" TO WS-PREV-WAS-WORD-SW.
002750     INSPECT RW-INPUT-TEXT CONVERTING
002760         "abcdefghijklmnopqrstuvwxyz"
002770      TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002780     PERFORM 210-CLASSIFY-ONE-BYTE THRU 210-EXIT
002790             VARYING WS-SCAN-SUB FROM 1 BY 1
002800             UNTIL WS-SCAN-SUB > 120.
002810     PERFORM 220-STRIP-EDGE-USCORES THRU 220-EXIT.
002820 200-EXIT.
002830     EXIT.
002840
002850 210-CLASSIFY-ONE-BYTE.
002860     IF (RW-INPUT-TEXT(WS-SCAN-SUB:1) >= "A" AND
002870         RW-INPUT-TEXT(WS-SCAN-SUB:1) <= "Z")
002880        OR
002890        (RW-INPUT-TEXT(WS-SCAN-SUB:1) >= "0" AND
002900         RW-INPUT-TEXT(WS-SCAN-SUB:1) <= "9")
002910        OR RW-INPUT-TEXT(WS-SCAN-SUB:1) = "_"
002920         ADD +1 TO WS-KEEP-LEN
002930         MOVE RW-INPUT-TEXT(WS-SCAN-SUB:1)
002940             TO WS-WORK-TEXT(WS-KEEP-LEN:1)
002950         MOVE "Y" TO WS-PREV-WAS-WORD-SW
002960     ELSE
002970         IF WS-PREV-WAS-WORD
002980             ADD +1 TO WS-KEEP-LEN
002990             MOVE "_" TO WS-WORK-TEXT(WS-KEEP-LEN:1)
003000             MOVE "N" TO WS-PREV-WAS-WORD-SW
003010         END-IF
003020     END-IF.
003030 210-EXIT.
003040     EXIT.
003050
003060*****************************************************************
003070* 220-STRIP-EDGE-USCORES  -  A RUN OF NON-WORD BYTES AT EITHER
003080* END OF THE ORIGINAL TEXT COLLAPSES TO A SINGLE UNDERSCORE BY
003090* 210-CLASSIFY-ONE-BYTE ABOVE; THIS PASS TRIMS THAT UNDERSCORE
003100* IF IT LANDED ON THE FRONT OR BACK OF THE RESULT.
003110*****************************************************************
003120 220-STRIP-EDGE-USCORES.
003130     IF WS-KEEP-LEN > 0 AND WS-WORK-TEXT(WS-KEEP-LEN:1) = "_"
003140         SUBTRACT 1 FROM WS-KEEP-LEN
003150     END-IF.
003160     IF WS-KEEP-LEN > 0 AND WS-WORK-TEXT(1:1) = "_"
003170         MOVE WS-WORK-TEXT(2:WS-KEEP-LEN) TO RW-RESULT-TEXT
003180         SUBTRACT 1 FROM WS-KEEP-LEN
003190     ELSE
003200         IF WS-KEEP-LEN > 0
003210             MOVE WS-WORK-TEXT(1:WS-KEEP-LEN) TO RW-RESULT-TEXT
003220         ELSE
003230             MOVE SPACES TO RW-RESULT-TEXT
003240         END-IF
003250     END-IF.
003260 220-EXIT.
003270     EXIT.
003280
003290*****************************************************************
003300* 300-FORMAT-CITATION  -  BUSINESS RULE R5.7
003310* "<TITLE>[.] <JOURNAL>. <YEAR>. PMID:<PMID>" - THE TITLE GETS A
003320* TRAILING PERIOD ONLY WHEN IT DOESN'T ALREADY END IN A
003330* PUNCTUATION CHARACTER.
003340*****************************************************************
003350 300-FORMAT-CITATION.
003360     PERFORM 310-MEASURE-TITLE THRU 310-EXIT.
003370     MOVE SPACES TO RW-RESULT-TEXT.
003380     IF WS-TITLE-LEN = 0
003390         STRING RW-CITATION-JOURNAL DELIMITED BY SPACE
003400                ". " DELIMITED BY SIZE
003410                RW-CITATION-YEAR DELIMITED BY SIZE
003420                ". PMID:" DELIMITED BY SIZE
003430                RW-CITATION-PMID DELIMITED BY SPACE
003440             INTO RW-RESULT-TEXT
003450     ELSE
003460         PERFORM 320-CHECK-TITLE-PUNCT THRU 320-EXIT
003470         IF WS-KEEP-LEN = 1
003480             STRING RW-INPUT-TEXT(1:WS-TITLE-LEN) DELIMITED BY SIZE
003490                    " " DELIMITED BY SIZE
003500                    RW-CITATION-JOURNAL DELIMITED BY SPACE
003510                    ". " DELIMITED BY SIZE
003520                    RW-CITATION-YEAR DELIMITED BY SIZE
003530                    ". PMID:" DELIMITED BY SIZE
003540                    RW-CITATION-PMID DELIMITED BY SPACE
003550                 INTO RW-RESULT-TEXT
003560         ELSE
003570             STRING RW-INPUT-TEXT(1:WS-TITLE-LEN) DELIMITED BY SIZE
003580                    ". " DELIMITED BY SIZE
003590                    RW-CITATION-JOURNAL DELIMITED BY SPACE
003600                    ". " DELIMITED BY SIZE
003610                    RW-CITATION-YEAR DELIMITED BY SIZE
003620                    ". PMID:" DELIMITED BY SIZE
003630                    RW-CITATION-PMID DELIMITED BY SPACE
003640                 INTO RW-RESULT-TEXT
003650         END-IF
003660     END-IF.
003670 300-EXIT.
003680     EXIT.
003690
003700*****************************************************************
003710* 310-MEASURE-TITLE  -  SCANS BACKWARD FROM THE END OF THE FIELD
003720* FOR THE LAST NON-BLANK BYTE SO A NORMAL LEFT-JUSTIFIED TITLE
003730* (WHICH HAS NO LEADING SPACES) IS MEASURED CORRECTLY.
003740*****************************************************************
003750 310-MEASURE-TITLE.
003760     MOVE ZERO TO WS-TITLE-LEN.
003770     PERFORM 315-SCAN-TITLE-BYTE THRU 315-EXIT
003780             VARYING WS-SCAN-SUB FROM 120 BY -1
003790             UNTIL WS-SCAN-SUB < 1
003800                OR WS-TITLE-LEN NOT = ZERO.
003810 310-EXIT.
003820     EXIT.
003830
003840 315-SCAN-TITLE-BYTE.
003850     IF RW-INPUT-TEXT(WS-SCAN-SUB:1) NOT = SPACE
003860         MOVE WS-SCAN-SUB TO WS-TITLE-LEN
003870     END-IF.
003880 315-EXIT.
003890     EXIT.
003900
003910*****************************************************************
003920* 320-CHECK-TITLE-PUNCT  -  SETS WS-KEEP-LEN TO 1 WHEN THE TITLE
003930* ALREADY ENDS IN A PUNCTUATION CHARACTER (NO PERIOD NEEDED),
003940* OTHERWISE ZERO.
003950*****************************************************************
003960 320-CHECK-TITLE-PUNCT.
003970     MOVE ZERO TO WS-KEEP-LEN.
003980     IF RW-INPUT-TEXT(WS-TITLE-LEN:1) = "."
003990        OR RW-INPUT-TEXT(WS-TITLE-LEN:1) = "!"
004000        OR RW-INPUT-TEXT(WS-TITLE-LEN:1) = "?"
004010         MOVE 1 TO WS-KEEP-LEN
004020     END-IF.
004030 320-EXIT.
004040     EXIT.
004050
004060*****************************************************************
004070* 400-NA-CAPITALIZE  -  BUSINESS RULE R5.8
004080*****************************************************************
004090 400-NA-CAPITALIZE.
004100     MOVE RW-INPUT-TEXT TO WS-WORK-SEGMENT.
004110     INSPECT WS-WORK-SEGMENT(1:2) CONVERTING
004120         "na" TO "NA".
004130     IF WS-WORK-SEGMENT(1:2) = WS-NA-SENTINEL
004140        AND WS-WORK-SEGMENT(3:1) = SPACE
004150         MOVE WS-NA-SLASH-TEXT TO RW-RESULT-TEXT
004160     ELSE
004170         MOVE RW-INPUT-TEXT TO RW-RESULT-TEXT
004180     END-IF.
004190 400-EXIT.
004200     EXIT.
