000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  PERFPAIR.
000120 AUTHOR. JON SAYLES.
000130 INSTALLATION. COBOL DEV CENTER.
000140 DATE-WRITTEN. 04/22/98.
000150 DATE-COMPILED. 04/22/98.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*          THIS PROGRAM BUILDS THE "PERFECT PAIR" DIPLOTYPE LIST
000220*          FOR A GENE - EVERY UNORDERED PAIR (INCLUDING A HAPLO-
000230*          TYPE PAIRED WITH ITSELF) OF THE GENE'S DISTINCT NAMED-
000240*          ALLELE CANDIDATES, FOR A TOTAL OF N*(N+1)/2 COMBIN-
000250*          ATIONS PER GENE.
000260*
000270*          THE CANDIDATE SET IS BUILT FROM ALSAMPLE'S WOBBLE-
000280*          ADJUSTED NAMED-ALLELE OUTPUT, ONE GENE GROUP AT A
000290*          TIME - THE RAW GROUP IS SORTED REFERENCE-ALLELE-FIRST,
000300*          THEN BY HAPLOTYPE NAME, THEN BY ALLELE ID, AND ANY
000310*          RUN OF ENTRIES THAT AGREE ON NAME, ID AND FULL DEFIN-
000320*          ING-POSITION PATTERN IS COLLAPSED TO ONE ENTRY BEFORE
000330*          THE PAIRING PASS RUNS - SO A GENE THAT CARRIES THE
000340*          SAME CURATED ALLELE MORE THAN ONCE (A CROSS-REFERENCE
000350*          FROM BOTH A CPIC AND A DPWG SOURCE FEED, FOR EXAMPLE)
000360*          STILL ONLY CONTRIBUTES ONE ROW TO THE PAIR LIST.
000370*
000380******************************************************************
000390
000400         INPUT FILE              -   PGX.ALSAMPLE.SCORED
000410
000420         OUTPUT FILE PRODUCED    -   PGX.PERFPAIR.DIPS
000430
000440         DUMP FILE               -   SYSOUT
000450
000460******************************************************************
000470*  CHANGE LOG
000480*  ----------------------------------------------------------------
000490*  DATE       BY   TICKET     DESCRIPTION
000500*  ----------------------------------------------------------------
000510*  04/22/98   JRS  PGX-0003   INITIAL VERSION.
000520*  11/30/98   DKW  PGX-0011   Y2K REVIEW - NO DATE ARITHMETIC IN
000530*                             THIS PROGRAM, NO CHANGE REQUIRED.
000540*  07/19/00   TLM  PGX-0021   RAISED CANDIDATE TABLE FROM 40 TO 60
000550*                             ENTRIES - SEE NAMEDALL PGX-0014.
000560*  05/03/03   TLM  PGX-0033   PAIR NOW WRITTEN "A/B" WITH THE
000570*                             LOWER SUBSCRIPT'S CANDIDATE FIRST SO
000580*                             THE SAME PAIR NAME REACHES DOWN-
000590*                             STREAM REGARDLESS OF GENERATION ORDER.
000600*  09/22/08   TLM  PGX-0046   AUDIT FOUND THIS PROGRAM WAS PAIRING
000610*                             CMBPERM'S SAMPLE-DERIVED PERMUTATION
000620*                             STRINGS (PGX.CMBPERM.CANDS) INSTEAD
000630*                             OF THE GENE'S CURATED NAMED-ALLELE
000640*                             SET - THE PERMUTATION STRINGS ARE A
000650*                             DIFFERENT PROCESS'S OUTPUT AND WERE
000660*                             NEVER SORTED OR DE-DUPED FOR PAIRING.
000670*                             REWORKED TO READ ALSAMPLE'S SCORED
000680*                             NAMED-ALLELE OUTPUT DIRECTLY, ADDED
000690*                             THE SORT/DE-DUPE PASS AHEAD OF THE
000700*                             EXISTING PAIR-BUILD LOGIC, WHICH WAS
000710*                             OTHERWISE LEFT ALONE.  PERFPAIR-IN
000720*                             AND ITS CMBPERM-FED CANDIDATE-GROUP
000730*                             LAYOUT ARE RETIRED BY THIS CHANGE.
000740*  ----------------------------------------------------------------
000750******************************************************************
000760
000770 ENVIRONMENT DIVISION.
000780 CONFIGURATION SECTION.
000790 SOURCE-COMPUTER. IBM-390.
000800 OBJECT-COMPUTER. IBM-390.
000810 SPECIAL-NAMES.
000820     C01 IS NEXT-PAGE
000830     UPSI-0 ON STATUS IS PGX-RERUN-SW
000840            OFF STATUS IS PGX-NOT-RERUN-SW.
000850
000860 INPUT-OUTPUT SECTION.
000870 FILE-CONTROL.
000880     SELECT SYSOUT
000890     ASSIGN TO UT-S-SYSOUT
000900       ORGANIZATION IS SEQUENTIAL.
000910
000920     SELECT ALSAMPLE-IN
000930     ASSIGN TO UT-S-ALSMIN2
000940       ACCESS MODE IS SEQUENTIAL
000950       FILE STATUS IS IFCODE.
000960
000970     SELECT PERFPAIR-OUT
000980     ASSIGN TO UT-S-PPAIROUT
000990       ACCESS MODE IS SEQUENTIAL
001000       FILE STATUS IS OFCODE.
001010
001020 DATA DIVISION.
001030 FILE SECTION.
001040 FD  SYSOUT
001050     RECORDING MODE IS F
001060     LABEL RECORDS ARE STANDARD
001070     RECORD CONTAINS 120 CHARACTERS
001080     BLOCK CONTAINS 0 RECORDS
001090     DATA RECORD IS SYSOUT-REC.
001100 01  SYSOUT-REC  PIC X(120).
001110
001120****** ONE WOBBLE-ADJUSTED NAMED-ALLELE CANDIDATE PER RECORD, THE
001130****** SAME PGX.NAMEDALL.SCORED LAYOUT ALSAMPLE READ IN, GROUPED
001140****** BY GENE - THE GENE CHANGE (OR EOF) CLOSES THE GROUP.
001150 FD  ALSAMPLE-IN
001160     RECORDING MODE IS F
001170     LABEL RECORDS ARE STANDARD
001180     BLOCK CONTAINS 0 RECORDS
001190     DATA RECORD IS ALSAMPLE-IN-REC.
001200 01  ALSAMPLE-IN-REC              PIC X(1200).
001210
001220****** ONE DIPLOTYPE PAIR PER RECORD, WRITTEN IN GENERATION ORDER
001230****** (OUTER SUBSCRIPT MAJOR, INNER SUBSCRIPT MINOR).
001240 FD  PERFPAIR-OUT
001250     RECORDING MODE IS F
001260     LABEL RECORDS ARE STANDARD
001270     BLOCK CONTAINS 0 RECORDS
001280     DATA RECORD IS PERFPAIR-OUT-REC.
001290 01  PERFPAIR-OUT-REC             PIC X(140).
001300
001310 WORKING-STORAGE SECTION.
001320
001330 01  FILE-STATUS-CODES.
001340     05  IFCODE                      PIC X(2).
001350         88  CODE-READ                   VALUE SPACES.
001360         88  NO-MORE-ALSAMPLE             VALUE "10".
001370     05  OFCODE                      PIC X(2).
001380         88  CODE-WRITE                  VALUE SPACES.
001390
001400 COPY PGXRPT-copybook-NAMEDALL.
001410 COPY PGXRPT-copybook-ABENDREC.
001420
001430****** ONE GENE'S RAW NAMED-ALLELE GROUP AS READ FROM ALSAMPLE-IN,
001440****** AHEAD OF THE SORT/DE-DUPE PASS - BUSINESS RULES R1.3, R1.4.
001450 01  PGX-RAW-ALLELE-GROUP.
001460     05  RA-GENE-SYMBOL              PIC X(10).
001470     05  RA-ENTRY-COUNT              PIC 9(03) COMP.
001480     05  RA-ENTRY OCCURS 60 TIMES
001490             INDEXED BY RA-IDX.
001500         10  RA-REFERENCE-IND        PIC 9(01).
001510         10  RA-ALLELE-NAME          PIC X(30).
001520         10  RA-ALLELE-ID            PIC X(20).
001530         10  RA-PERM-PATTERN         PIC X(660).
001540*--- FLAT VIEW USED ONLY TO SPACE-FILL THE WHOLE TABLE BEFORE A
001550*--- NEW GENE GROUP IS LOADED.
001560     05  RA-ENTRY-FLAT REDEFINES RA-ENTRY
001570             PIC X(711) OCCURS 60 TIMES.
001580
001590****** ONE ENTRY'S WORTH OF SCRATCH SPACE FOR THE EXCHANGE SORT'S
001600****** SWAP STEP - SAME SHAPE AS ONE RA-ENTRY ROW.
001610 01  SORT-SWAP-AREA.
001620     05  SW-REFERENCE-IND            PIC 9(01).
001630     05  SW-ALLELE-NAME              PIC X(30).
001640     05  SW-ALLELE-ID                PIC X(20).
001650     05  SW-PERM-PATTERN             PIC X(660).
001660
001670****** THE GENE'S SORTED, DE-DUPED CANDIDATE SET - INPUT TO THE
001680****** PAIR-BUILD LOGIC BELOW, UNCHANGED SINCE PGX-0033.
001690 01  PGX-PERFPAIR-CAND-GROUP.
001700     05  PP-GENE-SYMBOL              PIC X(10).
001710     05  PP-CANDIDATE-COUNT          PIC 9(03) COMP.
001720     05  PP-CANDIDATE-TABLE OCCURS 60 TIMES
001730             INDEXED BY PP-CAND-IDX
001740             PIC X(60).
001750     05  PP-CANDIDATE-TABLE-HEAD REDEFINES PP-CANDIDATE-TABLE.
001760         10  PP-FIRST-CANDIDATE      PIC X(60).
001770         10  FILLER                  PIC X(3540).
001780     05  FILLER                      PIC X(60).
001790
001800 01  PGX-PERFPAIR-DIP-REC.
001810     05  PD-GENE-SYMBOL              PIC X(10).
001820     05  PD-DIPLOTYPE-TEXT           PIC X(122).
001830     05  FILLER                      PIC X(08).
001840     05  PD-DIPLOTYPE-SPLIT REDEFINES PD-DIPLOTYPE-TEXT.
001850         10  PD-LEFT-CANDIDATE       PIC X(60).
001860         10  PD-SEPARATOR            PIC X(01).
001870         10  PD-RIGHT-CANDIDATE      PIC X(61).
001880
001890 01  PGX-PERFPAIR-DIP-REC-NUM REDEFINES PGX-PERFPAIR-DIP-REC.
001900     05  FILLER                      PIC X(140).
001910
001920 77  WS-HOLD-GENE                    PIC X(10).
001930 77  WS-PAIRS-THIS-GENE              PIC 9(05) COMP VALUE ZERO.
001950
001960 01  MISC-WS-FLDS.
001970     05  WS-OUTER-SUB                PIC 9(03) COMP.
001980     05  WS-INNER-SUB                PIC 9(03) COMP.
001990     05  WS-SORT-SUB                 PIC 9(03) COMP.
002000     05  WS-COMPARE-SUB              PIC 9(03) COMP.
002010     05  WS-LAST-SUB                 PIC 9(03) COMP.
002020     05  WS-DEDUP-SUB                PIC 9(03) COMP.
002030
002040 01  COUNTERS-IDXS-AND-ACCUMULATORS.
002050     05  GROUPS-READ                 PIC 9(05) COMP.
002060     05  ALLELES-READ                PIC 9(07) COMP.
002070     05  DUPLICATES-DROPPED          PIC 9(07) COMP.
002080     05  PAIRS-WRITTEN               PIC 9(07) COMP.
002090
002100 01  FLAGS-AND-SWITCHES.
002110     05  MORE-ALSAMPLE-SW            PIC X(01) VALUE "Y".
002120         88  NO-MORE-ALSAMPLE-RECS       VALUE "N".
002130         88  MORE-ALSAMPLE-RECS          VALUE "Y".
002140
002150 PROCEDURE DIVISION.
002160     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002170     PERFORM 100-MAINLINE THRU 100-EXIT
002180             UNTIL NO-MORE-ALSAMPLE-RECS.
002190     PERFORM 999-CLEANUP THRU 999-EXIT.
002200     MOVE +0 TO RETURN-CODE.
002210     GOBACK.
002220
002230 000-HOUSEKEEPING.
002240     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002250     DISPLAY "******** BEGIN JOB PERFPAIR ********".
002260     MOVE "PERFPAIR" TO ABEND-PGM-NAME.
002270     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
002280     PERFORM 800-OPEN-FILES THRU 800-EXIT.
002290     PERFORM 900-READ-ALSAMPLE-IN THRU 900-EXIT.
002300     IF MORE-ALSAMPLE-RECS
002310         MOVE NA-GENE-SYMBOL TO WS-HOLD-GENE
002320     END-IF.
002330 000-EXIT.
002340     EXIT.
002350
002360 100-MAINLINE.
002370     MOVE "100-MAINLINE" TO PARA-NAME.
002380     IF MORE-ALSAMPLE-RECS
002390         MOVE WS-HOLD-GENE TO RA-GENE-SYMBOL
002400         MOVE ZERO TO RA-ENTRY-COUNT
002401         MOVE ZERO TO WS-PAIRS-THIS-GENE
002410         MOVE SPACES TO RA-ENTRY-FLAT(1)
002420         PERFORM 150-LOAD-ONE-ALLELE THRU 150-EXIT
002430                 UNTIL NO-MORE-ALSAMPLE-RECS
002440                    OR NA-GENE-SYMBOL NOT = WS-HOLD-GENE
002450         ADD +1 TO GROUPS-READ
002460         PERFORM 250-SORT-GROUP THRU 250-EXIT
002470         PERFORM 260-DEDUP-AND-LOAD-CANDS THRU 260-EXIT
002480         PERFORM 200-BUILD-PAIRS THRU 200-EXIT
002481         DISPLAY "** PAIRS BUILT FOR GENE **" WS-HOLD-GENE
002482                 WS-PAIRS-THIS-GENE
002490         IF MORE-ALSAMPLE-RECS
002500             MOVE NA-GENE-SYMBOL TO WS-HOLD-GENE
002510         END-IF
002520     END-IF.
002530 100-EXIT.
002540     EXIT.
002550
002560*****************************************************************
002570* 150-LOAD-ONE-ALLELE  -  LOADS ONE GENE'S RUN OF ALSAMPLE'S
002580* SCORED NAMED-ALLELE RECORDS INTO THE RAW GROUP TABLE AHEAD OF
002590* THE SORT/DE-DUPE PASS.
002600*****************************************************************
002610 150-LOAD-ONE-ALLELE.
002620     MOVE "150-LOAD-ONE-ALLELE" TO PARA-NAME.
002630     ADD +1 TO ALLELES-READ.
002640     ADD +1 TO RA-ENTRY-COUNT.
002650     MOVE NA-REFERENCE-IND     TO RA-REFERENCE-IND(RA-ENTRY-COUNT).
002660     MOVE NA-ALLELE-NAME       TO RA-ALLELE-NAME(RA-ENTRY-COUNT).
002670     MOVE NA-ALLELE-ID         TO RA-ALLELE-ID(RA-ENTRY-COUNT).
002680     MOVE NA-PERMUTATION-PATTERN
002690                               TO RA-PERM-PATTERN(RA-ENTRY-COUNT).
002700     PERFORM 900-READ-ALSAMPLE-IN THRU 900-EXIT.
002710 150-EXIT.
002720     EXIT.
002730
002740*****************************************************************
002750* 250-SORT-GROUP  -  BUSINESS RULE R1.3
002760* A SIMPLE EXCHANGE (BUBBLE) SORT ORDERS THE RAW GROUP TABLE
002770* REFERENCE-ALLELE-FIRST, THEN BY HAPLOTYPE NAME, THEN BY ALLELE
002780* ID AS A TIEBREAKER - THE SAME ORDER THE FINAL REPORT LISTING
002790* PRESENTS A GENE'S NAMED ALLELES IN.
002800*****************************************************************
002810 250-SORT-GROUP.
002820     MOVE "250-SORT-GROUP" TO PARA-NAME.
002830     IF RA-ENTRY-COUNT > 1
002840         PERFORM 252-BUBBLE-PASS THRU 252-EXIT
002850                 VARYING WS-SORT-SUB FROM 1 BY 1
002860                 UNTIL WS-SORT-SUB >= RA-ENTRY-COUNT
002870     END-IF.
002880 250-EXIT.
002890     EXIT.
002900
002910 252-BUBBLE-PASS.
002920     MOVE "252-BUBBLE-PASS" TO PARA-NAME.
002930     COMPUTE WS-LAST-SUB = RA-ENTRY-COUNT - WS-SORT-SUB.
002940     PERFORM 255-COMPARE-AND-SWAP THRU 255-EXIT
002950             VARYING WS-COMPARE-SUB FROM 1 BY 1
002960             UNTIL WS-COMPARE-SUB > WS-LAST-SUB.
002970 252-EXIT.
002980     EXIT.
002990
003000 255-COMPARE-AND-SWAP.
003010     MOVE "255-COMPARE-AND-SWAP" TO PARA-NAME.
003020     IF RA-REFERENCE-IND(WS-COMPARE-SUB) <
003030                          RA-REFERENCE-IND(WS-COMPARE-SUB + 1)
003040         PERFORM 257-SWAP-ENTRIES THRU 257-EXIT
003050     ELSE
003060       IF RA-REFERENCE-IND(WS-COMPARE-SUB) =
003070                          RA-REFERENCE-IND(WS-COMPARE-SUB + 1)
003080         IF RA-ALLELE-NAME(WS-COMPARE-SUB) >
003090                          RA-ALLELE-NAME(WS-COMPARE-SUB + 1)
003100             PERFORM 257-SWAP-ENTRIES THRU 257-EXIT
003110         ELSE
003120           IF RA-ALLELE-NAME(WS-COMPARE-SUB) =
003130                          RA-ALLELE-NAME(WS-COMPARE-SUB + 1)
003140             IF RA-ALLELE-ID(WS-COMPARE-SUB) >
003150                          RA-ALLELE-ID(WS-COMPARE-SUB + 1)
003160                 PERFORM 257-SWAP-ENTRIES THRU 257-EXIT
003170             END-IF
003180           END-IF
003190         END-IF
003200       END-IF
003210     END-IF.
003220 255-EXIT.
003230     EXIT.
003240
003250 257-SWAP-ENTRIES.
003260     MOVE "257-SWAP-ENTRIES" TO PARA-NAME.
003270     MOVE RA-ENTRY(WS-COMPARE-SUB)     TO SORT-SWAP-AREA.
003280     MOVE RA-ENTRY(WS-COMPARE-SUB + 1) TO RA-ENTRY(WS-COMPARE-SUB).
003290     MOVE SORT-SWAP-AREA               TO RA-ENTRY(WS-COMPARE-SUB + 1).
003300 257-EXIT.
003310     EXIT.
003320
003330*****************************************************************
003340* 260-DEDUP-AND-LOAD-CANDS  -  BUSINESS RULE R1.4
003350* THE SORTED GROUP IS WALKED ONCE - SINCE EQUAL ENTRIES ARE NOW
003360* ADJACENT, A RUN OF ENTRIES AGREEING ON NAME, ID AND FULL
003370* DEFINING-POSITION PATTERN COLLAPSES TO THE FIRST ONE SEEN.
003380* SURVIVORS LOAD THE CANDIDATE TABLE THE PAIR-BUILD LOGIC WALKS.
003390*****************************************************************
003400 260-DEDUP-AND-LOAD-CANDS.
003410     MOVE "260-DEDUP-AND-LOAD-CANDS" TO PARA-NAME.
003420     MOVE ZERO TO PP-CANDIDATE-COUNT.
003430     MOVE SPACES TO PP-CANDIDATE-TABLE(1).
003440     MOVE RA-GENE-SYMBOL TO PP-GENE-SYMBOL.
003450     PERFORM 265-DEDUP-ONE-ENTRY THRU 265-EXIT
003460             VARYING WS-DEDUP-SUB FROM 1 BY 1
003470             UNTIL WS-DEDUP-SUB > RA-ENTRY-COUNT.
003480 260-EXIT.
003490     EXIT.
003500
003510 265-DEDUP-ONE-ENTRY.
003520     MOVE "265-DEDUP-ONE-ENTRY" TO PARA-NAME.
003530     IF WS-DEDUP-SUB > 1
003550         IF RA-ALLELE-NAME(WS-DEDUP-SUB) =
003560                          RA-ALLELE-NAME(WS-DEDUP-SUB - 1)
003570            AND RA-ALLELE-ID(WS-DEDUP-SUB) =
003580                          RA-ALLELE-ID(WS-DEDUP-SUB - 1)
003590            AND RA-PERM-PATTERN(WS-DEDUP-SUB) =
003600                          RA-PERM-PATTERN(WS-DEDUP-SUB - 1)
003610             ADD +1 TO DUPLICATES-DROPPED
003620             GO TO 265-EXIT
003630         END-IF
003640     END-IF.
003650     ADD +1 TO PP-CANDIDATE-COUNT.
003660     MOVE RA-ALLELE-NAME(WS-DEDUP-SUB)
003670                          TO PP-CANDIDATE-TABLE(PP-CANDIDATE-COUNT).
003680 265-EXIT.
003690     EXIT.
003700
003710*****************************************************************
003720* 200-BUILD-PAIRS  -  BUSINESS RULE R2.3
003730* EVERY UNORDERED PAIR OF THE GENE'S SORTED, DE-DUPED NAMED-
003740* ALLELE CANDIDATES, INCLUDING A CANDIDATE PAIRED WITH ITSELF,
003750* FOR N*(N+1)/2 TOTAL COMBINATIONS.
003760*****************************************************************
003770 200-BUILD-PAIRS.
003780     MOVE "200-BUILD-PAIRS" TO PARA-NAME.
003790     IF PP-CANDIDATE-COUNT = 0
003800         GO TO 200-EXIT
003810     END-IF.
003820     PERFORM 210-BUILD-OUTER-ROW THRU 210-EXIT
003830             VARYING WS-OUTER-SUB FROM 1 BY 1
003840             UNTIL WS-OUTER-SUB > PP-CANDIDATE-COUNT.
003850 200-EXIT.
003860     EXIT.
003870
003880 210-BUILD-OUTER-ROW.
003890     MOVE "210-BUILD-OUTER-ROW" TO PARA-NAME.
003900     PERFORM 220-WRITE-ONE-PAIR THRU 220-EXIT
003910             VARYING WS-INNER-SUB FROM WS-OUTER-SUB BY 1
003920             UNTIL WS-INNER-SUB > PP-CANDIDATE-COUNT.
003930 210-EXIT.
003940     EXIT.
003950
003960 220-WRITE-ONE-PAIR.
003970     MOVE "220-WRITE-ONE-PAIR" TO PARA-NAME.
003980     MOVE PP-GENE-SYMBOL TO PD-GENE-SYMBOL.
003990     MOVE SPACES TO PD-DIPLOTYPE-TEXT.
004000     STRING PP-CANDIDATE-TABLE(WS-OUTER-SUB) DELIMITED BY SPACE
004010            "/"                              DELIMITED BY SIZE
004020            PP-CANDIDATE-TABLE(WS-INNER-SUB) DELIMITED BY SPACE
004030            INTO PD-DIPLOTYPE-TEXT.
004040     WRITE PERFPAIR-OUT-REC FROM PGX-PERFPAIR-DIP-REC.
004050     ADD +1 TO PAIRS-WRITTEN.
004055     ADD +1 TO WS-PAIRS-THIS-GENE.
004060 220-EXIT.
004070     EXIT.
004080
004090 800-OPEN-FILES.
004100     MOVE "800-OPEN-FILES" TO PARA-NAME.
004110     OPEN INPUT ALSAMPLE-IN.
004120     OPEN OUTPUT PERFPAIR-OUT, SYSOUT.
004130 800-EXIT.
004140     EXIT.
004150
004160 850-CLOSE-FILES.
004170     MOVE "850-CLOSE-FILES" TO PARA-NAME.
004180     CLOSE ALSAMPLE-IN, PERFPAIR-OUT, SYSOUT.
004190 850-EXIT.
004200     EXIT.
004210
004220 900-READ-ALSAMPLE-IN.
004230     MOVE "900-READ-ALSAMPLE-IN" TO PARA-NAME.
004240     READ ALSAMPLE-IN INTO PGX-NAMED-ALLELE-REC
004250         AT END
004260             MOVE "N" TO MORE-ALSAMPLE-SW
004270             GO TO 900-EXIT
004280     END-READ.
004290 900-EXIT.
004300     EXIT.
004310
004320 999-CLEANUP.
004330     MOVE "999-CLEANUP" TO PARA-NAME.
004340     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
004350     DISPLAY "** GENE GROUPS READ **".
004360     DISPLAY GROUPS-READ.
004370     DISPLAY "** NAMED ALLELES READ **".
004380     DISPLAY ALLELES-READ.
004390     DISPLAY "** DUPLICATE ALLELES DROPPED **".
004400     DISPLAY DUPLICATES-DROPPED.
004410     DISPLAY "** DIPLOTYPE PAIRS WRITTEN **".
004420     DISPLAY PAIRS-WRITTEN.
004430     DISPLAY "******** NORMAL END OF JOB PERFPAIR ********".
004440 999-EXIT.
004450     EXIT.
004460
004470 1000-ABEND-RTN.
004480     WRITE SYSOUT-REC FROM ABEND-REC.
004490     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
004500     DISPLAY "*** ABNORMAL END OF JOB-PERFPAIR ***" UPON CONSOLE.
004510     DIVIDE ZERO-VAL INTO ONE-VAL.
