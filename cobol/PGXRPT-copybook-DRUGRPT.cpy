000100******************************************************************
000110*  COPYBOOK.......  PGXRPT-copybook-DRUGRPT
000120*  DESCRIPTION....  DRUG-REPORT ROLL-UP RECORD - ONE PER DRUG,
000130*                    ACCUMULATED ACROSS BOTH THE CPIC AND THE
000140*                    DPWG/PHARMGKB GUIDELINE PASSES.
000150******************************************************************
000160*  CHANGE LOG
000170*  ----------------------------------------------------------------
000180*  DATE       BY   TICKET     DESCRIPTION
000190*  ----------------------------------------------------------------
000200*  08/14/98   JRS  PGX-0009   INITIAL LAYOUT - CPIC COUNTS ONLY.
000210*  01/06/99   DKW  PGX-0013   ADDED DR-NUM-DPWG-MATCHES - DPWG
000220*                             GUIDELINE FEED CAME ON LINE THIS
000230*                             RELEASE, ONE CHEMICAL CAN NOW HAVE
000240*                             MULTIPLE GUIDELINE PACKAGES.
000250*  11/30/98   DKW  PGX-0011   Y2K REVIEW - NO DATE FIELDS PRESENT.
000260*  03/02/00   TLM  PGX-0019   ADDED DR-MESSAGE-TABLE FOR THE *1
000270*                             ALLELE AND MISSING-VARIANT ADVISORY
000280*                             NOTES (SEE RPTASSEM 600-FINAL-MSG-PASS).
000290*  ----------------------------------------------------------------
000300******************************************************************
000310 01  PGX-DRUG-REPORT-REC.
000320     05  DR-DRUG-NAME                PIC X(60).
000330*--- UPPER-CASED VIEW BUILT AT FIND-OR-CREATE TIME SO THE
000340*--- CASE-INSENSITIVE NAME MATCH (R4.1) IS A STRAIGHT COMPARE
000350*--- INSTEAD OF A FOLD ON EVERY LOOKUP.
000360     05  DR-DRUG-NAME-UC             PIC X(60).
000370     05  DR-RELATED-GENE-COUNT       PIC 9(03) COMP.
000380     05  DR-RELATED-GENES OCCURS 60 TIMES
000390             INDEXED BY DR-GENE-IDX
000400             PIC X(10).
000410     05  DR-NUM-CPIC-MATCHES         PIC 9(03).
000420     05  DR-NUM-DPWG-MATCHES         PIC 9(03).
000430     05  DR-HAS-CPIC-DATA-IND        PIC X(01).
000440         88  DR-HAS-CPIC-DATA            VALUE "Y".
000450         88  DR-NO-CPIC-DATA             VALUE "N".
000460     05  DR-HAS-DPWG-DATA-IND        PIC X(01).
000470         88  DR-HAS-DPWG-DATA            VALUE "Y".
000480         88  DR-NO-DPWG-DATA             VALUE "N".
000490     05  DR-MESSAGE-COUNT            PIC 9(03).
000500     05  DR-MESSAGE-TABLE OCCURS 20 TIMES
000510             INDEXED BY DR-MSG-IDX
000520             PIC X(120).
000530*--- FIRST-TWO-MESSAGES QUICK-PEEK VIEW - USED BY THE SUMMARY
000540*--- REPORT'S CONTROL-TOTAL LINE TO AVOID SUBSCRIPTING THE FULL
000550*--- TABLE WHEN ONLY THE COUNT IS NEEDED FOR THE PRINT LINE.
000560     05  DR-MESSAGE-TABLE-HEAD REDEFINES DR-MESSAGE-TABLE.
000570         10  DR-FIRST-MESSAGE        PIC X(120).
000580         10  FILLER                  PIC X(2280).
000590     05  FILLER                      PIC X(40).
