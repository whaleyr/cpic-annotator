000100******************************************************************
000110*  COPYBOOK.......  PGXRPT-copybook-ABENDREC
000120*  DESCRIPTION....  STANDARD SHOP ABEND-TRACE RECORD.  EVERY PGX
000130*                    BATCH PROGRAM CARRIES THIS COPYBOOK AND
000140*                    WRITES IT TO SYSOUT BEFORE FORCING THE
000150*                    DIVIDE-BY-ZERO ABEND AT 1000-ABEND-RTN.
000160******************************************************************
000170*  CHANGE LOG
000180*  ----------------------------------------------------------------
000190*  DATE       BY   TICKET     DESCRIPTION
000200*  ----------------------------------------------------------------
000210*  03/11/98   JRS  PGX-0001   CARRIED FORWARD FROM THE SHOP-WIDE
000220*                             ABEND-TRACE STANDARD - LAYOUT AND
000230*                             FIELD NAMES ARE THE SAME ON EVERY
000240*                             JOB STREAM THAT CARRIES IT, ONLY
000250*                             THE PROGRAM NAMES THAT COPY IT.
000260*  11/30/98   DKW  PGX-0011   Y2K REVIEW - NO DATE FIELDS PRESENT.
000270*  ----------------------------------------------------------------
000280******************************************************************
000290 01  ABEND-REC.
000300     05  ABEND-PGM-NAME              PIC X(08).
000310     05  PARA-NAME                   PIC X(30).
000320     05  ABEND-REASON                PIC X(60).
000330     05  EXPECTED-VAL                PIC X(20).
000340     05  ACTUAL-VAL                  PIC X(20).
000350     05  FILLER                      PIC X(12).
000360 
000370 01  ZERO-VAL                        PIC 9(01) VALUE ZERO.
000380 01  ONE-VAL                         PIC 9(01) VALUE 1.
