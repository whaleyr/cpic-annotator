000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  CMBPERM.
000030 AUTHOR. JON SAYLES.
000040 INSTALLATION. COBOL DEV CENTER.
000050 DATE-WRITTEN. 04/22/98.
000060 DATE-COMPILED. 04/22/98.
000070 SECURITY. NON-CONFIDENTIAL.
000080
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS PROGRAM BUILDS THE CANDIDATE PERMUTATION STRINGS
000130*          FOR ONE GENE'S SAMPLE-ALLELE POSITIONS.  ALL PHASED
000140*          POSITIONS IN A GENE SHARE A SINGLE STRAND CHOICE - THE
000150*          FIRST-ALLELE READING OR THE SECOND-ALLELE READING IS
000160*          TAKEN AT EVERY PHASED POSITION TOGETHER, NEVER MIXED.
000170*          AN UNPHASED (AMBIGUOUS) POSITION CONTRIBUTES BOTH OF
000180*          ITS POSSIBLE BASES INDEPENDENTLY, DOUBLING THE
000190*          CANDIDATE COUNT ON ITS OWN.  THE FULL CARTESIAN PRODUCT
000200*          OF THE UNPHASED POSITIONS' WHEELS AND THE ONE SHARED
000210*          PHASED-STRAND WHEEL IS WALKED WITH AN ODOMETER-STYLE
000220*          SUBSCRIPT TABLE - THE SAME TECHNIQUE USED ELSEWHERE IN
000230*          THE SHOP FOR MULTI-LEVEL TABLE ENUMERATION.
000240*
000250******************************************************************
000260
000270         INPUT FILE              -   PGX.SAMPALEL.POSNS
000280
000290         OUTPUT FILE PRODUCED    -   PGX.CMBPERM.CANDS
000300
000310         DUMP FILE               -   SYSOUT
000320
000330******************************************************************
000340*  CHANGE LOG
000350*  ----------------------------------------------------------------
000360*  DATE       BY   TICKET     DESCRIPTION
000370*  ----------------------------------------------------------------
000380*  04/22/98   JRS  PGX-0003   INITIAL VERSION - PHASED POSITIONS
000390*                             ONLY, ONE CANDIDATE PER GENE.
000400*  09/09/01   TLM  PGX-0027   ADDED UNPHASED/WOBBLE HANDLING -
000410*                             ODOMETER ENUMERATION REPLACES THE
000420*                             OLD STRAIGHT-THROUGH BUILD.
000430*  11/30/98   DKW  PGX-0011   Y2K REVIEW - NO DATE ARITHMETIC IN
000440*                             THIS PROGRAM, NO CHANGE REQUIRED.
000450*  07/19/00   TLM  PGX-0021   RAISED POSITION TABLE FROM 40 TO 60
000460*                             POSITIONS - SEE NAMEDALL PGX-0014.
000470*  03/30/05   TLM  PGX-0038   CAPPED THE CANDIDATE TABLE AT 60
000480*                             ENTRIES PER GENE AND NOW ABENDS IF
000490*                             THE ODOMETER WOULD OVERFLOW IT - A
000500*                             GENE WITH TOO MANY AMBIGUOUS CALLS
000510*                             SHOULD BE FLAGGED, NOT TRUNCATED.
000520*  08/14/07   TLM  PGX-0044   AUDIT FOUND EACH PHASED POSITION WAS
000530*                             GIVEN ITS OWN ODOMETER WHEEL AND
000540*                             ALWAYS TOOK ALLELE-1 - THE SECOND
000550*                             STRAND READING WAS NEVER PRODUCED.
000560*                             PHASED POSITIONS NOW SHARE ONE
000570*                             STRAND WHEEL SO BOTH FULL-STRAND
000580*                             CANDIDATES COME OUT, COLLAPSING TO
000590*                             ONE WHEN THE POSITIONS AGREE.
000600*  09/22/08   TLM  PGX-0046   AUDIT OF PERFPAIR FOUND ITS PAIR-BUILD
000610*                             WAS WRONGLY WIRED TO THIS PROGRAM'S
000620*                             CANDIDATE-STRING OUTPUT - CLARIFIED THE
000630*                             CMBPERM-OUT FD COMMENT SINCE THIS FILE
000640*                             IS NOT A PERFPAIR INPUT.  NO LOGIC IN
000650*                             THIS PROGRAM CHANGED.
000660*  10/03/08   TLM  PGX-0047   CANDIDATE STRINGS WERE BEING BUILT ONE
000670*                             RAW CHARACTER PER POSITION WITH NO
000680*                             POSITION TAG - NAMEDALL'S OWN CURATED
000690*                             PATTERN CARRIES "POSITION:VALUE;" PER
000700*                             SEGMENT AND THE TWO NEVER LINED UP FOR
000710*                             DOWNSTREAM MATCHING.  320-BUILD-ONE-BASE
000720*                             NOW BUILDS THE SAME TAGGED SEGMENT
000730*                             NAMEDALL'S 410-BUILD-ONE-FRAG BUILDS,
000740*                             AT THE SAME 11-BYTE SLOT WIDTH.  ALSO
000750*                             FOUND THE ODOMETER WALK WAS STORING
000760*                             EVERY ENUMERATED SETTING WITH NO CHECK
000770*                             FOR A REPEAT STRING - AN UNPHASED
000780*                             POSITION WHOSE TWO POSSIBLE BASES
000790*                             MATCH PRODUCED THE SAME CANDIDATE
000800*                             TWICE AND COULD TRIP THE PGX-0038
000810*                             TABLE-OVERFLOW ABEND ON A GENE THAT
000820*                             DID NOT ACTUALLY HAVE THAT MANY
000830*                             DISTINCT CANDIDATES.  ADDED
000840*                             330-CHECK-DUPLICATE TO SEARCH THE
000850*                             CANDIDATES ALREADY KEPT FOR THIS GENE
000860*                             BEFORE A NEW ONE IS COUNTED.
000870*  ----------------------------------------------------------------
000880******************************************************************
000890
000900 ENVIRONMENT DIVISION.
000910 CONFIGURATION SECTION.
000920 SOURCE-COMPUTER. IBM-390.
000930 OBJECT-COMPUTER. IBM-390.
000940 SPECIAL-NAMES.
000950     C01 IS NEXT-PAGE
000960     UPSI-0 ON STATUS IS PGX-RERUN-SW
000970            OFF STATUS IS PGX-NOT-RERUN-SW.
000980
000990 INPUT-OUTPUT SECTION.
001000 FILE-CONTROL.
001010     SELECT SYSOUT
001020     ASSIGN TO UT-S-SYSOUT
001030       ORGANIZATION IS SEQUENTIAL.
001040
001050     SELECT SAMPALEL-IN
001060     ASSIGN TO UT-S-SAMPLIN
001070       ACCESS MODE IS SEQUENTIAL
001080       FILE STATUS IS IFCODE.
001090
001100     SELECT CMBPERM-OUT
001110     ASSIGN TO UT-S-CMBPOUT
001120       ACCESS MODE IS SEQUENTIAL
001130       FILE STATUS IS OFCODE.
001140
001150 DATA DIVISION.
001160 FILE SECTION.
001170 FD  SYSOUT
001180     RECORDING MODE IS F
001190     LABEL RECORDS ARE STANDARD
001200     RECORD CONTAINS 120 CHARACTERS
001210     BLOCK CONTAINS 0 RECORDS
001220     DATA RECORD IS SYSOUT-REC.
001230 01  SYSOUT-REC  PIC X(120).
001240
001250****** ONE OBSERVED-POSITION CALL PER RECORD, IN ASCENDING GENE/
001260****** POSITION ORDER.  A GENE CHANGE (OR EOF) CLOSES THE GROUP.
001270 FD  SAMPALEL-IN
001280     RECORDING MODE IS F
001290     LABEL RECORDS ARE STANDARD
001300     BLOCK CONTAINS 0 RECORDS
001310     DATA RECORD IS SAMPALEL-IN-REC.
001320 01  SAMPALEL-IN-REC              PIC X(105).
001330
001340****** ONE GENE'S FULL CANDIDATE-PERMUTATION-STRING GROUP PER
001350****** RECORD - THE SAMPLE-DERIVED CANDIDATE STRINGS BUILT HERE
001360****** FEED THE DOWNSTREAM DIPLOTYPE-MATCHING STEP, NOT PERFPAIR -
001370****** PERFPAIR PAIRS THE GENE'S CURATED NAMED-ALLELE SET.
001380 FD  CMBPERM-OUT
001390     RECORDING MODE IS F
001400     LABEL RECORDS ARE STANDARD
001410     BLOCK CONTAINS 0 RECORDS
001420     DATA RECORD IS CMBPERM-OUT-REC.
001430 01  CMBPERM-OUT-REC              PIC X(39672).
001440
001450 WORKING-STORAGE SECTION.
001460
001470 01  FILE-STATUS-CODES.
001480     05  IFCODE                      PIC X(2).
001490         88  CODE-READ                   VALUE SPACES.
001500         88  NO-MORE-SAMPALEL             VALUE "10".
001510     05  OFCODE                      PIC X(2).
001520         88  CODE-WRITE                  VALUE SPACES.
001530
001540 COPY PGXRPT-copybook-SAMPALEL.
001550 COPY PGXRPT-copybook-ABENDREC.
001560
001570****** ONE GENE'S FULL CANDIDATE SET, BUILT BY 300-GENERATE-COMBO
001580****** AND WRITTEN AS A SINGLE RECORD TO CMBPERM-OUT.  EACH
001590****** CANDIDATE IS THE SAME "POSITION:VALUE;" CONCATENATION
001600****** FORMAT AS NAMEDALL'S OWN NA-PERMUTATION-PATTERN - ONE
001610****** 11-BYTE TAGGED SEGMENT PER DEFINING POSITION, IN POSITION
001620****** ORDER - SO PP-CANDIDATE-TABLE IS SIZED THE SAME AS
001630****** NA-PERMUTATION-PATTERN (60 SEGMENTS OF 11 BYTES).
001640 01  PGX-PERFPAIR-CAND-GROUP.
001650     05  PP-GENE-SYMBOL              PIC X(10).
001660     05  PP-CANDIDATE-COUNT          PIC 9(03) COMP.
001670     05  PP-CANDIDATE-TABLE OCCURS 60 TIMES
001680             INDEXED BY PP-CAND-IDX
001690             PIC X(660).
001700     05  PP-CANDIDATE-TABLE-HEAD REDEFINES PP-CANDIDATE-TABLE.
001710         10  PP-FIRST-CANDIDATE      PIC X(660).
001720         10  FILLER                  PIC X(38940).
001730     05  FILLER                      PIC X(60).
001740
001750****** THE CURRENT GENE'S POSITION TABLE - ONE ROW PER DEFINING
001760****** POSITION, HOLDING ONE OR TWO POSSIBLE BASES.  A PHASED
001770****** POSITION'S OWN NUM-VALS STAYS AT 1 - ITS BASE IS PICKED BY
001780****** THE SHARED PHASE-STRAND WHEEL BELOW, NOT BY A WHEEL OF ITS
001790****** OWN.
001800 01  CMBPERM-POSN-TABLE.
001810     05  CP-POSN-ROW OCCURS 60 TIMES
001820             INDEXED BY CP-POSN-IDX.
001830         10  CP-POSN-POSITION        PIC 9(09).
001840         10  CP-POSN-VALUE-1         PIC X(01).
001850         10  CP-POSN-VALUE-2         PIC X(01).
001860         10  CP-POSN-NUM-VALS        PIC 9(01) COMP.
001870         10  CP-POSN-PHASED-IND      PIC X(01).
001880             88  CP-POSN-IS-PHASED       VALUE "Y".
001890             88  CP-POSN-NOT-PHASED      VALUE "N".
001900*--- FLAT VIEW - USED BY 100-MAINLINE TO CLEAR THE WHOLE TABLE IN
001910*--- ONE MOVE BEFORE A NEW GENE GROUP IS LOADED.
001920     05  CP-POSN-TABLE-FLAT REDEFINES CP-POSN-ROW
001930             PIC X(13) OCCURS 60 TIMES.
001940
001950****** ODOMETER SUBSCRIPT TABLE - ONE ENTRY PER UNPHASED POSITION,
001960****** RANGING FROM 1 TO CP-POSN-NUM-VALS(N).  A PHASED POSITION'S
001970****** ENTRY NEVER MOVES OFF 1 - ITS NUM-VALS IS ALWAYS 1 - SO THIS
001980****** TABLE ALONE ONLY WALKS THE UNPHASED POSITIONS' COMBINATIONS.
001990 01  ODOMETER-TABLE.
002000     05  ODOM-SUB OCCURS 60 TIMES
002010             PIC 9(01) COMP.
002020*--- DISPLAY-STRING VIEW OF THE ODOMETER, USED ONLY WHEN A TRACE
002030*--- OF THE CURRENT COMBINATION NEEDS TO GO TO SYSOUT.
002040     05  ODOM-SUB-DISPLAY REDEFINES ODOM-SUB
002050             PIC 9(01) OCCURS 60 TIMES.
002060
002070*--- ONE POSITION'S "POSITION:VALUE;" SEGMENT, BUILT THE SAME WAY
002080*--- NAMEDALL'S 410-BUILD-ONE-FRAG BUILDS WS-FRAG, AND THE BYTE
002090*--- OFFSET OF THAT SEGMENT WITHIN THE CANDIDATE STRING BEING
002100*--- ASSEMBLED - CARRIED ALONE, NOT PART OF A RELATED GROUP.
002110 77  WS-CAND-FRAG                    PIC X(11).
002120 77  WS-SEG-START                    PIC 9(04) COMP.
002130 01  MISC-WS-FLDS.
002140     05  WS-HOLD-GENE                PIC X(10).
002150     05  WS-POSN-COUNT               PIC 9(03) COMP.
002160     05  WS-COMBO-SUB                PIC 9(03) COMP.
002170     05  WS-CARRY-SUB                PIC 9(03) COMP.
002180*--- THE ONE WHEEL SHARED BY EVERY PHASED POSITION IN THE GENE -
002190*--- 1 SELECTS EACH PHASED POSITION'S ALLELE-1, 2 SELECTS EACH
002200*--- PHASED POSITION'S ALLELE-2, TOGETHER, NEVER MIXED.
002210     05  WS-PHASE-STRAND-SUB         PIC 9(01) COMP.
002220     05  WS-PHASE-NUM-VALS           PIC 9(01) COMP.
002230     05  WS-DUP-SUB                  PIC 9(03) COMP.
002240
002250****** ONE CANDIDATE STRING UNDER CONSTRUCTION, BUILT SEGMENT BY
002260****** SEGMENT IN 320-BUILD-ONE-BASE BEFORE 330-CHECK-DUPLICATE
002270****** DECIDES WHETHER IT BELONGS IN PP-CANDIDATE-TABLE.
002280 01  WS-NEW-CANDIDATE-AREA.
002290     05  WS-NEW-CANDIDATE            PIC X(660).
002300
002310 01  COUNTERS-IDXS-AND-ACCUMULATORS.
002320     05  POSITIONS-READ              PIC 9(07) COMP.
002330     05  GENES-PROCESSED             PIC 9(05) COMP.
002340     05  CANDIDATES-WRITTEN          PIC 9(07) COMP.
002350
002360 01  FLAGS-AND-SWITCHES.
002370     05  MORE-SAMPALEL-SW            PIC X(01) VALUE "Y".
002380         88  NO-MORE-SAMPALEL-RECS       VALUE "N".
002390         88  MORE-SAMPALEL-RECS          VALUE "Y".
002400     05  ODOMETER-DONE-SW            PIC X(01) VALUE "N".
002410         88  ODOMETER-IS-DONE            VALUE "Y".
002420         88  ODOMETER-NOT-DONE           VALUE "N".
002430     05  WS-ANY-PHASED-SW            PIC X(01) VALUE "N".
002440         88  GENE-HAS-PHASED-POSNS       VALUE "Y".
002450     05  WS-PHASE-DIFF-SW            PIC X(01) VALUE "N".
002460         88  PHASED-POSNS-DIFFER         VALUE "Y".
002470     05  WS-DUP-FOUND-SW             PIC X(01) VALUE "N".
002480         88  NEW-CAND-IS-DUP             VALUE "Y".
002490         88  NEW-CAND-NOT-DUP            VALUE "N".
002500
002510 PROCEDURE DIVISION.
002520     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002530     PERFORM 100-MAINLINE THRU 100-EXIT
002540             UNTIL NO-MORE-SAMPALEL-RECS.
002550     PERFORM 999-CLEANUP THRU 999-EXIT.
002560     MOVE +0 TO RETURN-CODE.
002570     GOBACK.
002580
002590 000-HOUSEKEEPING.
002600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002610     DISPLAY "******** BEGIN JOB CMBPERM ********".
002620     MOVE "CMBPERM" TO ABEND-PGM-NAME.
002630     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
002640     PERFORM 800-OPEN-FILES THRU 800-EXIT.
002650     PERFORM 900-READ-SAMPALEL-IN THRU 900-EXIT.
002660     IF MORE-SAMPALEL-RECS
002670         MOVE SA-GENE-SYMBOL TO WS-HOLD-GENE
002680     END-IF.
002690 000-EXIT.
002700     EXIT.
002710
002720 100-MAINLINE.
002730     MOVE "100-MAINLINE" TO PARA-NAME.
002740     IF MORE-SAMPALEL-RECS
002750         MOVE SPACES TO CMBPERM-POSN-TABLE
002760         MOVE "N" TO WS-ANY-PHASED-SW
002770         MOVE "N" TO WS-PHASE-DIFF-SW
002780         MOVE WS-HOLD-GENE TO PP-GENE-SYMBOL
002790         PERFORM 050-LOAD-POSN-GROUP THRU 050-EXIT
002800                 VARYING WS-POSN-COUNT FROM 1 BY 1
002810                 UNTIL NO-MORE-SAMPALEL-RECS
002820                    OR SA-GENE-SYMBOL NOT = WS-HOLD-GENE
002830         SUBTRACT +1 FROM WS-POSN-COUNT
002840         ADD +1 TO GENES-PROCESSED
002850         PERFORM 200-INIT-ODOMETER THRU 200-EXIT
002860         PERFORM 300-GENERATE-COMBO THRU 300-EXIT
002870                 UNTIL ODOMETER-IS-DONE
002880         PERFORM 700-WRITE-CMBPERM-OUT THRU 700-EXIT
002890         IF MORE-SAMPALEL-RECS
002900             MOVE SA-GENE-SYMBOL TO WS-HOLD-GENE
002910         END-IF
002920     END-IF.
002930 100-EXIT.
002940     EXIT.
002950
002960*****************************************************************
002970* 050-LOAD-POSN-GROUP  -  BATCH FLOW SECTION 2 (READ HALF)
002980* LOADS ONE GENE'S RUN OF SAMPLE-ALLELE POSITION RECORDS.  A
002990* PHASED POSITION CARRIES BOTH OF ITS ALLELES FOR THE SHARED
003000* STRAND WHEEL TO CHOOSE BETWEEN LATER; AN UNPHASED POSITION
003010* CARRIES BOTH POSSIBLE BASES FOR ITS OWN ODOMETER WHEEL TO WALK.
003020*****************************************************************
003030 050-LOAD-POSN-GROUP.
003040     MOVE "050-LOAD-POSN-GROUP" TO PARA-NAME.
003050     ADD +1 TO POSITIONS-READ.
003060     MOVE SA-POSITION TO CP-POSN-POSITION(WS-POSN-COUNT).
003070     IF SA-IS-PHASED
003080         MOVE "Y" TO CP-POSN-PHASED-IND(WS-POSN-COUNT)
003090         MOVE "Y" TO WS-ANY-PHASED-SW
003100         MOVE SA-ALLELE-1(1:1) TO CP-POSN-VALUE-1(WS-POSN-COUNT)
003110         MOVE SA-ALLELE-2(1:1) TO CP-POSN-VALUE-2(WS-POSN-COUNT)
003120         MOVE 1 TO CP-POSN-NUM-VALS(WS-POSN-COUNT)
003130         IF SA-ALLELE-1(1:1) NOT = SA-ALLELE-2(1:1)
003140             MOVE "Y" TO WS-PHASE-DIFF-SW
003150         END-IF
003160     ELSE
003170         MOVE "N" TO CP-POSN-PHASED-IND(WS-POSN-COUNT)
003180         MOVE SA-POSSIBLE-SEQS-1CHAR(1)
003190                          TO CP-POSN-VALUE-1(WS-POSN-COUNT)
003200         MOVE SA-POSSIBLE-SEQS-1CHAR(2)
003210                          TO CP-POSN-VALUE-2(WS-POSN-COUNT)
003220         MOVE 2 TO CP-POSN-NUM-VALS(WS-POSN-COUNT)
003230     END-IF.
003240     PERFORM 900-READ-SAMPALEL-IN THRU 900-EXIT.
003250 050-EXIT.
003260     EXIT.
003270
003280*****************************************************************
003290* 200-INIT-ODOMETER  -  SET-UP FOR BUSINESS RULES R2.1, R2.2
003300* EVERY UNPHASED POSITION'S WHEEL STARTS AT 1 - THE SHARED PHASED-
003310* STRAND WHEEL ALSO STARTS AT 1 (EVERY PHASED POSITION'S ALLELE-1)
003320* AND ONLY GETS A SECOND SETTING IF SOME PHASED POSITION'S TWO
003330* ALLELES ACTUALLY DIFFER - OTHERWISE THE STRAND CHOICE MAKES NO
003340* DIFFERENCE AND MUST NOT DOUBLE THE CANDIDATE COUNT.
003350*****************************************************************
003360 200-INIT-ODOMETER.
003370     MOVE "200-INIT-ODOMETER" TO PARA-NAME.
003380     MOVE ZERO TO PP-CANDIDATE-COUNT.
003390     MOVE "N" TO ODOMETER-DONE-SW.
003400     MOVE 1 TO WS-PHASE-STRAND-SUB.
003410     IF GENE-HAS-PHASED-POSNS AND PHASED-POSNS-DIFFER
003420         MOVE 2 TO WS-PHASE-NUM-VALS
003430     ELSE
003440         MOVE 1 TO WS-PHASE-NUM-VALS
003450     END-IF.
003460     PERFORM 210-INIT-ONE-WHEEL THRU 210-EXIT
003470             VARYING WS-COMBO-SUB FROM 1 BY 1
003480             UNTIL WS-COMBO-SUB > WS-POSN-COUNT.
003490 200-EXIT.
003500     EXIT.
003510
003520 210-INIT-ONE-WHEEL.
003530     MOVE "210-INIT-ONE-WHEEL" TO PARA-NAME.
003540     MOVE 1 TO ODOM-SUB(WS-COMBO-SUB).
003550 210-EXIT.
003560     EXIT.
003570
003580*****************************************************************
003590* 300-GENERATE-COMBO  -  BUSINESS RULES R2.1, R2.2
003600* BUILDS ONE CANDIDATE STRING FROM THE ODOMETER'S CURRENT SETTING
003610* INTO THE WS-NEW-CANDIDATE SCRATCH AREA, THEN CHECKS THE
003620* CANDIDATE TABLE ALREADY BUILT SO FAR FOR THIS GENE - R2.2 TREATS
003630* THE CANDIDATE SET AS A SET, SO A FRESH STRING IDENTICAL TO ONE
003640* ALREADY IN THE TABLE (AN UNPHASED POSITION WHOSE TWO POSSIBLE
003650* BASES HAPPEN TO MATCH CAN LAND TWO DIFFERENT ODOMETER SETTINGS
003660* ON THE SAME STRING) IS DROPPED, NOT ADDED A SECOND TIME.  ONLY A
003670* GENUINELY NEW CANDIDATE IS ADDED TO THE TABLE, THEN THE ODOMETER
003680* IS ADVANCED ONE STEP (RIGHTMOST UNPHASED WHEEL FIRST, CARRYING
003690* LEFTWARD, THEN THE SHARED PHASED-STRAND WHEEL LAST) - EXACTLY
003700* LIKE READING A CAR'S ODOMETER WITH ONE EXTRA DIAL.  A GENE WHOSE
003710* DISTINCT-CANDIDATE COUNT WOULD OVERRUN THE 60-SLOT CANDIDATE
003720* TABLE IS A FATAL EDIT (PGX-0038).
003730*****************************************************************
003740 300-GENERATE-COMBO.
003750     MOVE "300-GENERATE-COMBO" TO PARA-NAME.
003760     MOVE SPACES TO WS-NEW-CANDIDATE.
003770     PERFORM 320-BUILD-ONE-BASE THRU 320-EXIT
003780             VARYING WS-COMBO-SUB FROM 1 BY 1
003790             UNTIL WS-COMBO-SUB > WS-POSN-COUNT.
003800     PERFORM 330-CHECK-DUPLICATE THRU 330-EXIT.
003810     IF NEW-CAND-NOT-DUP
003820         IF PP-CANDIDATE-COUNT > 59
003830             MOVE "** CANDIDATE PERMUTATION COUNT EXCEEDS TABLE"
003840                                      TO ABEND-REASON
003850             MOVE PP-GENE-SYMBOL          TO ACTUAL-VAL
003860             GO TO 1000-ABEND-RTN
003870         END-IF
003880         ADD +1 TO PP-CANDIDATE-COUNT
003890         MOVE WS-NEW-CANDIDATE
003900             TO PP-CANDIDATE-TABLE(PP-CANDIDATE-COUNT)
003910         ADD +1 TO CANDIDATES-WRITTEN
003920     END-IF.
003930     PERFORM 340-ADVANCE-ODOMETER THRU 340-EXIT.
003940 300-EXIT.
003950     EXIT.
003960
003970*****************************************************************
003980* 320-BUILD-ONE-BASE  -  BUSINESS RULE R2.1
003990* EACH POSITION'S SEGMENT IS RENDERED "POSITION:VALUE;" - THE SAME
004000* CONCATENATION FORMAT NAMEDALL'S 410-BUILD-ONE-FRAG USES FOR ITS
004010* OWN PERMUTATION PATTERN - AND LANDS AT THAT POSITION'S FIXED
004020* 11-BYTE SLOT IN THE CANDIDATE STRING BEING ASSEMBLED, IN
004030* POSITION ORDER.
004040*****************************************************************
004050 320-BUILD-ONE-BASE.
004060     MOVE "320-BUILD-ONE-BASE" TO PARA-NAME.
004070     MOVE SPACES TO WS-CAND-FRAG.
004080     IF CP-POSN-IS-PHASED(WS-COMBO-SUB)
004090         IF WS-PHASE-STRAND-SUB = 1
004100             STRING CP-POSN-POSITION(WS-COMBO-SUB) ":"
004110                    CP-POSN-VALUE-1(WS-COMBO-SUB) ";"
004120                 DELIMITED BY SIZE INTO WS-CAND-FRAG
004130         ELSE
004140             STRING CP-POSN-POSITION(WS-COMBO-SUB) ":"
004150                    CP-POSN-VALUE-2(WS-COMBO-SUB) ";"
004160                 DELIMITED BY SIZE INTO WS-CAND-FRAG
004170         END-IF
004180     ELSE
004190         IF ODOM-SUB(WS-COMBO-SUB) = 1
004200             STRING CP-POSN-POSITION(WS-COMBO-SUB) ":"
004210                    CP-POSN-VALUE-1(WS-COMBO-SUB) ";"
004220                 DELIMITED BY SIZE INTO WS-CAND-FRAG
004230         ELSE
004240             STRING CP-POSN-POSITION(WS-COMBO-SUB) ":"
004250                    CP-POSN-VALUE-2(WS-COMBO-SUB) ";"
004260                 DELIMITED BY SIZE INTO WS-CAND-FRAG
004270         END-IF
004280     END-IF.
004290     COMPUTE WS-SEG-START = (WS-COMBO-SUB - 1) * 11 + 1.
004300     MOVE WS-CAND-FRAG TO WS-NEW-CANDIDATE(WS-SEG-START:11).
004310 320-EXIT.
004320     EXIT.
004330
004340*****************************************************************
004350* 330-CHECK-DUPLICATE  -  BUSINESS RULE R2.2
004360* SEARCHES THE CANDIDATES ALREADY KEPT FOR THIS GENE FOR ONE EQUAL
004370* TO WS-NEW-CANDIDATE.  A GENE WITH NO CANDIDATES YET NEVER HAS A
004380* DUPLICATE.
004390*****************************************************************
004400 330-CHECK-DUPLICATE.
004410     MOVE "330-CHECK-DUPLICATE" TO PARA-NAME.
004420     MOVE "N" TO WS-DUP-FOUND-SW.
004430     IF PP-CANDIDATE-COUNT NOT = ZERO
004440         PERFORM 335-COMPARE-ONE-CAND THRU 335-EXIT
004450                 VARYING WS-DUP-SUB FROM 1 BY 1
004460                 UNTIL WS-DUP-SUB > PP-CANDIDATE-COUNT
004470                    OR NEW-CAND-IS-DUP
004480     END-IF.
004490 330-EXIT.
004500     EXIT.
004510
004520 335-COMPARE-ONE-CAND.
004530     MOVE "335-COMPARE-ONE-CAND" TO PARA-NAME.
004540     IF WS-NEW-CANDIDATE = PP-CANDIDATE-TABLE(WS-DUP-SUB)
004550         MOVE "Y" TO WS-DUP-FOUND-SW
004560     END-IF.
004570 335-EXIT.
004580     EXIT.
004590
004600 340-ADVANCE-ODOMETER.
004610     MOVE "340-ADVANCE-ODOMETER" TO PARA-NAME.
004620     MOVE WS-POSN-COUNT TO WS-CARRY-SUB.
004630     PERFORM 350-CARRY-ONE-WHEEL THRU 350-EXIT
004640             UNTIL WS-CARRY-SUB = 0
004650                OR ODOMETER-IS-DONE.
004660     IF ODOMETER-IS-DONE
004670         PERFORM 360-CARRY-PHASE-WHEEL THRU 360-EXIT
004680     END-IF.
004690 340-EXIT.
004700     EXIT.
004710
004720 350-CARRY-ONE-WHEEL.
004730     MOVE "350-CARRY-ONE-WHEEL" TO PARA-NAME.
004740     IF ODOM-SUB(WS-CARRY-SUB) < CP-POSN-NUM-VALS(WS-CARRY-SUB)
004750         ADD +1 TO ODOM-SUB(WS-CARRY-SUB)
004760         MOVE 0 TO WS-CARRY-SUB
004770     ELSE
004780         MOVE 1 TO ODOM-SUB(WS-CARRY-SUB)
004790         SUBTRACT +1 FROM WS-CARRY-SUB
004800         IF WS-CARRY-SUB = 0
004810             MOVE "Y" TO ODOMETER-DONE-SW
004820         END-IF
004830     END-IF.
004840 350-EXIT.
004850     EXIT.
004860
004870*****************************************************************
004880* 360-CARRY-PHASE-WHEEL  -  BUSINESS RULE R2.1
004890* THE SHARED PHASED-STRAND WHEEL IS THE LAST DIAL ON THE ODOMETER -
004900* IT ONLY TURNS ONCE ALL THE UNPHASED POSITIONS' WHEELS HAVE
004910* CYCLED BACK TO THEIR START.  TURNING IT RESETS EVERY UNPHASED
004920* WHEEL AND REOPENS THE ODOMETER FOR A SECOND PASS - ONE FULL PASS
004930* PER STRAND READING.
004940*****************************************************************
004950 360-CARRY-PHASE-WHEEL.
004960     MOVE "360-CARRY-PHASE-WHEEL" TO PARA-NAME.
004970     IF WS-PHASE-STRAND-SUB < WS-PHASE-NUM-VALS
004980         ADD +1 TO WS-PHASE-STRAND-SUB
004990         MOVE "N" TO ODOMETER-DONE-SW
005000         PERFORM 210-INIT-ONE-WHEEL THRU 210-EXIT
005010                 VARYING WS-COMBO-SUB FROM 1 BY 1
005020                 UNTIL WS-COMBO-SUB > WS-POSN-COUNT
005030     END-IF.
005040 360-EXIT.
005050     EXIT.
005060
005070 700-WRITE-CMBPERM-OUT.
005080     MOVE "700-WRITE-CMBPERM-OUT" TO PARA-NAME.
005090     WRITE CMBPERM-OUT-REC FROM PGX-PERFPAIR-CAND-GROUP.
005100 700-EXIT.
005110     EXIT.
005120
005130 800-OPEN-FILES.
005140     MOVE "800-OPEN-FILES" TO PARA-NAME.
005150     OPEN INPUT SAMPALEL-IN.
005160     OPEN OUTPUT CMBPERM-OUT, SYSOUT.
005170 800-EXIT.
005180     EXIT.
005190
005200 850-CLOSE-FILES.
005210     MOVE "850-CLOSE-FILES" TO PARA-NAME.
005220     CLOSE SAMPALEL-IN, CMBPERM-OUT, SYSOUT.
005230 850-EXIT.
005240     EXIT.
005250
005260 900-READ-SAMPALEL-IN.
005270     MOVE "900-READ-SAMPALEL-IN" TO PARA-NAME.
005280     READ SAMPALEL-IN INTO PGX-SAMPLE-ALLELE-REC
005290         AT END
005300             MOVE "N" TO MORE-SAMPALEL-SW
005310             GO TO 900-EXIT
005320     END-READ.
005330 900-EXIT.
005340     EXIT.
005350
005360 999-CLEANUP.
005370     MOVE "999-CLEANUP" TO PARA-NAME.
005380     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
005390     DISPLAY "** POSITION RECORDS READ **".
005400     DISPLAY POSITIONS-READ.
005410     DISPLAY "** GENES PROCESSED **".
005420     DISPLAY GENES-PROCESSED.
005430     DISPLAY "** CANDIDATE STRINGS WRITTEN **".
005440     DISPLAY CANDIDATES-WRITTEN.
005450     DISPLAY "******** NORMAL END OF JOB CMBPERM ********".
005460 999-EXIT.
005470     EXIT.
005480
005490 1000-ABEND-RTN.
005500     WRITE SYSOUT-REC FROM ABEND-REC.
005510     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
005520     DISPLAY "*** ABNORMAL END OF JOB-CMBPERM ***" UPON CONSOLE.
005530     DIVIDE ZERO-VAL INTO ONE-VAL.
