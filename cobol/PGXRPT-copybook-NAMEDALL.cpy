000100******************************************************************
000110*  COPYBOOK.......  PGXRPT-copybook-NAMEDALL
000120*  DESCRIPTION....  NAMED-ALLELE (STAR ALLELE) DEFINITION RECORD
000130*
000140*  ONE OCCURRENCE OF THIS RECORD DESCRIBES ONE CURATED CPIC/DPWG
000150*  STAR-ALLELE DEFINITION FOR A SINGLE GENE - E.G. CYP2C9 "*3" OR
000160*  DPYD "C.1905+1G>A".  THE DEFINING-POSITIONS TABLE IS ALIGNED
000170*  BY SUBSCRIPT TO THE GENE'S VARIANT-LOCUS REFERENCE LIST (SEE
000180*  PGXRPT-copybook-VARLOCUS) - SUBSCRIPT N OF NA-DEFINING-POSITIONS
000190*  DESCRIBES THE SAME CHROMOSOMAL POSITION AS SUBSCRIPT N OF
000200*  VL-LOCUS-TABLE FOR THE SAME GENE.
000210*
000220******************************************************************
000230*  CHANGE LOG
000240*  ----------------------------------------------------------------
000250*  DATE       BY   TICKET     DESCRIPTION
000260*  ----------------------------------------------------------------
000270*  03/11/98   JRS  PGX-0001   INITIAL COPYBOOK FOR NAMED-ALLELE
000280*                             SCORING PROJECT - REPLACES OLD
000290*                             HAPLOTYPE-CARD LAYOUT FROM PHASE 1.
000300*  06/02/98   JRS  PGX-0006   ADDED NA-CPIC-ALLELE-VALUE - CPIC
000310*                             NOTATION IS NOT ALWAYS THE SAME
000320*                             STRING AS THE RAW SEQUENCE VALUE.
000330*  11/30/98   DKW  PGX-0011   Y2K REVIEW - NO DATE FIELDS PRESENT
000340*                             IN THIS RECORD, NO CHANGE REQUIRED.
000350*  02/17/99   JRS  PGX-0014   BUMPED NA-DEFINING-POSITIONS FROM
000360*                             OCCURS 40 TO OCCURS 60 - CYP2D6
000370*                             STRUCTURAL VARIANTS NEEDED MORE ROOM.
000380*  09/09/01   TLM  PGX-0027   ADDED NA-WOBBLE-POSN-LIST AND
000390*                             NA-WOBBLE-POSN-COUNT FOR IUPAC
000400*                             AMBIGUITY-CODE SCORING ENHANCEMENT.
000410*  04/14/04   TLM  PGX-0035   ADDED NA-PERMUTATION-PATTERN-TBL
000420*                             REDEFINES SO THE MATCHER CAN BUILD
000430*                             THE REGEX-STYLE PATTERN ONE POSITION
000440*                             SLICE AT A TIME INSTEAD OF STRINGING
000450*                             THE WHOLE 660-BYTE FIELD AT ONCE.
000460*  ----------------------------------------------------------------
000470******************************************************************
000480 01  PGX-NAMED-ALLELE-REC.
000490     05  NA-GENE-SYMBOL              PIC X(10).
000500     05  NA-ALLELE-ID                PIC X(20).
000510     05  NA-ALLELE-NAME              PIC X(30).
000520     05  NA-REFERENCE-IND            PIC 9(01).
000530         88  NA-IS-REFERENCE             VALUE 1.
000540         88  NA-NOT-REFERENCE            VALUE 0.
000550         88  NA-VALID-REFERENCE-IND      VALUES ARE 0, 1.
000560     05  NA-NUM-COMBINATIONS         PIC 9(03).
000570     05  NA-NUM-PARTIALS             PIC 9(03).
000580     05  NA-SCORE                    PIC S9(03).
000590     05  NA-COMBINATION-IND          PIC X(01).
000600         88  NA-IS-COMBINATION           VALUE "Y".
000610         88  NA-NOT-COMBINATION          VALUE "N".
000620     05  NA-PARTIAL-IND              PIC X(01).
000630         88  NA-IS-PARTIAL               VALUE "Y".
000640         88  NA-NOT-PARTIAL              VALUE "N".
000650     05  NA-POSITION-COUNT           PIC 9(03) COMP.
000660     05  NA-DEFINING-POSITIONS OCCURS 60 TIMES
000670             INDEXED BY NA-POS-IDX.
000680         10  NA-ALLELE-VALUE         PIC X(10).
000690         10  NA-CPIC-ALLELE-VALUE    PIC X(10).
000700         10  NA-WOBBLE-IND           PIC X(01).
000710             88  NA-IS-WOBBLE-POSN       VALUE "Y".
000720             88  NA-NOT-WOBBLE-POSN      VALUE "N".
000730         10  NA-BLANK-POSN-IND       PIC X(01).
000740             88  NA-POSN-IS-BLANK        VALUE "Y".
000750             88  NA-POSN-NOT-BLANK       VALUE "N".
000760*--- ALTERNATE FLAT VIEW OF THE DEFINING-POSITIONS TABLE, USED
000770*--- BY 400-BUILD-PERM-PATTERN WHEN THE PATTERN IS ASSEMBLED
000780*--- BY RAW BYTE RANGE RATHER THAN BY SUBSCRIPTED GROUP.
000790     05  NA-DEFINING-POSITIONS-FLAT REDEFINES
000800             NA-DEFINING-POSITIONS
000810             PIC X(22) OCCURS 60 TIMES.
000820     05  NA-WOBBLE-POSN-COUNT        PIC 9(03) COMP.
000830     05  NA-WOBBLE-POSN-LIST OCCURS 60 TIMES
000840             PIC 9(03) COMP.
000850     05  NA-PERMUTATION-PATTERN      PIC X(660).
000860*--- SLICED VIEW - ONE 11-BYTE "POSN:VALUE;" FRAGMENT PER TABLE
000870*--- ENTRY - SO A SINGLE POSITION'S FRAGMENT CAN BE REWRITTEN
000880*--- WITHOUT RE-STRINGING THE WHOLE PATTERN.
000890     05  NA-PERMUTATION-PATTERN-TBL REDEFINES
000900             NA-PERMUTATION-PATTERN
000910             PIC X(11) OCCURS 60 TIMES.
000920*--- UNSIGNED VIEW FOR REPORT EDIT-MOVES - SCORE CAN GO NEGATIVE
000930*--- PER R1.2 BUT THE SUMMARY LISTING SHOWS MAGNITUDE ONLY.
000940     05  NA-SCORE-UNSIGNED-RD REDEFINES NA-SCORE PIC 9(03).
000950     05  FILLER                      PIC X(24).
